000100******************************************************************        
000200*                                                                *        
000300*   S T R A T R E C   -   S T R A T E G Y   M A S T E R          *        
000400*                                                                *        
000500******************************************************************        
000600*  COPYBOOK    : STRATREC                                       *         
000700*  DESCRIBES   : ONE PRIZE-DRAW STRATEGY (SWEEPSTAKE) HEADER     *        
000800*                RECORD ON THE STRATMS MASTER FILE.  A STRATEGY  *        
000900*                IS THE RULE SET A CUSTOMER IS DRAWN AGAINST -   *        
001000*                ITS DETAIL LINES (SEE STRDTREC) CARRY THE       *        
001100*                AWARD ODDS AND STOCK.                           *        
001200*  RECORD LEN  : 50 BYTES, FIXED, LINE SEQUENTIAL.               *        
001300*  KEY / ORDER : STR-STRATEGY-ID, ASCENDING, ONE ROW PER KEY.    *        
001400******************************************************************        
001500*  MAINTENANCE HISTORY                                          *         
001600*  ---------------------------------------------------------    *         
001700*  DATE      BY   REQUEST    DESCRIPTION                        *         
001800*  --------  ---  ---------  ------------------------------     *         
001900*  06/14/89  RVD  ---------  ORIGINAL LAYOUT FOR PRIZE DRAW      *        
002000*                            ENGINE PROJECT.                    *         
002100*  02/09/93  RVD  CR-0118    ADDED GRANT-TYPE / GRANT-DATE FOR   *        
002200*                            PROMOTIONS DEPT REPORTING.          *        
002300*  11/03/98  TJO  CR-0402    Y2K - GRANT-DATE CONFIRMED CCYYMMDD *        
002400*                            (WAS ALREADY 4-DIGIT YEAR, NO CODE  *        
002500*                            CHANGE REQUIRED).                  *         
002600*  07/22/04  MKW  CR-0561    ADDED 88-LEVELS FOR STRATEGY MODE   *        
002700*                            AND GRANT TYPE TO STOP LITERAL      *        
002800*                            COMPARES IN THE DRAW PROGRAMS.      *        
002900******************************************************************        
003000 01  str-strategy-record.                                                 
003100*    ---------------------------------------------------------            
003200*    STRATEGY IDENTIFIER - KEY OF THE STRATMS MASTER.                     
003300*    ---------------------------------------------------------            
003400     05  str-strategy-id             PIC 9(10).                           
003500*    ---------------------------------------------------------            
003600*    FREE-FORM STRATEGY DESCRIPTION, PRINTED ON THE STRATEGY              
003700*    CROSS-REFERENCE LISTING (NOT PRODUCED BY THIS SUBSYSTEM).            
003800*    ---------------------------------------------------------            
003900     05  str-strategy-desc           PIC X(30).                           
004000*    ---------------------------------------------------------            
004100*    DRAW MODE.  DRIVES WHICH ALGORITHM THE DRAW ENGINE USES.             
004200*    1 = OVERALL-RATE, RE-NORMALIZED DRAW OVER THE AWARDS STILL           
004300*        IN STOCK (SEE PROGRAM LOTDRAW, PARAGRAPH 620000).                
004400*    2 = SINGLE-ITEM PROBABILITY DRAW AGAINST THE 128-SLOT RATE           
004500*        TUPLE BUILT BY RTBLBLD (SEE PROGRAM LOTDRAW, PARAGRAPH           
004600*        630000).                                                         
004700*    ---------------------------------------------------------            
004800     05  str-strategy-mode           PIC 9(01).                           
004900         88  str-mode-overall-rate       VALUE 1.                         
005000         88  str-mode-single-item        VALUE 2.                         
005100         88  str-mode-valid               VALUES 1 THRU 2.                
005200*    ---------------------------------------------------------            
005300*    GRANT TYPE - INFORMATIONAL, CARRIED THROUGH FROM THE                 
005400*    PROMOTIONS SYSTEM OF RECORD.  NOT INTERPRETED BY THE                 
005500*    DRAW ENGINE ITSELF.                                                  
005600*    ---------------------------------------------------------            
005700     05  str-grant-type              PIC 9(01).                           
005800         88  str-grant-instant-win       VALUE 1.                         
005900         88  str-grant-mail-in           VALUE 2.                         
006000         88  str-grant-points-redeem     VALUE 3.                         
006100*    ---------------------------------------------------------            
006200*    DATE THE STRATEGY WAS GRANTED (OPENED) BY THE PROMOTIONS             
006300*    DEPT, CCYYMMDD.  INFORMATIONAL ONLY - THE DRAW ENGINE DOES           
006400*    NOT DATE-WINDOW A STRATEGY ON THIS FIELD.                            
006500*    ---------------------------------------------------------            
006600     05  str-grant-date              PIC X(08).                           
006700     05  str-grant-date-r REDEFINES str-grant-date.                       
006800         10  str-grant-ccyy          PIC 9(04).                           
006900         10  str-grant-mm            PIC 9(02).                           
007000         10  str-grant-dd            PIC 9(02).                           
007100*    ---------------------------------------------------------            
007200*    NOTE - THIS RECORD IS PACKED TO ITS DISK WIDTH WITH NO               
007300*    SLACK BYTES (10+30+1+1+8 = 50).  THERE IS NO ROOM FOR A              
007400*    TRAILING FILLER ON THE DISK IMAGE; THE IN-MEMORY STRATEGY            
007500*    TABLE ENTRY THAT WRAPS THIS RECORD (WS-STR-TABLE IN BOTH             
007600*    RTBLBLD AND LOTDRAW) CARRIES ITS OWN FILLER PAD - SEE THE            
007700*    WORKING-STORAGE SECTION OF EACH PROGRAM.                             
007800*    ---------------------------------------------------------            
