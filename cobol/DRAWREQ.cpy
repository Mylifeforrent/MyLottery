000100******************************************************************        
000200*   D R A W R E Q   -   D R A W   R E Q U E S T   ( I N P U T ) *         
000300******************************************************************        
000400*  COPYBOOK    : DRAWREQ                                       *          
000500*  DESCRIBES   : ONE INBOUND DRAW TRANSACTION ON THE DRAWREQ    *         
000600*                FILE - A USER ASKING TO BE DRAWN AGAINST ONE   *         
000700*                STRATEGY.  READ SEQUENTIALLY, ARRIVAL ORDER.   *         
000800*  RECORD LEN  : 20 BYTES, FIXED, LINE SEQUENTIAL.              *         
000900******************************************************************        
001000*  MAINTENANCE HISTORY                                         *          
001100*  --------------------------------------------------------    *          
001200*  DATE      BY   REQUEST    DESCRIPTION                       *          
001300*  --------  ---  ---------  -----------------------------     *          
001400*  06/14/89  RVD  ---------  ORIGINAL LAYOUT.                  *          
001500******************************************************************        
001600 01  drq-draw-request-record.                                             
001700*    --------------------------------------------------------             
001800*    USER ASKING TO BE DRAWN.                                             
001900*    --------------------------------------------------------             
002000     05  drq-user-id                 PIC X(10).                           
002100*    --------------------------------------------------------             
002200*    STRATEGY TO DRAW THE USER AGAINST.                                   
002300*    --------------------------------------------------------             
002400     05  drq-strategy-id             PIC 9(10).                           
002500*    --------------------------------------------------------             
002600*    NOTE - 10+10 = 20, THE FULL DISK WIDTH.  NO SLACK REMAINS            
002700*    ON THIS RECORD FOR A TRAILING FILLER.                                
002800*    --------------------------------------------------------             
