000100******************************************************************        
000200*                                                                *        
000300*   L O T D R A W  -  P R I Z E   D R A W   E X E C U T O R      *        
000400*                                                                *        
000500******************************************************************        
000600 IDENTIFICATION DIVISION.                                                 
000700 PROGRAM-ID.     LOTDRAW.                                                 
000800 AUTHOR.         R. DELACROIX.                                            
000900 INSTALLATION.   GALAXY MERCHANDISING CORP - DATA CENTER.                 
001000 DATE-WRITTEN.   06/14/89.                                                
001100 DATE-COMPILED.                                                           
001200 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY - DATA                  
001300                  PROCESSING DEPT - GALAXY MERCHANDISING CORP.            
001400******************************************************************        
001500*  PURPOSE.                                                     *         
001600*  THIS IS RUN STEP 2 OF THE PRIZE DRAW SUBSYSTEM.  IT LOADS     *        
001700*  THE STRATEGY, STRATEGY-DETAIL, AWARD AND RATE-TUPLE MASTERS   *        
001800*  BUILT BY RTBLBLD, THEN READS THE NIGHT'S DRAW-REQUEST FILE    *        
001900*  ONE TRANSACTION AT A TIME, RUNS THE DRAW ALGORITHM FOR THE    *        
002000*  REQUESTED STRATEGY'S MODE, WRITES ONE DRAW-RESULT PER         *        
002100*  REQUEST, AND PRINTS A WIN/LOSS SUMMARY BY STRATEGY.           *        
002200******************************************************************        
002300*  MAINTENANCE HISTORY.                                         *         
002400*  ------------------------------------------------------------ *         
002500*  DATE      BY   REQUEST    DESCRIPTION                        *         
002600*  --------  ---  ---------  ------------------------------     *         
002700*  06/14/89  RVD  ---------  ORIGINAL PROGRAM.  SPLIT OUT OF     *        
002800*                            THE OLD MONOLITHIC DRAW PROGRAM     *        
002900*                            ALONGSIDE RTBLBLD.                 *         
003000*  02/09/93  RVD  CR-0119    ADDED THE NO-STOCK EXCLUDE LIST -   *        
003100*                            AWARDS AT ZERO SURPLUS WERE STILL   *        
003200*                            BEING DRAWN AND THEN FAILING STOCK  *        
003300*                            DEDUCTION SILENTLY.                *         
003400*  09/17/96  DLB  CR-0288    AWARD-RATE WIDENED TO 9V99 TO       *        
003500*                            MATCH STRDTMS - RECOMPILED AGAINST  *        
003600*                            THE NEW STRDTREC COPYBOOK.         *         
003700*  11/03/98  TJO  CR-0403    Y2K REVIEW - RUN-DATE STAMP AND     *        
003800*                            GRANT-DATE FIELDS CONFIRMED 4-DIGIT *        
003900*                            YEAR THROUGHOUT.  NO CHANGE MADE.   *        
004000*  07/22/04  MKW  CR-0562    SHARED THE REWORKED HASH INDEX      *        
004100*                            PARAGRAPH FROM RTBLBLD - MODE 2     *        
004200*                            DRAWS WERE LANDING ON THE WRONG     *        
004300*                            SLOT FOR THE SAME NEGATIVE-HASH     *        
004400*                            CASE FIXED THERE UNDER CR-0561.     *        
004500*  03/02/09  MKW  CR-0700    RAISED THE STRATEGY AND STRATEGY-   *        
004600*                            DETAIL TABLE CEILINGS TO MATCH      *        
004700*                            RTBLBLD'S CR-0699 CHANGE.           *        
004800*  08/14/11  PDS  CR-0812    REPLACED THE OPERATOR-PROMPTED      *        
004900*                            RANDOM SEED WITH ONE DERIVED FROM   *        
005000*                            THE RUN DATE - THIS STEP RUNS       *        
005100*                            UNATTENDED OVERNIGHT NOW AND NO     *        
005200*                            ONE WAS THERE TO ANSWER THE PROMPT. *        
005300*  02/06/13  MKW  CR-0846    MODE 1 WAS FALLING THROUGH TO A     *        
005400*                            510000 THAT ONLY EVER EXISTED IN    *        
005500*                            RTBLBLD - THE RATE LIST WAS NEVER   *        
005600*                            BEING RE-SORTED BEFORE THE INTERVAL *        
005700*                            WALK.  COPIED RTBLBLD'S 510000/     *        
005800*                            515000/517000 SORT INTO THIS        *        
005900*                            PROGRAM SO STEP 2 DOES NOT DEPEND   *        
006000*                            ON A PARAGRAPH IN THE OTHER STEP.   *        
006100*  08/16/11  PXK  CR-0744    PORTABILITY REVIEW - PARAGRAPHS     *        
006200*                            390000 (RANDOM GENERATOR) AND       *        
006300*                            680000 (HASH INDEX) RELIED ON A     *        
006400*                            COMPILER-SPECIFIC NATIVE-BINARY     *        
006500*                            OVERFLOW WRAP THAT DID NOT SURVIVE  *        
006600*                            THE VENDOR'S LATEST COMPILER        *        
006700*                            UPGRADE WITHOUT A RECOMPILE FLAG.   *        
006800*                            REWORKED BOTH TO FOLD THE RAW       *        
006900*                            ARITHMETIC TO 32 BITS BY HAND, WITH *        
007000*                            ORDINARY DECLARED-PRECISION BINARY  *        
007100*                            FIELDS, SO NEITHER RESULT DEPENDS   *        
007200*                            ON HOW A GIVEN COMPILER TREATS      *        
007300*                            OVERFLOW.  SAME CHANGE MADE TO      *        
007400*                            RTBLBLD'S PARAGRAPH 530000 UNDER    *        
007500*                            THE SAME REQUEST NUMBER.            *        
007600*  02/11/16  DLB  CR-0891    INTERNAL AUDIT (SEE THE CR-0744     *        
007700*                            FOLLOW-UP FINDING) ASKED FOR MORE   *        
007800*                            IN-LINE DOCUMENTATION OF WHY EACH   *        
007900*                            TABLE, SWITCH AND ARITHMETIC STEP   *        
008000*                            IS SHAPED THE WAY IT IS, SO A       *        
008100*                            MAINTAINER UNFAMILIAR WITH THE      *        
008200*                            PRIZE DRAW SUBSYSTEM COULD FOLLOW   *        
008300*                            IT WITHOUT PULLING THE ORIGINAL     *        
008400*                            SPECIFICATION.  NO LOGIC CHANGED -  *        
008500*                            COMMENTS ONLY, ADDED THROUGHOUT     *        
008600*                            THE DATA AND PROCEDURE DIVISIONS.   *        
008700******************************************************************        
008800*  DATA-NAME CONVENTIONS.                                       *         
008900*  ------------------------------------------------------------ *         
009000*  WS-   WORKING-STORAGE, THIS PROGRAM'S OWN.                   *         
009100*  FS-   FILE STATUS, ONE PER SELECT CLAUSE, PAIRED WITH THE     *        
009200*        FD NAME - SEE THE FILE-CONTROL PARAGRAPH BELOW.        *         
009300*  IDX-  INDEX-NAME ON AN OCCURS CLAUSE, NEVER A PLAIN          *         
009400*        SUBSCRIPT - THIS SHOP'S HABIT SINCE THE ORIGINAL       *         
009500*        MONOLITHIC DRAW PROGRAM, CARRIED FORWARD INTO BOTH     *         
009600*        LOTDRAW AND RTBLBLD.                                   *         
009700*  SR-   SUMMARY-REPORT PRINT LINE FIELDS.                      *         
009800*  STR-, SDT-, AWD-  RECORD-LEVEL FIELD NAMES COPIED IN FROM    *         
009900*        STRATREC, STRDTREC AND AWARDREC RESPECTIVELY - THESE   *         
010000*        PREFIXES ARE FIXED BY THE COPYBOOK, NOT BY THIS        *         
010100*        PROGRAM, SO A GIVEN FIELD NAME MEANS THE SAME THING    *         
010200*        IN EVERY PROGRAM THAT COPIES THE SAME BOOK.            *         
010300*  DRQ-, DRS-  DRAW-REQUEST AND DRAW-RESULT RECORD FIELDS,      *         
010400*        COPIED IN FROM DRAWREQ AND DRAWRES.                    *         
010500*  -BEGN-, -ENDN-  EVERY PERFORMED PARAGRAPH COMES IN THIS      *         
010600*        PAIR SO A PERFORM ... THRU ... ALWAYS NAMES A CLEAR    *         
010700*        ENTRY AND EXIT POINT, EVEN WHEN THE PARAGRAPH BODY IN  *         
010800*        BETWEEN IS A SINGLE STATEMENT.                        *          
010900******************************************************************        
011000*  TABLE SIZING NOTES.                                          *         
011100*  ------------------------------------------------------------ *         
011200*  WS-STR-TABLE/WS-SUM-TABLE/WS-TUPLE-TABLE ARE CEILED AT 500   *         
011300*  ROWS (CR-0700) TO MATCH RTBLBLD'S OWN STRATEGY TABLE - A     *         
011400*  MISMATCH BETWEEN THE TWO PROGRAMS' CEILINGS WOULD LET ONE    *         
011500*  BUILD A TUPLE FOR A STRATEGY THE OTHER COULD NEVER LOAD.     *         
011600*  WS-SDT-TABLE IS CEILED AT 5000 ROWS - THE BUSINESS RULE      *         
011700*  ALLOWS UP TO TEN AWARD LINES PER STRATEGY, SO 500 STRATEGIES *         
011800*  AT TEN LINES EACH JUST FITS.  WS-AWD-TABLE IS CEILED AT 2000 *         
011900*  ROWS, THE SAME AWARD-MASTER CEILING RTBLBLD USES.            *         
012000******************************************************************        
012100*  SWITCH-VALUE CONVENTION.                                     *         
012200*  ------------------------------------------------------------ *         
012300*  EVERY WORKING-STORAGE SWITCH IN THIS PROGRAM IS A PIC A(01)  *         
012400*  FIELD HOLDING "Y" OR "N", WITH AN 88-LEVEL CONDITION NAME    *         
012500*  GIVING THE "Y" STATE A READABLE NAME (WS-STR-WAS-FOUND,      *         
012600*  WS-EXCL-WAS-FOUND, AND SO ON).  NONE OF THEM ARE DECLARED    *         
012700*  COMP - A ONE-BYTE DISPLAY FIELD COSTS NOTHING TO COMPARE     *         
012800*  AND READS PLAINLY IN A CORE DUMP, WHICH A ONE-BYTE BINARY    *         
012900*  SWITCH DOES NOT.  THE ONE EXCEPTION IS THE FS- FILE STATUS   *         
013000*  GROUP ABOVE, WHICH IS PIC X(02) BECAUSE COBOL FILE STATUS    *         
013100*  IS ALWAYS A TWO-CHARACTER CODE, NOT A YES/NO SWITCH.         *         
013200******************************************************************        
013300*  WHY TWO DRAW ALGORITHMS.                                     *         
013400*  ------------------------------------------------------------ *         
013500*  A READER NEW TO THIS SUBSYSTEM SOMETIMES ASKS WHY MODE 1 AND *         
013600*  MODE 2 ARE NOT JUST THE SAME ALGORITHM WITH A DIFFERENT      *         
013700*  DATA SOURCE.  THEY ARE NOT INTERCHANGEABLE BECAUSE THEY      *         
013800*  ANSWER TWO DIFFERENT BUSINESS QUESTIONS.  MODE 1 ANSWERS     *         
013900*  "GIVEN WHATEVER IS STILL IN STOCK RIGHT NOW, WHO WINS?" -    *         
014000*  IT RE-COMPUTES THE ODDS FROM SCRATCH ON EVERY REQUEST, SO    *         
014100*  THE ANSWER ALWAYS REFLECTS TONIGHT'S REMAINING SURPLUS.      *         
014200*  MODE 2 ANSWERS "WHAT WOULD A UNIFORM DRAW AGAINST LAST       *         
014300*  NIGHT'S FULL AWARD LIST HAVE PICKED?" - ITS ODDS ARE FIXED   *         
014400*  AT THE START OF THE NIGHT BY RTBLBLD AND DO NOT SHIFT AS     *         
014500*  STOCK RUNS OUT DURING THE NIGHT, WHICH IS WHY AN EXCLUDED    *         
014600*  MODE-2 SLOT BECOMES A PLAIN NO-WIN INSTEAD OF BEING RE-      *         
014700*  DRAWN AGAINST THE REMAINING AWARDS.  MODE 1'S PER-REQUEST    *         
014800*  RECALCULATION IS AFFORDABLE ONLY BECAUSE A STRATEGY'S        *         
014900*  AWARD LIST IS SHORT (AT MOST TEN LINES); MODE 2 EXISTS       *         
015000*  PRECISELY FOR STRATEGIES WHOSE AWARD LIST IS TOO LARGE OR    *         
015100*  TOO EXPENSIVE TO RE-NORMALIZE ON EVERY SINGLE REQUEST, WHICH *         
015200*  IS WHY RTBLBLD FLATTENS IT INTO A FIXED 128-SLOT TUPLE ONE   *         
015300*  TIME OVERNIGHT INSTEAD.                                     *          
015400******************************************************************        
015500*  RECOMPILE HISTORY NOTE.                                      *         
015600*  ------------------------------------------------------------ *         
015700*  THIS SOURCE HAS BEEN RECOMPILED SEVERAL TIMES SINCE 06/14/89 *         
015800*  WITHOUT A FULL REWRITE, EACH TIME UNDER A CR LOGGED IN THE   *         
015900*  MAINTENANCE HISTORY ABOVE.  DATE-COMPILED IS LEFT BLANK IN   *         
016000*  SOURCE AND FILLED IN BY THE COMPILER AT EACH BUILD RATHER    *         
016100*  THAN HAND-MAINTAINED - RELYING ON A PROGRAMMER TO REMEMBER   *         
016200*  TO UPDATE A HAND-TYPED COMPILE DATE PROVED UNRELIABLE IN     *         
016300*  PRACTICE ACROSS THIS MANY MAINTENANCE CYCLES AND SEVERAL     *         
016400*  DIFFERENT PROGRAMMERS' HANDS.                                *         
016500******************************************************************        
016600*  WHO READS DRAWRES.                                           *         
016700*  ------------------------------------------------------------ *         
016800*  DRAWRES IS PICKED UP BY THE OVERNIGHT FULFILMENT JOB THAT    *         
016900*  RUNS AFTER THIS STEP - IT IS NOT READ BACK BY ANY PROGRAM IN *         
017000*  THIS SUBSYSTEM.  SUMMRPT, BY CONTRAST, IS PRINTED FOR THE    *         
017100*  OPERATOR AND MANAGEMENT ONLY AND FEEDS NOTHING DOWNSTREAM -  *         
017200*  A CHANGE TO SUMMRPT'S LAYOUT NEVER RISKS BREAKING ANOTHER    *         
017300*  JOB STEP THE WAY A CHANGE TO DRAWRES'S LAYOUT WOULD.         *         
017400******************************************************************        
017500*  A NOTE TO THE NEXT MAINTAINER.                                *        
017600*  ------------------------------------------------------------ *         
017700*  IF YOU ARE HERE BECAUSE A DRAW RESULT LOOKED WRONG, START AT  *        
017800*  PARAGRAPH 400000 AND FOLLOW THE PERFORM CHAIN DOWN THROUGH    *        
017900*  600000 INTO WHICHEVER MODE THE STRATEGY IN QUESTION USES -    *        
018000*  EVERY PARAGRAPH ALONG THAT CHAIN CARRIES ITS OWN BANNER       *        
018100*  EXPLAINING WHAT IT ASSUMES ABOUT THE PARAGRAPH THAT CALLED    *        
018200*  IT.  IF YOU ARE HERE BECAUSE OF A STOCK COUNT DISCREPANCY,    *        
018300*  GO STRAIGHT TO PARAGRAPH 660000 - IT IS THE ONLY PLACE IN     *        
018400*  THE PROGRAM THAT CHANGES A SURPLUS COUNT.                     *        
018500******************************************************************        
018600                                                                          
018700 ENVIRONMENT DIVISION.                                                    
018800 CONFIGURATION SECTION.                                                   
018900*    C01 NAMES THE CARRIAGE-CONTROL CHANNEL SUMMRPT'S HEADING             
019000*    WOULD SKIP TO IF THIS PROGRAM EVER PRINTED TO THE LINE               
019100*    PRINTER DIRECTLY - CARRIED OVER FROM THE SHOP'S STANDARD             
019200*    SPECIAL-NAMES PARAGRAPH EVEN THOUGH SUMMRPT IS SPOOLED TO            
019300*    DISK ON THIS INSTALLATION.  WS-VALID-DRAW-MODE-CLASS IS NOT          
019400*    CURRENTLY TESTED BY THIS PROGRAM'S OWN LOGIC BUT IS KEPT SO          
019500*    A FUTURE VALIDATION PASS ON STR-STRATEGY-MODE HAS A CLASS            
019600*    CONDITION READY TO HAND, MATCHING RTBLBLD.  UPSI-0 IS THE            
019700*    OVERNIGHT/INTERACTIVE DIAGNOSTIC TOGGLE - OFF FOR THE                
019800*    NORMAL UNATTENDED RUN, FLIPPED ON BY THE OPERATOR ONLY               
019900*    WHEN TROUBLESHOOTING.                                                
020000 SPECIAL-NAMES.                                                           
020100     C01 IS TOP-OF-FORM                                                   
020200     CLASS ws-valid-draw-mode-class IS "1" THRU "2"                       
020300     UPSI-0 ON  STATUS IS ws-diag-suppressed                              
020400            OFF STATUS IS ws-diag-enabled.                                
020500                                                                          
020600******************************************************************        
020700*  OPERATIONS NOTE.                                             *         
020800*  ------------------------------------------------------------ *         
020900*  THIS STEP MUST FOLLOW A SUCCESSFUL RTBLBLD IN THE SAME        *        
021000*  OVERNIGHT JOB STREAM - IT DEPENDS ON THAT STEP'S RATETUP      *        
021100*  OUTPUT FOR EVERY MODE-2 STRATEGY.  A MODE-2 STRATEGY WHOSE    *        
021200*  RATETUP ROWS ARE MISSING (RTBLBLD DID NOT RUN, OR FAILED     *         
021300*  BEFORE REACHING THAT STRATEGY) SIMPLY DRAWS NO-WIN ALL        *        
021400*  NIGHT - THIS STEP DOES NOT ABEND FOR IT, SINCE AN EMPTY       *        
021500*  TUPLE IS INDISTINGUISHABLE FROM ONE WHERE EVERY SLOT FELL     *        
021600*  TO AN EXCLUDED AWARD.  OPERATIONS SHOULD STILL TREAT A        *        
021700*  RTBLBLD FAILURE AS A REASON TO HOLD THIS STEP, NOT LET IT     *        
021800*  RUN AND SILENTLY SHORT-CHANGE THE NIGHT'S REQUESTS.           *        
021900*                                                                *        
022000*  RESTART IS ALL-OR-NOTHING.  THIS STEP KEEPS NO CHECKPOINT -   *        
022100*  A FILE ERROR PARTWAY THROUGH THE NIGHT'S DRAWREQ FILE HALTS   *        
022200*  THE WHOLE STEP (SEE THE DECLARATIVES SECTION BELOW) AND       *        
022300*  MUST BE RE-RUN FROM THE BEGINNING OF DRAWREQ ONCE THE         *        
022400*  UNDERLYING PROBLEM IS FIXED - THERE IS NO PARTIAL-RESULTS     *        
022500*  DRAWRES OR SUMMRPT TO RECONCILE AGAINST A RESTART POINT.      *        
022600******************************************************************        
022700*  RELATIONSHIP TO RTBLBLD.                                     *         
022800*  ------------------------------------------------------------ *         
022900*  THE PRIZE DRAW SUBSYSTEM WAS ORIGINALLY ONE MONOLITHIC       *         
023000*  PROGRAM.  IT WAS SPLIT IN THE ORIGINAL 06/14/89 WRITE-UP     *         
023100*  INTO RTBLBLD (RUN STEP 1, BUILDS THE MODE-2 RATE TUPLES      *         
023200*  OVERNIGHT) AND THIS PROGRAM, LOTDRAW (RUN STEP 2, RUNS THE   *         
023300*  ACTUAL DRAWS AGAINST THE NIGHT'S REQUESTS).  THE SPLIT LET   *         
023400*  THE EXPENSIVE, STRATEGY-WIDE TUPLE-BUILDING WORK HAPPEN      *         
023500*  ONCE PER NIGHT REGARDLESS OF HOW MANY REQUESTS ARRIVE,       *         
023600*  WHILE THIS STEP STAYS CHEAP PER REQUEST - IT ONLY ADDS A     *         
023700*  SINGLE RANDOM DRAW AND A HASH LOOKUP TO A TUPLE ALREADY      *         
023800*  SITTING IN WORKING STORAGE.  THE TWO PROGRAMS SHARE THREE    *         
023900*  COPYBOOKS (STRATREC, STRDTREC, RATETUP) SO NEITHER CAN       *         
024000*  DRIFT OUT OF AGREEMENT ON WHAT A ROW OF EACH FILE LOOKS      *         
024100*  LIKE, BUT THEY SHARE NO CALLED SUBPROGRAM - CR-0846 FOUND    *         
024200*  OUT THE HARD WAY THAT LETTING ONE STEP'S PROCEDURE DIVISION  *         
024300*  DEPEND ON THE OTHER'S PARAGRAPH NUMBERS IS NOT A DEPENDENCY  *         
024400*  THIS SHOP WANTS TO CARRY.                                    *         
024500******************************************************************        
024600*  DECIMAL AND DATE CONVENTIONS.                                *         
024700*  ------------------------------------------------------------ *         
024800*  ALL RATES ARE PIC 9V99 - TWO DECIMAL PLACES, NO SIGN, NO     *         
024900*  PERCENT SIGN STORED - AND ARE UNDERSTOOD BY EVERY PROGRAM IN *         
025000*  THIS SUBSYSTEM TO BE A FRACTION OF 1.00, NOT A PERCENTAGE    *         
025100*  OF 100.  ALL DATES ARE PIC 9(08) CCYYMMDD, FOUR-DIGIT YEAR   *         
025200*  FIRST, PER THE Y2K REVIEW UNDER CR-0403 ABOVE - THIS SHOP    *         
025300*  STANDARDIZED ON CCYYMMDD ACROSS EVERY SUBSYSTEM DURING THAT  *         
025400*  REVIEW, NOT JUST THIS ONE, SO A DATE FIELD NEVER NEEDS A     *         
025500*  CENTURY WINDOWING RULE TO BE READ CORRECTLY.                 *         
025600******************************************************************        
025700                                                                          
025800 INPUT-OUTPUT SECTION.                                                    
025900 FILE-CONTROL.                                                            
026000*        STRATEGY MASTER - INPUT, ALSO READ BY RTBLBLD.                   
026100     SELECT STRATMS   ASSIGN TO "STRATMS"                                 
026200            ORGANIZATION IS LINE SEQUENTIAL                               
026300            FILE STATUS  IS fs-STRATMS.                                   
026400                                                                          
026500*        STRATEGY-DETAIL (AWARD/RATE PAIRS) - INPUT, RE-WRITTEN           
026600*        IN MEMORY ONLY, NEVER RE-WRITTEN BACK TO THIS FILE.              
026700     SELECT STRDTMS   ASSIGN TO "STRDTMS"                                 
026800            ORGANIZATION IS LINE SEQUENTIAL                               
026900            FILE STATUS  IS fs-STRDTMS.                                   
027000                                                                          
027100*        AWARD MASTER - INPUT, NAME/CONTENT LOOKUP ON A WIN.              
027200     SELECT AWARDMS   ASSIGN TO "AWARDMS"                                 
027300            ORGANIZATION IS LINE SEQUENTIAL                               
027400            FILE STATUS  IS fs-AWARDMS.                                   
027500                                                                          
027600*        FLATTENED RATE TUPLE FROM RTBLBLD - INPUT.                       
027700     SELECT RATETUP   ASSIGN TO "RATETUP"                                 
027800            ORGANIZATION IS LINE SEQUENTIAL                               
027900            FILE STATUS  IS fs-RATETUP.                                   
028000                                                                          
028100*        THE NIGHT'S DRAW-REQUEST TRANSACTIONS - INPUT.                   
028200     SELECT DRAWREQ   ASSIGN TO "DRAWREQ"                                 
028300            ORGANIZATION IS LINE SEQUENTIAL                               
028400            FILE STATUS  IS fs-DRAWREQ.                                   
028500                                                                          
028600*        ONE DRAW RESULT PER REQUEST - OUTPUT.                            
028700     SELECT DRAWRES   ASSIGN TO "DRAWRES"                                 
028800            ORGANIZATION IS LINE SEQUENTIAL                               
028900            FILE STATUS  IS fs-DRAWRES.                                   
029000                                                                          
029100*        WIN/LOSS SUMMARY REPORT BY STRATEGY - OUTPUT.                    
029200     SELECT SUMMRPT   ASSIGN TO "SUMMRPT"                                 
029300            ORGANIZATION IS LINE SEQUENTIAL                               
029400            FILE STATUS  IS fs-SUMMRPT.                                   
029500                                                                          
029600 DATA DIVISION.                                                           
029700 FILE SECTION.                                                            
029800******************************************************************        
029900*    STRATMS - STRATEGY MASTER, BUILT BY THE OVERNIGHT EXTRACT   *        
030000*    AND ALSO READ BY RTBLBLD.  COPYBOOK STRATREC IS SHARED      *        
030100*    BETWEEN THE TWO PROGRAMS SO THEY NEVER DISAGREE ON WHAT A   *        
030200*    STRATEGY ROW LOOKS LIKE.                                    *        
030300******************************************************************        
030400 FD  STRATMS                                                              
030500     RECORD CONTAINS 50 CHARACTERS                                        
030600     RECORDING MODE IS F.                                                 
030700 COPY STRATREC.                                                           
030800                                                                          
030900******************************************************************        
031000*    STRDTMS - STRATEGY-DETAIL (AWARD/RATE PAIRS), SORTED        *        
031100*    ASCENDING STRATEGY-ID/AWARD-ID BY THE UPSTREAM EXTRACT.     *        
031200*    THIS STEP NEEDS IT NOT ONLY TO DRIVE THE MODE-1 DRAW BUT    *        
031300*    ALSO TO CHECK AND DEDUCT SURPLUS STOCK AT DRAW TIME, SO IT  *        
031400*    IS LOADED INTO WORKING STORAGE AND RE-WRITTEN THERE, NOT    *        
031500*    JUST READ ONCE THE WAY RTBLBLD USES IT.                    *         
031600******************************************************************        
031700 FD  STRDTMS                                                              
031800     RECORD CONTAINS 51 CHARACTERS                                        
031900     RECORDING MODE IS F.                                                 
032000 COPY STRDTREC.                                                           
032100                                                                          
032200******************************************************************        
032300*    AWARDMS - AWARD MASTER, ONE ROW PER AWARD ID, ASCENDING BY  *        
032400*    AWARD-ID.  NOT READ BY RTBLBLD - RATE-TABLE BUILDING NEVER  *        
032500*    NEEDS AN AWARD'S DESCRIPTIVE NAME OR FULFILMENT CONTENT,    *        
032600*    ONLY THE DRAW RESULT DOES.                                  *        
032700******************************************************************        
032800 FD  AWARDMS                                                              
032900     RECORD CONTAINS 57 CHARACTERS                                        
033000     RECORDING MODE IS F.                                                 
033100 COPY AWARDREC.                                                           
033200                                                                          
033300******************************************************************        
033400*    RATETUP - THE FLATTENED RATE TUPLE RTBLBLD BUILT OVERNIGHT. *        
033500*    ONE ROW PER OCCUPIED SLOT (0-127) OF EVERY MODE-2           *        
033600*    STRATEGY.  READ ONCE AT STARTUP AND LOADED INTO THE         *        
033700*    2-DIMENSIONAL WS-TUPLE-TABLE BELOW - THIS STEP NEVER GOES   *        
033800*    BACK TO THE FILE ONCE A REQUEST STARTS BEING DRAWN.         *        
033900******************************************************************        
034000 FD  RATETUP                                                              
034100     RECORD CONTAINS 25 CHARACTERS                                        
034200     RECORDING MODE IS F.                                                 
034300 COPY RATETUP.                                                            
034400                                                                          
034500******************************************************************        
034600*    DRAWREQ - THE NIGHT'S DRAW-REQUEST TRANSACTIONS, ONE ROW    *        
034700*    PER USER/STRATEGY PAIR TO BE DRAWN.  READ STRAIGHT THROUGH  *        
034800*    ONCE, ONE TRANSACTION AT A TIME - THIS PROGRAM NEVER SORTS  *        
034900*    OR RE-READS IT.                                             *        
035000******************************************************************        
035100 FD  DRAWREQ                                                              
035200     RECORD CONTAINS 20 CHARACTERS                                        
035300     RECORDING MODE IS F.                                                 
035400 COPY DRAWREQ.                                                            
035500                                                                          
035600******************************************************************        
035700*    DRAWRES - THIS PROGRAM'S PRIMARY OUTPUT, ONE ROW WRITTEN    *        
035800*    FOR EVERY DRAWREQ ROW READ, WIN OR NO-WIN.  DOWNSTREAM      *        
035900*    FULFILMENT PICKS UP FROM THIS FILE, NOT FROM SUMMRPT.       *        
036000******************************************************************        
036100 FD  DRAWRES                                                              
036200     RECORD CONTAINS 47 CHARACTERS                                        
036300     RECORDING MODE IS F.                                                 
036400 COPY DRAWRES.                                                            
036500                                                                          
036600******************************************************************        
036700*    SUMMRPT - THE OPERATOR/MANAGEMENT SUMMARY REPORT, ONE       *        
036800*    HEADING LINE, ONE DETAIL LINE PER STRATEGY THAT SAW AT      *        
036900*    LEAST ONE REQUEST, AND ONE GRAND-TOTAL LINE.  PRINT-CLASS   *        
037000*    RECORD, NOT A DATA FEED - NOTHING DOWNSTREAM READS IT BACK. *        
037100******************************************************************        
037200 FD  SUMMRPT                                                              
037300     RECORD CONTAINS 80 CHARACTERS                                        
037400     RECORDING MODE IS F.                                                 
037500 01  sr-summary-line.                                                     
037600*            THE WHOLE PRINT LINE BUILT UP IN WORKING-STORAGE             
037700*            AND MOVED HERE AS ONE FIELD BEFORE EACH WRITE.               
037800     05  sr-summary-line-text       PIC X(79).                            
037900     05  FILLER                     PIC X(01).                            
038000                                                                          
038100 WORKING-STORAGE SECTION.                                                 
038200******************************************************************        
038300*  DIAGNOSTIC DISPLAY CONVENTION.                                *        
038400*  ------------------------------------------------------------ *         
038500*  EVERY DISPLAY STATEMENT THAT REPORTS AN UNUSUAL BUT NON-      *        
038600*  FATAL CONDITION (AN UNKNOWN STRATEGY, AN ORPHANED STRDTMS OR  *        
038700*  RATETUP ROW, AN INVALID DRAW MODE) IS GUARDED BY WS-DIAG-     *        
038800*  ENABLED SO IT ONLY REACHES THE CONSOLE WHEN THE OPERATOR HAS  *        
038900*  FLIPPED UPSI-0 OFF FOR A TROUBLESHOOTING RUN.  THE NORMAL     *        
039000*  OVERNIGHT RUN LEAVES THE SWITCH ON AND PRODUCES NO CONSOLE    *        
039100*  OUTPUT AT ALL EXCEPT THE FINAL COUNTS AT PARAGRAPH 990000 -   *        
039200*  A QUIET LOG WAS THIS SHOP'S EXPLICIT PREFERENCE OVER A LOG    *        
039300*  FULL OF LINES NO ONE READS ON A GOOD NIGHT.  EVERY MESSAGE    *        
039400*  STARTS WITH THE PROGRAM NAME SO A SHARED OPERATOR LOG ACROSS  *        
039500*  SEVERAL JOB STEPS STILL SHOWS WHICH STEP SAID WHAT.           *        
039600******************************************************************        
039700*  ERROR-HANDLING PHILOSOPHY.                                   *         
039800*  ------------------------------------------------------------ *         
039900*  THIS PROGRAM DRAWS A LINE BETWEEN TWO KINDS OF "BAD" DATA.    *        
040000*  A FILE-LEVEL PROBLEM - A DAMAGED RECORD, A DEVICE ERROR, A    *        
040100*  MISSING DD/ASSIGNMENT - IS TREATED AS FATAL AND HANDLED BY    *        
040200*  THE DECLARATIVES SECTION BELOW, WHICH STOPS THE RUN.  A       *        
040300*  BUSINESS-LEVEL PROBLEM - A DRAWREQ FOR AN UNKNOWN STRATEGY,   *        
040400*  A RATETUP ROW FOR A RETIRED STRATEGY, AN INVALID DRAW MODE -  *        
040500*  IS TREATED AS AN EXPECTED, IF UNWANTED, POSSIBILITY AND IS    *        
040600*  HANDLED IN LINE, USUALLY BY WRITING A NO-WIN RESULT AND       *        
040700*  CONTINUING.  THE REASONING IS THAT A DAMAGED FILE MEANS       *        
040800*  NOTHING DOWNSTREAM CAN BE TRUSTED, WHILE ONE BAD TRANSACTION  *        
040900*  AMONG THOUSANDS OF GOOD ONES SHOULD NOT COST THE REST OF THE  *        
041000*  NIGHT'S REQUESTS THEIR RESULTS.                               *        
041100******************************************************************        
041200*  INDEX VS. SUBSCRIPT.                                         *         
041300*  ------------------------------------------------------------ *         
041400*  EVERY OCCURS CLAUSE IN THIS PROGRAM IS INDEXED BY, NEVER      *        
041500*  ADDRESSED BY A PLAIN NUMERIC SUBSCRIPT - AN INDEX-NAME        *        
041600*  CARRIES A DISPLACEMENT RATHER THAN AN ORDINAL POSITION, SO    *        
041700*  SET AND SEARCH RUN FASTER THAN THE EQUIVALENT COMPUTE ON A    *        
041800*  SUBSCRIPT WOULD.  ARITHMETIC ON AN INDEX (SET ... UP BY,      *        
041900*  SET ... DOWN BY) IS PREFERRED OVER ADD/SUBTRACT FOR THE SAME  *        
042000*  REASON - THIS SHOP'S HABIT SINCE THE ORIGINAL MONOLITHIC      *        
042100*  DRAW PROGRAM, CARRIED INTO BOTH RTBLBLD AND THIS PROGRAM.     *        
042200******************************************************************        
042300*    FILE STATUS / END-OF-FILE SWITCHES.  ONE FS- FIELD PER      *        
042400*    FILE, TESTED ONLY BY THE FILE-ERROR-HANDLING DECLARATIVE    *        
042500*    AT PARAGRAPH 999000, SINCE EVERY READ BELOW LEAVES ITS      *        
042600*    AT END / NOT AT END CLAUSE TO THE NORMAL "GOOD OR EOF"      *        
042700*    OUTCOME AND TRUSTS THE DECLARATIVE TO CATCH ANYTHING ELSE.  *        
042800******************************************************************        
042900 77  fs-STRATMS                  PIC X(02) VALUE "00".                    
043000 77  fs-STRDTMS                  PIC X(02) VALUE "00".                    
043100 77  fs-AWARDMS                  PIC X(02) VALUE "00".                    
043200 77  fs-RATETUP                  PIC X(02) VALUE "00".                    
043300 77  fs-DRAWREQ                  PIC X(02) VALUE "00".                    
043400 77  fs-DRAWRES                  PIC X(02) VALUE "00".                    
043500 77  fs-SUMMRPT                  PIC X(02) VALUE "00".                    
043600                                                                          
043700*        ONE END-OF-FILE SWITCH PER INPUT FILE - DRAWRES AND              
043800*        SUMMRPT ARE OUTPUT-ONLY AND NEED NONE.                           
043900 77  ws-STRATMS-sw               PIC A(01) VALUE "N".                     
044000     88  ws-STRATMS-EOF                     VALUE "Y".                    
044100 77  ws-STRDTMS-sw               PIC A(01) VALUE "N".                     
044200     88  ws-STRDTMS-EOF                     VALUE "Y".                    
044300 77  ws-AWARDMS-sw               PIC A(01) VALUE "N".                     
044400     88  ws-AWARDMS-EOF                     VALUE "Y".                    
044500 77  ws-RATETUP-sw               PIC A(01) VALUE "N".                     
044600     88  ws-RATETUP-EOF                     VALUE "Y".                    
044700 77  ws-DRAWREQ-sw               PIC A(01) VALUE "N".                     
044800     88  ws-DRAWREQ-EOF                     VALUE "Y".                    
044900                                                                          
045000******************************************************************        
045100*    FIBONACCI HASH CONSTANTS - SHARED WITH RTBLBLD.  SEE        *        
045200*    PARAGRAPH 680000-COMPUTE-HASH-INDEX BELOW.  RETYPED HERE -  *        
045300*    THIS PROGRAM DOES NOT COPY RTBLBLD.  THE MULTIPLIER NEEDS   *        
045400*    10 DIGITS, SO IT IS DECLARED S9(10) RATHER THAN LEFT TO A   *        
045500*    NATIVE-BINARY FIELD TO CARRY THE HIGH-ORDER DIGIT FOR US.   *        
045600******************************************************************        
045700 01  ws-hash-constants.                                                   
045800     05  ws-hash-increment       PIC S9(10) COMP                          
045900                                  VALUE 1640531527.                       
046000     05  ws-tuple-length         PIC 9(03) COMP                           
046100                                  VALUE 128.                              
046200     05  FILLER                  PIC X(01) VALUE SPACES.                  
046300                                                                          
046400******************************************************************        
046500*    LINEAR-CONGRUENTIAL PSEUDO-RANDOM WORK AREA.  REPLACES THE  *        
046600*    OPERATOR-PROMPTED FUNCTION RANDOM SEEN IN DEMORAND WITH A   *        
046700*    SEED DERIVED FROM THE RUN DATE (CR-0812) - THIS STEP RUNS   *        
046800*    UNATTENDED, AND THE BUSINESS RULE ONLY CALLS FOR A UNIFORM  *        
046900*    INTEGER 1-100, NOT CRYPTOGRAPHIC RANDOMNESS.  WS-RND-RAW    *        
047000*    HOLDS THE SEED TIMES THE MULTIPLIER PLUS THE INCREMENT      *        
047100*    BEFORE IT IS FOLDED TO A 32-BIT EQUIVALENT BY PARAGRAPH     *        
047200*    390000, SO IT IS DECLARED S9(20) - WIDE ENOUGH THAT A       *        
047300*    10-DIGIT SEED TIMES A 10-DIGIT MULTIPLIER CANNOT OVERFLOW   *        
047400*    IT BEFORE THE FOLD RUNS.                                    *        
047500******************************************************************        
047600 01  ws-random-number-generator-vars.                                     
047700     05  ws-rnd-seed             PIC S9(10) COMP VALUE ZERO.              
047800     05  ws-rnd-multiplier       PIC S9(10) COMP                          
047900                                  VALUE 1103515245.                       
048000     05  ws-rnd-increment        PIC S9(9)  COMP VALUE 12345.             
048100     05  ws-rnd-raw              PIC S9(20) COMP VALUE ZERO.              
048200     05  ws-rnd-wrap-quot        PIC S9(11) COMP VALUE ZERO.              
048300     05  ws-rnd-wrap-rem         PIC S9(10) COMP VALUE ZERO.              
048400     05  ws-rnd-quot             PIC S9(9)  COMP VALUE ZERO.              
048500     05  ws-rnd-rem              PIC S9(9)  COMP VALUE ZERO.              
048600     05  ws-rnd-draw-value       PIC 9(03)  COMP VALUE ZERO.              
048700     05  FILLER                  PIC X(01) VALUE SPACES.                  
048800                                                                          
048900******************************************************************        
049000*    A NOTE ON HOW THE FIVE TABLES BELOW FIT TOGETHER, SINCE     *        
049100*    NONE OF THEM CAN BE UNDERSTOOD ALONE.                       *        
049200*                                                                *        
049300*    WS-STR-TABLE, WS-SUM-TABLE AND WS-TUPLE-TABLE ARE THREE     *        
049400*    PARALLEL ARRAYS, ONE ROW PER STRATEGY, ALL THREE GROWN AND  *        
049500*    ADDRESSED TOGETHER - A ROW IN ONE AT SUBSCRIPT N IS ALWAYS  *        
049600*    THE SAME STRATEGY AS THE ROW AT SUBSCRIPT N IN THE OTHER    *        
049700*    TWO.  THEY ARE KEPT AS THREE SEPARATE 01-LEVEL TABLES       *        
049800*    RATHER THAN ONE WIDE RECORD BECAUSE EACH IS BUILT BY A      *        
049900*    DIFFERENT LOAD PARAGRAPH FROM A DIFFERENT INPUT FILE -      *        
050000*    STRATMS BUILDS THE STRATEGY ROW (205000), THE SUMMARY ROW   *        
050100*    IS ZEROED AT THE SAME TIME BUT NEVER READ FROM A FILE, AND  *        
050200*    THE TUPLE ROW IS FILLED LATER, ONE SLOT AT A TIME, AS       *        
050300*    RATETUP IS READ (235000).                                   *        
050400*                                                                *        
050500*    WS-SDT-TABLE (STRATEGY-DETAIL) IS A SEPARATE, INDEPENDENTLY *        
050600*    SUBSCRIPTED TABLE BECAUSE A STRATEGY OWNS A VARIABLE NUMBER *        
050700*    OF DETAIL ROWS, NOT EXACTLY ONE - EACH WS-STR-TABLE ROW     *        
050800*    JUST RECORDS WHERE ITS OWN SLICE OF WS-SDT-TABLE BEGINS     *        
050900*    AND HOW LONG IT RUNS (WS-STR-DET-START-IDX/DET-COUNT).      *        
051000*    WS-AWD-TABLE IS SIMILARLY INDEPENDENT - AWARDS ARE SHARED   *        
051100*    ACROSS STRATEGIES, NOT OWNED BY ANY ONE OF THEM.            *        
051200******************************************************************        
051300 01  ws-str-table-control.                                                
051400     05  ws-str-count            PIC 9(05) COMP VALUE ZERO.               
051500     05  FILLER                  PIC X(01) VALUE SPACES.                  
051600 01  ws-str-table.                                                        
051700     05  ws-str-entry OCCURS 1 TO 00500 TIMES                             
051800                      DEPENDING ON ws-str-count                           
051900                      ASCENDING KEY IS ws-str-id                          
052000                      INDEXED BY idx-str.                                 
052100*            STRATEGY-ID, THE SEARCH ALL KEY, USED BY EVERY               
052200*            PARAGRAPH THAT LOOKS UP A STRATEGY BY ID.                    
052300         10  ws-str-id           PIC 9(10).                               
052400*            FREE-TEXT DESCRIPTION, NOT USED BY THIS PROGRAM'S            
052500*            OWN LOGIC - CARRIED THROUGH FOR SYMMETRY WITH                
052600*            RTBLBLD'S COPY OF THE SAME LAYOUT.                           
052700         10  ws-str-desc         PIC X(30).                               
052800*            1 = OVERALL RATE (MODE-1 RE-NORMALIZED DRAW),                
052900*            2 = SINGLE-ITEM (MODE-2 TUPLE-LOOKUP DRAW).  SEE             
053000*            PARAGRAPH 600000 FOR THE DISPATCH ON THIS FIELD.             
053100         10  ws-str-mode         PIC 9(01).                               
053200             88  ws-str-mode-overall     VALUE 1.                         
053300             88  ws-str-mode-single      VALUE 2.                         
053400*            GRANT-TYPE CODE, CARRIED THROUGH BUT NOT                     
053500*            INTERPRETED BY EITHER PROGRAM IN THIS SUBSYSTEM.             
053600         10  ws-str-grant-type   PIC 9(01).                               
053700         10  ws-str-grant-date   PIC X(08).                               
053800*            SUBSCRIPT INTO WS-SDT-TABLE WHERE THIS STRATEGY'S            
053900*            DETAIL LINES START, SET BY PARAGRAPH 215000 -                
054000*            PARAGRAPHS 430000 AND 621000 WALK FROM HERE.                 
054100         10  ws-str-det-start-idx                                         
054200                                 PIC 9(05) COMP VALUE ZERO.               
054300*            HOW MANY WS-SDT-TABLE ROWS BELONG TO THIS STRATEGY.          
054400         10  ws-str-det-count    PIC 9(05) COMP VALUE ZERO.               
054500*            "Y" ONCE PARAGRAPH 235000 HAS FOUND AT LEAST ONE             
054600*            RATETUP ROW FOR THIS STRATEGY - THIS PROGRAM DOES            
054700*            NOT BUILD TUPLES ITSELF, ONLY LOADS RTBLBLD'S.               
054800         10  ws-str-tuple-built  PIC A(01) VALUE "N".                     
054900             88  ws-str-tuple-is-built   VALUE "Y".                       
055000         10  FILLER              PIC X(09) VALUE SPACES.                  
055100                                                                          
055200*    PER-STRATEGY WIN/LOSS COUNTERS, ADDRESSED BY THE SAME                
055300*    IDX-SUM AS THE MATCHING WS-STR-TABLE ROW (SET IN LOCKSTEP            
055400*    BY PARAGRAPHS 205000/410000).  ROLLED INTO THE SUMMARY               
055500*    REPORT BY PARAGRAPHS 900000-920000 AT END OF RUN.                    
055600 01  ws-sum-table.                                                        
055700     05  ws-sum-entry OCCURS 1 TO 00500 TIMES                             
055800                      DEPENDING ON ws-str-count                           
055900                      INDEXED BY idx-sum.                                 
056000         10  ws-sum-requests     PIC 9(06) COMP VALUE ZERO.               
056100         10  ws-sum-wins         PIC 9(06) COMP VALUE ZERO.               
056200         10  ws-sum-nowins       PIC 9(06) COMP VALUE ZERO.               
056300         10  FILLER              PIC X(01) VALUE SPACES.                  
056400                                                                          
056500*    IN-MEMORY COPY OF EVERY MODE-2 STRATEGY'S 128-SLOT RATE              
056600*    TUPLE, ONE ROW PER STRATEGY, ADDRESSED BY IDX-TUP-STR IN             
056700*    LOCKSTEP WITH WS-STR-TABLE.  LOADED ONCE AT STARTUP BY               
056800*    PARAGRAPH 230000 AND NEVER RE-WRITTEN.                               
056900 01  ws-tuple-table.                                                      
057000     05  ws-tuple-str-entry OCCURS 1 TO 00500 TIMES                       
057100                      DEPENDING ON ws-str-count                           
057200                      INDEXED BY idx-tup-str.                             
057300*            SPACES MEANS NO AWARD WAS EVER STAMPED INTO THIS             
057400*            SLOT BY RTBLBLD - A DRAW LANDING HERE IS A NO-WIN.           
057500         10  ws-tuple-slot OCCURS 128 TIMES                               
057600                      INDEXED BY idx-slot                                 
057700                                 PIC X(06) VALUE SPACES.                  
057800*            SAME 768 BYTES (128 SLOTS AT 6 BYTES) REDEFINED AS           
057900*            ONE STRING SO IT CAN BE CLEARED IN ONE MOVE.                 
058000         10  ws-tuple-row-check REDEFINES ws-tuple-slot                   
058100                                 PIC X(768).                              
058200         10  FILLER              PIC X(01) VALUE SPACES.                  
058300                                                                          
058400******************************************************************        
058500*    IN-MEMORY STRATEGY-DETAIL TABLE (AWARD RATE LIST), SAME     *        
058600*    SHAPE AND KEY ORDER AS THE ONE RTBLBLD LOADS - THIS STEP    *        
058700*    ALSO NEEDS IT AT DRAW TIME TO CHECK SURPLUS STOCK AND TO    *        
058800*    DEDUCT IT.                                                  *        
058900******************************************************************        
059000 01  ws-sdt-table-control.                                                
059100     05  ws-sdt-count            PIC 9(05) COMP VALUE ZERO.               
059200     05  FILLER                  PIC X(01) VALUE SPACES.                  
059300 01  ws-sdt-table.                                                        
059400     05  ws-sdt-entry OCCURS 1 TO 05000 TIMES                             
059500                      DEPENDING ON ws-sdt-count                           
059600                      ASCENDING KEY IS ws-sdt-key-alt                     
059700                      INDEXED BY idx-sdt.                                 
059800*            COMPOUND KEY, STRATEGY-ID + AWARD-ID.                        
059900         10  ws-sdt-key.                                                  
060000             15  ws-sdt-str-id   PIC 9(10).                               
060100             15  ws-sdt-award-id PIC X(06).                               
060200*            SAME 16 BYTES AS WS-SDT-KEY, REDEFINED AS ONE                
060300*            ALPHANUMERIC FIELD SO SEARCH ALL AND THE STOCK-              
060400*            DEDUCTION SEARCH IN PARAGRAPH 660000 CAN COMPARE             
060500*            THE WHOLE KEY IN ONE TEST INSTEAD OF TWO.                    
060600         10  ws-sdt-key-alt REDEFINES ws-sdt-key                          
060700                                 PIC X(16).                               
060800         10  ws-sdt-award-name   PIC X(20).                               
060900*            HOW MANY OF THIS AWARD WERE GRANTED FOR THE                  
061000*            STRATEGY, CARRIED THROUGH BUT NOT USED HERE.                 
061100         10  ws-sdt-award-count  PIC 9(06).                               
061200*            REMAINING UNITS AVAILABLE TO BE WON.  PARAGRAPH              
061300*            430000 EXCLUDES ANY AWARD AT ZERO, AND PARAGRAPH             
061400*            660000 DEDUCTS ONE UNIT ON EVERY ACTUAL WIN.                 
061500         10  ws-sdt-award-surplus                                         
061600                                 PIC 9(06).                               
061700*            THIS AWARD'S SHARE OF THE STRATEGY, 0.00-1.00.               
061800         10  ws-sdt-award-rate   PIC 9V99.                                
061900         10  FILLER              PIC X(09) VALUE SPACES.                  
062000                                                                          
062100******************************************************************        
062200*    IN-MEMORY AWARD MASTER TABLE, ASCENDING BY AWARD-ID.  USED  *        
062300*    ONLY TO RESOLVE A WINNING AWARD-ID TO ITS DISPLAY NAME FOR  *        
062400*    DRAWRES - THE DRAW ALGORITHMS THEMSELVES NEVER TOUCH IT.    *        
062500******************************************************************        
062600 01  ws-awd-table-control.                                                
062700     05  ws-awd-count            PIC 9(05) COMP VALUE ZERO.               
062800     05  FILLER                  PIC X(01) VALUE SPACES.                  
062900 01  ws-awd-table.                                                        
063000     05  ws-awd-entry OCCURS 1 TO 02000 TIMES                             
063100                      DEPENDING ON ws-awd-count                           
063200                      ASCENDING KEY IS ws-awd-id                          
063300                      INDEXED BY idx-awd.                                 
063400         10  ws-awd-id           PIC X(06).                               
063500*            CARRIED THROUGH FROM AWARDMS, NOT INTERPRETED BY             
063600*            THIS PROGRAM'S OWN LOGIC.                                    
063700         10  ws-awd-type         PIC 9(01).                               
063800         10  ws-awd-name         PIC X(20).                               
063900*            FULFILMENT DETAIL, CARRIED THROUGH ONLY - NEVER              
064000*            MOVED TO DRAWRES, WHICH CARRIES JUST THE NAME.               
064100         10  ws-awd-content      PIC X(30).                               
064200         10  FILLER              PIC X(01) VALUE SPACES.                  
064300                                                                          
064400******************************************************************        
064500*    EXCLUDE LIST - AWARD IDS AT ZERO SURPLUS STOCK FOR THE      *        
064600*    STRATEGY CURRENTLY BEING DRAWN.  REBUILT PER REQUEST BY     *        
064700*    PARAGRAPH 430000, ASCENDING BY AWARD-ID (BUILT IN THAT      *        
064800*    ORDER BECAUSE WS-SDT-TABLE IS ALREADY IN THAT ORDER).       *        
064900******************************************************************        
065000 01  ws-excl-table-control.                                               
065100     05  ws-excl-count           PIC 9(05) COMP VALUE ZERO.               
065200     05  FILLER                  PIC X(01) VALUE SPACES.                  
065300 01  ws-excl-table.                                                       
065400*            SHORT, UNORDERED LIST - PARAGRAPH 670000 SEARCHES            
065500*            IT WITH A PLAIN LINEAR SEARCH, NOT SEARCH ALL.               
065600     05  ws-excl-entry OCCURS 1 TO 00100 TIMES                            
065700                      DEPENDING ON ws-excl-count                          
065800                      INDEXED BY idx-excl.                                
065900         10  ws-excl-award-id    PIC X(06).                               
066000         10  FILLER              PIC X(01) VALUE SPACES.                  
066100                                                                          
066200******************************************************************        
066300*    PER-REQUEST AWARD/RATE WORK LIST - THE SURVIVING (NOT       *        
066400*    EXCLUDED) AWARDS OF THE STRATEGY BEING DRAWN, RE-SORTED     *        
066500*    ASCENDING BY RATE.  SHARED SCRATCH AREA, SAME SHAPE RTBLBLD *        
066600*    USES TO BUILD ITS RATE TUPLE.                               *        
066700******************************************************************        
066800 01  ws-rate-work-control.                                                
066900     05  ws-rate-work-count      PIC 9(05) COMP VALUE ZERO.               
067000     05  FILLER                  PIC X(01) VALUE SPACES.                  
067100 01  ws-rate-work-list.                                                   
067200*            TWO INDEXES ARE DECLARED - IDX-RATE-WORK WALKS THE           
067300*            LIST DURING THE SORT AND THE INTERVAL WALK,                  
067400*            IDX-RATE-WORK-DEST IS THE INSERTION SORT'S                   
067500*            DESTINATION SUBSCRIPT WHEN SHIFTING ENTRIES.                 
067600     05  ws-rate-work-entry OCCURS 1 TO 05000 TIMES                       
067700                      DEPENDING ON ws-rate-work-count                     
067800                      INDEXED BY idx-rate-work                            
067900                                 idx-rate-work-dest.                      
068000         10  ws-rw-award-id      PIC X(06).                               
068100         10  ws-rw-award-rate    PIC 9V99.                                
068200         10  FILLER              PIC X(01) VALUE SPACES.                  
068300*    HOLD AREA FOR THE ENTRY BEING INSERTED BY PARAGRAPH 515000,          
068400*    LIFTED OUT OF THE LIST WHILE ENTRIES TO ITS LEFT SLIDE UP.           
068500 01  ws-rate-work-aux.                                                    
068600     05  ws-rw-aux-award-id      PIC X(06).                               
068700     05  ws-rw-aux-award-rate    PIC 9V99.                                
068800     05  FILLER                  PIC X(01) VALUE SPACES.                  
068900                                                                          
069000******************************************************************        
069100*    HASH WORK AREA - SEE PARAGRAPH 680000-COMPUTE-HASH-INDEX.   *        
069200*    NONE OF THESE ARE AUTO-WRAPPING NATIVE-BINARY FIELDS - THE  *        
069300*    RAISE IS DONE IN WS-HASH-RAW, DECLARED WIDE ENOUGH THAT     *        
069400*    THE MULTIPLY CANNOT OVERFLOW IT, AND PARAGRAPH 680000       *        
069500*    FOLDS THE RESULT DOWN TO A 32-BIT TWO'S-COMPLEMENT          *        
069600*    EQUIVALENT BY HAND BEFORE THE FINAL MOD-128 STEP.           *        
069700******************************************************************        
069800 01  ws-hash-work-area.                                                   
069900*            THE FIBONACCI MULTIPLIER'S INPUT - THE AWARD ID              
070000*            CONVERTED TO A NUMBER BY PARAGRAPH 680000.                   
070100     05  ws-hash-i               PIC S9(9)  COMP VALUE ZERO.              
070200*            WS-HASH-I TIMES THE FIBONACCI CONSTANT, WIDE                 
070300*            ENOUGH THAT THE MULTIPLY ITSELF NEVER OVERFLOWS.             
070400     05  ws-hash-raw             PIC S9(18) COMP VALUE ZERO.              
070500*            WS-HASH-WRAP-QUOT/REM HOLD THE DIVIDE-BY-                    
070600*            4294967296 STEP THAT FOLDS WS-HASH-RAW DOWN TO               
070700*            ITS LOW-ORDER 32 BITS BY HAND.                               
070800     05  ws-hash-wrap-quot       PIC S9(9)  COMP VALUE ZERO.              
070900     05  ws-hash-wrap-rem        PIC S9(10) COMP VALUE ZERO.              
071000*            WS-HASH-QUOT/REM ARE THE FOLLOW-ON MOD-128 STEP              
071100*            THAT TURNS THE FOLDED VALUE INTO A TABLE SLOT.               
071200     05  ws-hash-quot            PIC S9(9)  COMP VALUE ZERO.              
071300     05  ws-hash-rem             PIC S9(9)  COMP VALUE ZERO.              
071400*            FINAL SUBSCRIPT INTO WS-SUM-TABLE, 1 THRU 128.               
071500     05  ws-slot-index           PIC 9(03)  COMP VALUE ZERO.              
071600     05  FILLER                  PIC X(01) VALUE SPACES.                  
071700                                                                          
071800******************************************************************        
071900*    MODE-1 RE-NORMALIZED DRAW WORK AREA.  WS-DRAW-CURSOR AND    *        
072000*    WS-DRAW-RATE-VAL PLAY THE SAME ROLE HERE AS WS-CURSOR AND   *        
072100*    WS-RATE-VAL DO IN RTBLBLD'S TUPLE BUILDER.                  *        
072200******************************************************************        
072300 01  ws-draw-work-area.                                                   
072400*            SUM OF THE SURVIVING AWARDS' RATES FOR A MODE-1              
072500*            DRAW, COMPUTED BY PARAGRAPH 622000.                          
072600     05  ws-total-rate           PIC S9(5)V99 VALUE ZERO.                 
072700*            WS-RATE-NUMER/DENOM/QUOT/REM ARE THE INTEGER                 
072800*            WORK FIELDS PARAGRAPH 623000 USES TO COMPUTE A               
072900*            CEILING PERCENTAGE WITHOUT FLOATING POINT.                   
073000     05  ws-rate-numer           PIC S9(7) COMP VALUE ZERO.               
073100     05  ws-rate-denom           PIC S9(7) COMP VALUE ZERO.               
073200     05  ws-rate-quot            PIC S9(7) COMP VALUE ZERO.               
073300     05  ws-rate-rem             PIC S9(7) COMP VALUE ZERO.               
073400*            THIS AWARD'S SHARE OF THE 1-100 DRAW RANGE.                  
073500     05  ws-draw-rate-val        PIC 9(05) COMP VALUE ZERO.               
073600*            RUNNING UPPER BOUND OF THE INTERVAL WALK IN                  
073700*            PARAGRAPH 624000, ASCENDING-RATE ORDER.                      
073800     05  ws-draw-cursor          PIC 9(05) COMP VALUE ZERO.               
073900*            SPACES MEANS NO-WIN - SET BY PARAGRAPH 600000                
074000*            BEFORE EITHER DRAW ALGORITHM RUNS, THEN LEFT                 
074100*            ALONE UNLESS AN ALGORITHM PICKS A WINNER.                    
074200     05  ws-win-award-id         PIC X(06) VALUE SPACES.                  
074300     05  ws-win-award-name       PIC X(20) VALUE SPACES.                  
074400     05  ws-str-found-sw         PIC A(01) VALUE "N".                     
074500         88  ws-str-was-found        VALUE "Y".                           
074600     05  ws-awd-found-sw         PIC A(01) VALUE "N".                     
074700         88  ws-awd-was-found        VALUE "Y".                           
074800     05  ws-excl-found-sw        PIC A(01) VALUE "N".                     
074900         88  ws-excl-was-found       VALUE "Y".                           
075000     05  ws-deduct-ok-sw         PIC A(01) VALUE "N".                     
075100         88  ws-deduct-succeeded      VALUE "Y".                          
075200*            SET BY THE CALLER BEFORE PERFORMING PARAGRAPH                
075300*            670000, WHICH TESTS THIS ID AGAINST THE EXCLUDE              
075400*            LIST BUILT BY PARAGRAPH 430000.                              
075500     05  ws-excl-check-id        PIC X(06) VALUE SPACES.                  
075600*            SET BY THE CALLER BEFORE PERFORMING PARAGRAPH                
075700*            650000'S BINARY SEARCH OF WS-AWD-TABLE.                      
075800     05  ws-awd-check-id         PIC X(06) VALUE SPACES.                  
075900*            SET BY PARAGRAPH 660000 BEFORE ITS SEARCH ALL OF             
076000*            WS-SDT-TABLE, COMPARED AGAINST WS-SDT-KEY-ALT.               
076100     05  ws-sdt-check-key.                                                
076200         10  ws-sdt-check-str-id     PIC 9(10).                           
076300         10  ws-sdt-check-award-id   PIC X(06).                           
076400     05  FILLER                  PIC X(01) VALUE SPACES.                  
076500                                                                          
076600******************************************************************        
076700*    MISCELLANEOUS COUNTERS AND WORK FIELDS.  WS-CTE-01 IS THE   *        
076800*    SHOP'S USUAL "CONSTANT ONE" FIELD.  THE THREE "GRAND"       *        
076900*    COUNTERS ROLL UP EVERY STRATEGY'S TRAFFIC FOR THE END-OF-   *        
077000*    RUN TOTAL LINE, WHILE WS-REQUESTS-READ IS PURELY A RAW      *        
077100*    RECORD COUNT FOR THE OPERATOR LOG (PARAGRAPH 990000).       *        
077200******************************************************************        
077300 01  ws-work-counters.                                                    
077400     05  ws-cte-01               PIC 9(01) COMP VALUE 1.                  
077500     05  ws-requests-read        PIC 9(06) COMP VALUE ZERO.               
077600     05  ws-grand-requests       PIC 9(07) COMP VALUE ZERO.               
077700     05  ws-grand-wins           PIC 9(07) COMP VALUE ZERO.               
077800     05  ws-grand-nowins         PIC 9(07) COMP VALUE ZERO.               
077900     05  ws-match-found-sw       PIC A(01) VALUE "N".                     
078000         88  ws-match-was-found       VALUE "Y".                          
078100*            SHARED SCRATCH UPPER-BOUND SUBSCRIPT, SET BY                 
078200*            PARAGRAPHS 430000 AND 621000 BEFORE THEIR PERFORM            
078300*            VARYING WALKS OVER A STRATEGY'S DETAIL LINES.                
078400     05  ws-det-upper-idx        PIC 9(05) COMP VALUE ZERO.               
078500     05  FILLER                  PIC X(01) VALUE SPACES.                  
078600                                                                          
078700******************************************************************        
078800*    RUN DATE, PULLED FROM THE SYSTEM CLOCK IN PARAGRAPH 100000  *        
078900*    AND USED BOTH FOR THE STARTUP BANNER AND, VIA THE           *        
079000*    CCYY/MMDD REDEFINITION BELOW, TO SEED THE RANDOM NUMBER     *        
079100*    GENERATOR IN PARAGRAPH 380000 (CR-0812).                    *        
079200******************************************************************        
079300 01  ws-today.                                                            
079400     05  ws-today-ccyymmdd       PIC 9(08) VALUE ZEROES.                  
079500     05  ws-today-ccyymmdd-r REDEFINES ws-today-ccyymmdd.                 
079600         10  ws-today-ccyy       PIC 9(04).                               
079700         10  ws-today-mmdd       PIC 9(04).                               
079800     05  FILLER                  PIC X(01) VALUE SPACES.                  
079900                                                                          
080000******************************************************************        
080100*    REPORT LINES - HEADING, DETAIL AND GRAND TOTAL, MOVED INTO  *        
080200*    SR-SUMMARY-LINE BEFORE EACH WRITE.  SEE PARAGRAPHS 900000   *        
080300*    THRU 920000.                                                *        
080400******************************************************************        
080500*    HEADING LINE - WRITTEN ONCE AT TOP OF THE REPORT BY                  
080600*    PARAGRAPH 900000, BEFORE ANY STRATEGY IS TOTALLED.                   
080700 01  sr-heading-line.                                                     
080800     05  FILLER                  PIC X(10) VALUE "STRATEGY".              
080900     05  FILLER                  PIC X(13) VALUE "REQUESTS".              
081000     05  FILLER                  PIC X(10) VALUE "WINS".                  
081100     05  FILLER                  PIC X(10) VALUE "NO-WINS".               
081200     05  FILLER                  PIC X(37) VALUE SPACES.                  
081300                                                                          
081400*    ONE DETAIL LINE PER STRATEGY, WRITTEN BY PARAGRAPH 910000            
081500*    AS IT WALKS WS-STR-TABLE IN STRATEGY-ID ORDER.                       
081600 01  sr-detail-line.                                                      
081700     05  sr-det-strategy-id      PIC 9(10).                               
081800     05  FILLER                  PIC X(03) VALUE SPACES.                  
081900     05  sr-det-requests         PIC ZZZZZ9.                              
082000     05  FILLER                  PIC X(04) VALUE SPACES.                  
082100     05  sr-det-wins             PIC ZZZZZ9.                              
082200     05  FILLER                  PIC X(04) VALUE SPACES.                  
082300     05  sr-det-nowins           PIC ZZZZZ9.                              
082400     05  FILLER                  PIC X(37) VALUE SPACES.                  
082500                                                                          
082600*    GRAND TOTAL LINE, WRITTEN ONCE BY PARAGRAPH 920000 AFTER             
082700*    THE LAST DETAIL LINE - COUNTERS COME FROM WS-WORK-COUNTERS.          
082800 01  sr-total-line.                                                       
082900     05  FILLER                  PIC X(10) VALUE "TOTAL".                 
083000     05  FILLER                  PIC X(03) VALUE SPACES.                  
083100     05  sr-tot-requests         PIC ZZZZZZ9.                             
083200     05  FILLER                  PIC X(03) VALUE SPACES.                  
083300     05  sr-tot-wins             PIC ZZZZZZ9.                             
083400     05  FILLER                  PIC X(03) VALUE SPACES.                  
083500     05  sr-tot-nowins           PIC ZZZZZZ9.                             
083600     05  FILLER                  PIC X(37) VALUE SPACES.                  
083700                                                                          
083800 PROCEDURE DIVISION.                                                      
083900******************************************************************        
084000*    DECLARATIVES.  ONE SECTION COVERS ALL SEVEN FILES SINCE     *        
084100*    THIS PROGRAM'S RESPONSE TO ANY OF THEM GOING BAD IS THE     *        
084200*    SAME - DUMP EVERY FILE STATUS TO THE OPERATOR AND STOP.     *        
084300*    NORMAL "00" (SUCCESSFUL) AND "10" (AT END) STATUSES NEVER   *        
084400*    REACH THIS SECTION - THE STANDARD ERROR PROCEDURE ONLY      *        
084500*    FIRES FOR ANYTHING ELSE, SO EVERY READ IN THE PROCEDURE     *        
084600*    DIVISION BELOW CAN TRUST ITS AT END / NOT AT END CLAUSE TO  *        
084700*    COVER THE ONLY TWO OUTCOMES IT WILL EVER SEE.               *        
084800******************************************************************        
084900 DECLARATIVES.                                                            
085000 file-error-handling SECTION.                                             
085100     USE AFTER STANDARD ERROR PROCEDURE ON                                
085200               STRATMS STRDTMS AWARDMS RATETUP                            
085300               DRAWREQ DRAWRES SUMMRPT.                                   
085400*    999000  -  DUMP ALL SEVEN FILE STATUSES AT ONCE RATHER THAN          
085500*    TRY TO WORK OUT WHICH FILE ACTUALLY FAILED - THE OPERATOR            
085600*    CAN READ SEVEN "00"S AND ONE BAD CODE FASTER THAN THIS               
085700*    PROGRAM CAN FIGURE OUT WHICH SELECT CLAUSE TO BLAME.  THE            
085800*    BOX-DRAWN DISPLAY BELOW MATCHES THE STARTUP BANNER'S                 
085900*    STYLE AT PARAGRAPH 100000 SO AN OPERATOR SCANNING A LONG             
086000*    CONSOLE LOG CAN SPOT EITHER ONE AT A GLANCE.                         
086100 999000-begn-file-error.                                                  
086200     DISPLAY " "                                                          
086300     DISPLAY "+---+----+---+----+---+----+---+"                           
086400     DISPLAY "|   LOTDRAW FILE ERROR.        |"                           
086500     DISPLAY "+---+----+---+----+---+----+---+"                           
086600     DISPLAY "| STRATMS STATUS : [" fs-STRATMS "]."                       
086700     DISPLAY "| STRDTMS STATUS : [" fs-STRDTMS "]."                       
086800     DISPLAY "| AWARDMS STATUS : [" fs-AWARDMS "]."                       
086900     DISPLAY "| RATETUP STATUS : [" fs-RATETUP "]."                       
087000     DISPLAY "| DRAWREQ STATUS : [" fs-DRAWREQ "]."                       
087100     DISPLAY "| DRAWRES STATUS : [" fs-DRAWRES "]."                       
087200     DISPLAY "| SUMMRPT STATUS : [" fs-SUMMRPT "]."                       
087300     DISPLAY "+---+----+---+----+---+----+---+"                           
087400*            NO PARTIAL RESULTS ARE KEPT - A FILE ERROR HALTS             
087500*            THE WHOLE STEP RATHER THAN SKIP THE BAD FILE.                
087600     STOP RUN.                                                            
087700 999000-endn-file-error.                                                  
087800     EXIT.                                                                
087900 END DECLARATIVES.                                                        
088000                                                                          
088100******************************************************************        
088200*    MAIN-PARAGRAPH.  THE FOUR LOAD LOOPS BUILD THE IN-MEMORY    *        
088300*    TABLES BEFORE A SINGLE DRAW-REQUEST IS READ - THE DRAW      *        
088400*    LOGIC ASSUMES ALL FOUR MASTER/REFERENCE FILES ARE ALREADY   *        
088500*    FULLY IN WORKING STORAGE BY THE TIME 400000 STARTS.  ORDER  *        
088600*    MATTERS ONLY BETWEEN STRATMS AND STRDTMS - THE STRATEGY     *        
088700*    TABLE MUST EXIST BEFORE THE DETAIL LOADER CAN CROSS-CHECK   *        
088800*    EACH ROW'S STRATEGY-ID AGAINST IT.                          *        
088900******************************************************************        
089000 main-paragraph.                                                          
089100     PERFORM 100000-begn-initialize                                       
089200        THRU 100000-endn-initialize                                       
089300                                                                          
089400     PERFORM 200000-begn-load-strategy-master                             
089500        THRU 200000-endn-load-strategy-master                             
089600       UNTIL ws-STRATMS-EOF                                               
089700                                                                          
089800     PERFORM 210000-begn-load-strategy-detail                             
089900        THRU 210000-endn-load-strategy-detail                             
090000       UNTIL ws-STRDTMS-EOF                                               
090100                                                                          
090200     PERFORM 220000-begn-load-award-master                                
090300        THRU 220000-endn-load-award-master                                
090400       UNTIL ws-AWARDMS-EOF                                               
090500                                                                          
090600     PERFORM 230000-begn-load-rate-tuples                                 
090700        THRU 230000-endn-load-rate-tuples                                 
090800       UNTIL ws-RATETUP-EOF                                               
090900                                                                          
091000*            ONE PASS OVER DRAWREQ DRIVES THE ENTIRE DRAW                 
091100*            FLOW - SEE PARAGRAPH 400000'S OWN BANNER.                    
091200     PERFORM 400000-begn-process-one-request                              
091300        THRU 400000-endn-process-one-request                              
091400       UNTIL ws-DRAWREQ-EOF                                               
091500                                                                          
091600     PERFORM 900000-begn-print-summary                                    
091700        THRU 900000-endn-print-summary                                    
091800                                                                          
091900     PERFORM 990000-begn-finish                                           
092000        THRU 990000-endn-finish                                           
092100                                                                          
092200     STOP RUN.                                                            
092300                                                                          
092400******************************************************************        
092500*    100000  -  OPEN FILES, DISPLAY STARTUP BANNER, SEED THE     *        
092600*    RANDOM NUMBER GENERATOR FROM THE RUN DATE (CR-0812).        *        
092700******************************************************************        
092800 100000-begn-initialize.                                                  
092900*            ACCEPT ... FROM DATE YYYYMMDD RETURNS A 4-DIGIT              
093000*            YEAR ON THIS SHOP'S COMPILER - CONFIRMED AGAIN               
093100*            UNDER THE Y2K REVIEW ABOVE (CR-0403).                        
093200     ACCEPT ws-today-ccyymmdd FROM DATE YYYYMMDD                          
093300                                                                          
093400*            THE STARTUP BANNER IS SUPPRESSED WHEN UPSI-0 IS ON           
093500*            (WS-DIAG-SUPPRESSED) - THE NORMAL OVERNIGHT MODE.            
093600*            AN OPERATOR FLIPS THE SWITCH OFF ONLY WHEN                   
093700*            TROUBLESHOOTING A RUN INTERACTIVELY.                         
093800     IF ws-diag-enabled                                                   
093900         DISPLAY " "                                                      
094000         DISPLAY "+---+----+---+----+---+----+---+----+"                  
094100         DISPLAY "|  LOTDRAW - PRIZE DRAW EXECUTOR.    |"                 
094200         DISPLAY "+---+----+---+----+---+----+---+----+"                  
094300         DISPLAY "| RUN DATE : [" ws-today-ccyymmdd "]."                  
094400         DISPLAY "+---+----+---+----+---+----+---+----+"                  
094500     END-IF                                                               
094600                                                                          
094700*            SIX INPUT FILES, TWO OUTPUT - THE FULL SET STAYS             
094800*            OPEN FOR THE WHOLE RUN, SINCE UNLIKE RTBLBLD THIS            
094900*            STEP KEEPS READING DRAWREQ ONE RECORD AT A TIME              
095000*            RATHER THAN CONSUMING A FILE COMPLETELY BEFORE               
095100*            MOVING ON TO THE NEXT.                                       
095200     OPEN INPUT  STRATMS                                                  
095300          INPUT  STRDTMS                                                  
095400          INPUT  AWARDMS                                                  
095500          INPUT  RATETUP                                                  
095600          INPUT  DRAWREQ                                                  
095700          OUTPUT DRAWRES                                                  
095800          OUTPUT SUMMRPT                                                  
095900                                                                          
096000*            SEED THE GENERATOR NOW, ONCE, BEFORE ANY REQUEST             
096100*            IS READ - PARAGRAPH 390000 ADVANCES IT FROM HERE             
096200*            ONE DRAW AT A TIME FOR THE REST OF THE RUN.                  
096300     PERFORM 380000-begn-seed-random                                      
096400        THRU 380000-endn-seed-random.                                     
096500 100000-endn-initialize.                                                  
096600     EXIT.                                                                
096700                                                                          
096800******************************************************************        
096900*    200000  -  LOAD STRATMS INTO WS-STR-TABLE, ASCENDING BY     *        
097000*    STRATEGY-ID.  ALSO ZEROES THIS STRATEGY'S SUMMARY ROW AND   *        
097100*    CLEARS ITS RATE TUPLE ROW TO SPACES.                        *        
097200******************************************************************        
097300 200000-begn-load-strategy-master.                                        
097400*            THE FILE-ERROR DECLARATIVE AT PARAGRAPH 999000               
097500*            CATCHES ANYTHING OTHER THAN "GOOD" OR "EOF", SO              
097600*            THOSE ARE THE ONLY TWO OUTCOMES THIS READ EVER               
097700*            SEES.                                                        
097800     READ STRATMS RECORD                                                  
097900         AT END                                                           
098000             SET ws-STRATMS-EOF TO TRUE                                   
098100         NOT AT END                                                       
098200             PERFORM 205000-begn-store-strategy                           
098300                THRU 205000-endn-store-strategy                           
098400     END-READ.                                                            
098500 200000-endn-load-strategy-master.                                        
098600     EXIT.                                                                
098700                                                                          
098800******************************************************************        
098900*    205000  -  STORE-STRATEGY.  THIS PARAGRAPH RUNS FOR EVERY   *        
099000*    STRATMS RECORD, IN THE SAME ASCENDING STRATEGY-ID ORDER     *        
099100*    THE FILE ARRIVES IN, SO WS-STR-COUNT ALSO SERVES AS THE     *        
099200*    NEXT FREE SUBSCRIPT - NO SEARCH IS NEEDED TO FIND WHERE     *        
099300*    THIS ROW GOES.  THREE INDEXES ARE SET TOGETHER BECAUSE      *        
099400*    THE STRATEGY, SUMMARY AND RATE-TUPLE TABLES ARE ALWAYS      *        
099500*    KEPT IN LOCKSTEP, ONE ROW PER STRATEGY, ACROSS ALL THREE -  *        
099600*    A STRATMS RECORD OUT OF ASCENDING ORDER WOULD BREAK THE     *        
099700*    BINARY SEARCH AT PARAGRAPH 410000 SILENTLY, SO THIS SHOP    *        
099800*    RELIES ON THE UPSTREAM EXTRACT'S SORT RATHER THAN CHECKING  *        
099900*    SEQUENCE HERE.                                              *        
100000******************************************************************        
100100 205000-begn-store-strategy.                                              
100200     ADD ws-cte-01 TO ws-str-count                                        
100300     SET idx-str   TO ws-str-count                                        
100400     SET idx-sum   TO ws-str-count                                        
100500     SET idx-tup-str TO ws-str-count                                      
100600                                                                          
100700*            COPY THE MASTER RECORD'S FIELDS STRAIGHT ACROSS.             
100800     MOVE str-strategy-id       TO ws-str-id (idx-str)                    
100900     MOVE str-strategy-desc     TO ws-str-desc (idx-str)                  
101000     MOVE str-strategy-mode     TO ws-str-mode (idx-str)                  
101100     MOVE str-grant-type        TO ws-str-grant-type (idx-str)            
101200     MOVE str-grant-date        TO ws-str-grant-date (idx-str)            
101300*            DETAIL-START-IDX/DETAIL-COUNT ARE FILLED IN LATER            
101400*            BY PARAGRAPH 215000 AS STRDTMS IS READ - ZERO                
101500*            HERE MEANS "NO DETAIL LINES SEEN YET."                       
101600     MOVE ZERO                  TO ws-str-det-start-idx (idx-str)         
101700     MOVE ZERO                  TO ws-str-det-count (idx-str)             
101800     MOVE "N"                   TO ws-str-tuple-built (idx-str)           
101900                                                                          
102000*            A BRAND NEW STRATEGY HAS NO TRAFFIC YET.                     
102100     MOVE ZERO                  TO ws-sum-requests (idx-sum)              
102200     MOVE ZERO                  TO ws-sum-wins (idx-sum)                  
102300     MOVE ZERO                  TO ws-sum-nowins (idx-sum)                
102400                                                                          
102500*            CLEARED TO SPACES SO A MODE-2 STRATEGY WHOSE                 
102600*            RATETUP ROW NEVER TURNS UP (RATETUP WAS NOT RUN,             
102700*            OR PREDATES THIS STRATEGY) SHOWS ALL-EMPTY SLOTS             
102800*            RATHER THAN LEFTOVER VALUES FROM WORKING STORAGE.            
102900     MOVE SPACES TO ws-tuple-row-check (idx-tup-str).                     
103000 205000-endn-store-strategy.                                              
103100     EXIT.                                                                
103200                                                                          
103300******************************************************************        
103400*    210000  -  LOAD STRDTMS INTO WS-SDT-TABLE.  STRDTMS IS      *        
103500*    SORTED STRATEGY-ID/AWARD-ID ASCENDING, SO A RUNNING         *        
103600*    CONTROL BREAK ON STRATEGY-ID LETS US SET EACH STRATEGY'S    *        
103700*    DETAIL-START-IDX/DETAIL-COUNT AS THE ROWS GO BY - SAME      *        
103800*    TECHNIQUE RTBLBLD USES.                                     *        
103900******************************************************************        
104000 210000-begn-load-strategy-detail.                                        
104100*            SAME PATTERN AS PARAGRAPH 200000 - GOOD OR EOF ARE           
104200*            THE ONLY OUTCOMES THAT REACH THIS READ.                      
104300     READ STRDTMS RECORD                                                  
104400         AT END                                                           
104500             SET ws-STRDTMS-EOF TO TRUE                                   
104600         NOT AT END                                                       
104700             PERFORM 215000-begn-store-detail                             
104800                THRU 215000-endn-store-detail                             
104900     END-READ.                                                            
105000 210000-endn-load-strategy-detail.                                        
105100     EXIT.                                                                
105200                                                                          
105300******************************************************************        
105400*    215000  -  STORE-DETAIL.  APPEND THIS ROW TO THE END OF    *         
105500*    WS-SDT-TABLE - THE RUNNING STRATEGY-ID CONTROL BREAK BELOW  *        
105600*    RELIES ON STRDTMS ARRIVING SORTED, SO ROWS FOR THE SAME     *        
105700*    STRATEGY ALWAYS LAND CONTIGUOUSLY.  THIS IS THE ONE LOAD    *        
105800*    PARAGRAPH THAT TOUCHES A SECOND TABLE (WS-STR-TABLE) AS     *        
105900*    WELL AS ITS OWN, SINCE IT IS THE ONLY PLACE THAT KNOWS      *        
106000*    WHERE EACH STRATEGY'S SLICE OF WS-SDT-TABLE BEGINS AND      *        
106100*    HOW LONG IT RUNS.                                          *         
106200******************************************************************        
106300 215000-begn-store-detail.                                                
106400     ADD ws-cte-01 TO ws-sdt-count                                        
106500     SET idx-sdt TO ws-sdt-count                                          
106600                                                                          
106700     MOVE sdt-strategy-id    TO ws-sdt-str-id (idx-sdt)                   
106800     MOVE sdt-award-id       TO ws-sdt-award-id (idx-sdt)                 
106900     MOVE sdt-award-name     TO ws-sdt-award-name (idx-sdt)               
107000     MOVE sdt-award-count    TO ws-sdt-award-count (idx-sdt)              
107100     MOVE sdt-award-surplus-count                                         
107200                             TO ws-sdt-award-surplus (idx-sdt)            
107300     MOVE sdt-award-rate     TO ws-sdt-award-rate (idx-sdt)               
107400                                                                          
107500*            LOCATE THE OWNING STRATEGY AND EXTEND ITS RANGE.             
107600*            THE FIRST DETAIL ROW SEEN FOR A STRATEGY RECORDS             
107700*            ITS OWN SUBSCRIPT AS THE START OF THE RANGE; EVERY           
107800*            ROW AFTER THAT JUST BUMPS THE COUNT, SINCE THE               
107900*            RANGE IS CONTIGUOUS BY THE SORT ORDER ABOVE.                 
108000     SET ws-match-found-sw TO "N"                                         
108100     SEARCH ALL ws-str-entry                                              
108200         WHEN ws-str-id (idx-str) EQUAL sdt-strategy-id                   
108300             SET ws-match-found-sw TO "Y"                                 
108400             IF ws-str-det-count (idx-str) EQUAL ZERO                     
108500                 MOVE ws-sdt-count                                        
108600                   TO ws-str-det-start-idx (idx-str)                      
108700             END-IF                                                       
108800             ADD ws-cte-01 TO ws-str-det-count (idx-str)                  
108900     END-SEARCH                                                           
109000                                                                          
109100*            A DETAIL ROW WITH NO OWNING STRATEGY IS KEPT IN              
109200*            WS-SDT-TABLE (SO 660000 CAN STILL FIND IT BY KEY             
109300*            LATER) BUT NEVER COUNTED AGAINST ANY STRATEGY'S              
109400*            RANGE - IT SIMPLY WILL NOT SURFACE IN A DRAW.                
109500     IF ws-match-found-sw NOT EQUAL "Y"                                   
109600         IF ws-diag-enabled                                               
109700             DISPLAY "LOTDRAW - STRDTMS ROW FOR UNKNOWN "                 
109800                     "STRATEGY " sdt-strategy-id " IGNORED."              
109900         END-IF                                                           
110000     END-IF.                                                              
110100 215000-endn-store-detail.                                                
110200     EXIT.                                                                
110300                                                                          
110400******************************************************************        
110500*    220000  -  LOAD AWARDMS INTO WS-AWD-TABLE, ASCENDING BY     *        
110600*    AWARD-ID (THE MASTER FILE IS ALREADY IN THAT ORDER).  THE   *        
110700*    ASCENDING ORDER MATTERS - PARAGRAPH 650000 LATER RUNS A     *        
110800*    BINARY SEARCH (SEARCH ALL) AGAINST THIS SAME TABLE, AND A   *        
110900*    BINARY SEARCH ON AN UNSORTED TABLE GIVES WRONG ANSWERS      *        
111000*    WITHOUT ANY DIAGNOSTIC TO SAY SO.                           *        
111100******************************************************************        
111200 220000-begn-load-award-master.                                           
111300*            SAME GOOD-OR-EOF PATTERN AS THE OTHER THREE                  
111400*            LOADERS - SEE THE NOTE AT PARAGRAPH 200000.                  
111500     READ AWARDMS RECORD                                                  
111600         AT END                                                           
111700             SET ws-AWARDMS-EOF TO TRUE                                   
111800         NOT AT END                                                       
111900             PERFORM 225000-begn-store-award                              
112000                THRU 225000-endn-store-award                              
112100     END-READ.                                                            
112200 220000-endn-load-award-master.                                           
112300     EXIT.                                                                
112400                                                                          
112500******************************************************************        
112600*    225000  -  STORE-AWARD.  APPENDED IN FILE ORDER - NO        *        
112700*    SEARCH NEEDED SINCE AWARDMS ARRIVES ALREADY IN AWARD-ID     *        
112800*    SEQUENCE.  ONLY THE FOUR FIELDS THE DRAW ENGINE ACTUALLY    *        
112900*    NEEDS ARE CARRIED FORWARD; NOTHING ELSE ON THE MASTER       *        
113000*    RECORD IS OF ANY USE ONCE THE DRAW RESULT IS WRITTEN - THE  *        
113100*    FULL AWARD DESCRIPTION AND ANY VENDOR REFERENCE NUMBERS     *        
113200*    LIVE ONLY ON AWARDMS ITSELF AND ARE LEFT THERE.             *        
113300******************************************************************        
113400 225000-begn-store-award.                                                 
113500     ADD ws-cte-01 TO ws-awd-count                                        
113600     SET idx-awd TO ws-awd-count                                          
113700                                                                          
113800     MOVE awd-award-id       TO ws-awd-id (idx-awd)                       
113900     MOVE awd-award-type     TO ws-awd-type (idx-awd)                     
114000     MOVE awd-award-name     TO ws-awd-name (idx-awd)                     
114100     MOVE awd-award-content  TO ws-awd-content (idx-awd).                 
114200 225000-endn-store-award.                                                 
114300     EXIT.                                                                
114400                                                                          
114500******************************************************************        
114600*    230000  -  LOAD RATETUP (BUILT OVERNIGHT BY RTBLBLD) INTO   *        
114700*    THE 2-DIMENSIONAL WS-TUPLE-TABLE.  RTT-SLOT-INDEX IS 0-127  *        
114800*    ON THE FILE; WS-TUPLE-SLOT IS 1-128 IN WORKING-STORAGE, SO  *        
114900*    1 IS ADDED WHEN CONVERTING.                                 *        
115000******************************************************************        
115100 230000-begn-load-rate-tuples.                                            
115200*            SAME GOOD-OR-EOF PATTERN AGAIN.  RATETUP IS THE              
115300*            LAST OF THE FOUR MASTER/REFERENCE FILES LOADED -             
115400*            ONCE THIS LOOP ENDS, MAIN-PARAGRAPH MOVES ON TO              
115500*            READING DRAWREQ.                                             
115600     READ RATETUP RECORD                                                  
115700         AT END                                                           
115800             SET ws-RATETUP-EOF TO TRUE                                   
115900         NOT AT END                                                       
116000             PERFORM 235000-begn-store-tuple-slot                         
116100                THRU 235000-endn-store-tuple-slot                         
116200     END-READ.                                                            
116300 230000-endn-load-rate-tuples.                                            
116400     EXIT.                                                                
116500                                                                          
116600******************************************************************        
116700*    235000  -  STORE-TUPLE-SLOT.  LOCATE THE OWNING STRATEGY,   *        
116800*    THEN DROP THIS ONE AWARD ID INTO ITS SLOT.  RTT-SLOT-INDEX  *        
116900*    ARRIVES 0-127 FROM THE FILE; IDX-SLOT RUNS 1-128 IN         *        
117000*    WORKING-STORAGE, HENCE THE "UP BY 1" BELOW.  RATETUP        *        
117100*    CARRIES NO GUARANTEED ORDER, UNLIKE THE OTHER THREE         *        
117200*    MASTER FILES, SO THIS PARAGRAPH MUST SEARCH ALL FOR THE     *        
117300*    OWNING STRATEGY ON EVERY ROW RATHER THAN RELYING ON A       *        
117400*    RUNNING CONTROL BREAK.                                     *         
117500******************************************************************        
117600 235000-begn-store-tuple-slot.                                            
117700     SET ws-match-found-sw TO "N"                                         
117800     SEARCH ALL ws-str-entry                                              
117900         WHEN ws-str-id (idx-str) EQUAL rtt-strategy-id                   
118000             SET ws-match-found-sw TO "Y"                                 
118100             SET idx-tup-str TO idx-str                                   
118200             SET idx-slot    TO rtt-slot-index                            
118300             SET idx-slot UP BY ws-cte-01                                 
118400             MOVE rtt-award-id                                            
118500               TO ws-tuple-slot (idx-tup-str idx-slot)                    
118600             SET ws-str-tuple-is-built (idx-str) TO TRUE                  
118700     END-SEARCH                                                           
118800                                                                          
118900*            A TUPLE ROW FOR A STRATEGY NO LONGER ON FILE IS              
119000*            SIMPLY DROPPED - IT CAN ONLY MEAN THE STRATEGY WAS           
119100*            RETIRED BETWEEN THE OVERNIGHT RTBLBLD RUN AND                
119200*            TONIGHT'S STRATMS EXTRACT.                                   
119300     IF ws-match-found-sw NOT EQUAL "Y"                                   
119400         IF ws-diag-enabled                                               
119500             DISPLAY "LOTDRAW - RATETUP ROW FOR UNKNOWN "                 
119600                     "STRATEGY " rtt-strategy-id " IGNORED."              
119700         END-IF                                                           
119800     END-IF.                                                              
119900 235000-endn-store-tuple-slot.                                            
120000     EXIT.                                                                
120100                                                                          
120200******************************************************************        
120300*    380000  -  SEED THE RANDOM NUMBER GENERATOR FROM THE RUN    *        
120400*    DATE.  SAME "REQUEST SEED, THEN GERMINATE" SHAPE AS THE     *        
120500*    OLD DEMORAND PROGRAM, EXCEPT THE SEED IS TAKEN FROM THE     *        
120600*    RUN DATE RATHER THAN ASKED OF AN OPERATOR (CR-0812).        *        
120700*    RUNS EXACTLY ONCE PER JOB, FROM PARAGRAPH 100000 - EVERY    *        
120800*    SUBSEQUENT DRAW ADVANCES THE SAME SEED THROUGH PARAGRAPH    *        
120900*    390000 RATHER THAN RE-SEEDING FROM THE DATE AGAIN, SO TWO   *        
121000*    REQUESTS ON THE SAME NIGHT NEVER DRAW THE SAME VALUE JUST   *        
121100*    BECAUSE THEY SHARE A RUN DATE.                              *        
121200******************************************************************        
121300 380000-begn-seed-random.                                                 
121400*            CCYY*10000+MMDD GIVES A DIFFERENT SEED EVERY                 
121500*            CALENDAR DAY WITHOUT NEEDING AN OPERATOR-SUPPLIED            
121600*            VALUE - "GOOD ENOUGH" RANDOMNESS FOR A BUSINESS              
121700*            RULE THAT ONLY ASKS FOR A UNIFORM SPREAD, NOT                
121800*            CRYPTOGRAPHIC UNPREDICTABILITY.                              
121900     COMPUTE ws-rnd-seed =                                                
122000             (ws-today-ccyy * 10000) + ws-today-mmdd                      
122100                                                                          
122200     IF ws-diag-enabled                                                   
122300         DISPLAY "LOTDRAW - RANDOM SEED SET : [" ws-rnd-seed              
122400                 "]."                                                     
122500     END-IF.                                                              
122600 380000-endn-seed-random.                                                 
122700     EXIT.                                                                
122800                                                                          
122900******************************************************************        
123000*    390000  -  ADVANCE THE GENERATOR ONE STEP (LINEAR           *        
123100*    CONGRUENTIAL: SEED = SEED * MULTIPLIER + INCREMENT) AND     *        
123200*    FOLD THE RESULT INTO THE RANGE 1-100.  WS-RND-RAW IS WIDE   *        
123300*    ENOUGH TO HOLD THE TRUE PRODUCT WITHOUT OVERFLOW, SO THE    *        
123400*    FIRST DIVIDE BELOW FOLDS IT DOWN TO THE LOW-ORDER 32 BITS   *        
123500*    BY HAND (DIVIDE BY 2 RAISED TO THE 32ND, 4294967296) -      *        
123600*    THE REMAINDER IS NORMALISED TO THE UNSIGNED RANGE FIRST,    *        
123700*    SINCE THE SEED CAN GO NEGATIVE AND A NEGATIVE DIVIDEND      *        
123800*    WOULD OTHERWISE TRUNCATE THE WRONG WAY, THEN A REMAINDER    *        
123900*    OF 2147483648 OR ABOVE IS RE-EXPRESSED AS THE NEGATIVE      *        
124000*    VALUE A 32-BIT TWO'S-COMPLEMENT REGISTER WOULD CARRY FOR    *        
124100*    IT.  THAT FOLDED VALUE BECOMES THE NEW SEED, AND THE        *        
124200*    SECOND DIVIDE (BY 100) NORMALISES A NEGATIVE REMAINDER THE  *        
124300*    SAME WAY PARAGRAPHS 530000/680000 FOLD A HASH INTO 0-127 -  *        
124400*    RATHER THAN RELY ON THE COMPILER'S TREATMENT OF MOD ON A    *        
124500*    NEGATIVE DIVIDEND.                                          *        
124600******************************************************************        
124700******************************************************************        
124800*    390000  -  ADVANCE THE LCG ONE STEP AND TURN THE NEW SEED  *         
124900*    INTO A 1-100 DRAW VALUE.  CALLED ONCE PER TUPLE-INTERVAL   *         
125000*    TEST IN MODE 1 AND ONCE PER SLOT-PICK IN MODE 2.  THE      *         
125100*    SEED ITSELF IS CARRIED IN WS-RND-SEED SO SUCCESSIVE CALLS  *         
125200*    WALK THE SAME PSEUDO-RANDOM SEQUENCE FOR THE WHOLE RUN.    *         
125300******************************************************************        
125400 390000-begn-germinate-random.                                            
125500*            THE MULTIPLY CAN OVERFLOW A SIGNED 9(9) COMP FIELD,          
125600*            SO WS-RND-RAW IS DECLARED WIDE ENOUGH TO HOLD THE            
125700*            FULL PRODUCT BEFORE THE FOLD BELOW CUTS IT BACK              
125800*            DOWN TO A 32-BIT RANGE.                                      
125900     COMPUTE ws-rnd-raw =                                                 
126000             (ws-rnd-seed * ws-rnd-multiplier) + ws-rnd-increment         
126100                                                                          
126200*            DIVIDING BY 2**32 AND KEEPING THE REMAINDER IS THE           
126300*            SAME ARITHMETIC RESULT A NATIVE 32-BIT BINARY WRAP           
126400*            WOULD GIVE - THIS SHOP DOES NOT USE COMP-5, SO THE           
126500*            WRAP IS DONE OUT IN THE OPEN WITH DIVIDE/SUBTRACT.           
126600     DIVIDE ws-rnd-raw BY 4294967296                                      
126700            GIVING ws-rnd-wrap-quot REMAINDER ws-rnd-wrap-rem             
126800                                                                          
126900     IF ws-rnd-wrap-rem IS LESS THAN ZERO                                 
127000         ADD 4294967296 TO ws-rnd-wrap-rem                                
127100     END-IF                                                               
127200                                                                          
127300*            REMAINDERS AT OR ABOVE 2**31 REPRESENT NEGATIVE              
127400*            32-BIT VALUES - SUBTRACTING 2**32 CONVERTS THE               
127500*            UNSIGNED FOLD BACK TO THE SIGNED SEED THE NEXT               
127600*            GENERATION STEP EXPECTS.                                     
127700     IF ws-rnd-wrap-rem IS NOT LESS THAN 2147483648                       
127800         SUBTRACT 4294967296 FROM ws-rnd-wrap-rem                         
127900     END-IF                                                               
128000                                                                          
128100     MOVE ws-rnd-wrap-rem TO ws-rnd-seed                                  
128200                                                                          
128300*            THE SEED MOD 100, PLUS ONE, GIVES AN EVEN SPREAD             
128400*            OF DRAW VALUES ACROSS 1-100 FOR THE RATE-INTERVAL            
128500*            AND SLOT-INDEX TESTS THAT CALL THIS PARAGRAPH.               
128600     DIVIDE ws-rnd-seed BY 100                                            
128700            GIVING ws-rnd-quot REMAINDER ws-rnd-rem                       
128800                                                                          
128900     IF ws-rnd-rem IS LESS THAN ZERO                                      
129000         ADD 100 TO ws-rnd-rem                                            
129100     END-IF                                                               
129200                                                                          
129300     COMPUTE ws-rnd-draw-value = ws-rnd-rem + 1.                          
129400 390000-endn-germinate-random.                                            
129500     EXIT.                                                                
129600                                                                          
129700******************************************************************        
129800*    400000  -  READ ONE DRAW-REQUEST AND CARRY IT THROUGH THE   *        
129900*    FULL DRAW FLOW - FIND STRATEGY, EXCLUDE OUT-OF-STOCK        *        
130000*    AWARDS, RUN THE MODE'S ALGORITHM, DEDUCT STOCK, WRITE THE   *        
130100*    RESULT.  A REQUEST FOR AN UNKNOWN STRATEGY-ID IS WRITTEN    *        
130200*    BACK AS A NO-WIN AND COUNTED IN THE GRAND TOTAL ONLY - IT   *        
130300*    HAS NO STRATEGY ROW TO CARRY A PER-STRATEGY COUNT ON.       *        
130400******************************************************************        
130500 400000-begn-process-one-request.                                         
130600     READ DRAWREQ RECORD                                                  
130700         AT END                                                           
130800             SET ws-DRAWREQ-EOF TO TRUE                                   
130900         NOT AT END                                                       
131000             ADD ws-cte-01 TO ws-requests-read                            
131100             PERFORM 410000-begn-find-strategy                            
131200                THRU 410000-endn-find-strategy                            
131300                                                                          
131400             IF ws-str-was-found                                          
131500*                    THE REQUEST COUNT IS BUMPED HERE, BEFORE             
131600*                    THE DRAW EVEN RUNS, BECAUSE A REQUEST                
131700*                    COUNTS AS TRAFFIC REGARDLESS OF WHETHER              
131800*                    IT ENDS IN A WIN OR A NO-WIN.                        
131900                 ADD ws-cte-01 TO ws-sum-requests (idx-str)               
132000                 ADD ws-cte-01 TO ws-grand-requests                       
132100                                                                          
132200                 PERFORM 430000-begn-build-exclude-list                   
132300                    THRU 430000-endn-build-exclude-list                   
132400                                                                          
132500                 PERFORM 600000-begn-run-draw-algorithm                   
132600                    THRU 600000-endn-run-draw-algorithm                   
132700                                                                          
132800                 PERFORM 640000-begn-build-draw-result                    
132900                    THRU 640000-endn-build-draw-result                    
133000             ELSE                                                         
133100*                    A REQUEST AGAINST A STRATEGY-ID THAT                 
133200*                    DROPPED OFF STRATMS BETWEEN THE REQUEST              
133300*                    BEING QUEUED AND TONIGHT'S RUN - WRITTEN             
133400*                    BACK AS A NO-WIN RATHER THAN REJECTING               
133500*                    THE WHOLE TRANSACTION, SO DOWNSTREAM                 
133600*                    FULFILMENT SEES ONE RESULT PER REQUEST               
133700*                    NO MATTER WHAT.                                      
133800                 IF ws-diag-enabled                                       
133900                     DISPLAY "LOTDRAW - DRAWREQ FOR UNKNOWN "             
134000                             "STRATEGY " drq-strategy-id                  
134100                             " REJECTED AS NO-WIN."                       
134200                 END-IF                                                   
134300                 MOVE SPACES TO ws-win-award-id                           
134400                 PERFORM 645000-begn-write-unknown-result                 
134500                    THRU 645000-endn-write-unknown-result                 
134600             END-IF                                                       
134700     END-READ.                                                            
134800 400000-endn-process-one-request.                                         
134900     EXIT.                                                                
135000                                                                          
135100******************************************************************        
135200*    410000  -  LOCATE DRQ-STRATEGY-ID IN WS-STR-TABLE BY        *        
135300*    BINARY SEARCH.  WS-STR-TABLE IS LOADED IN ASCENDING         *        
135400*    STRATEGY-ID ORDER BY PARAGRAPH 205000, SO SEARCH ALL IS     *        
135500*    SAFE HERE.  IDX-SUM AND IDX-TUP-STR ARE SET TO THE SAME     *        
135600*    SUBSCRIPT AS IDX-STR SINCE ALL THREE TABLES ARE KEPT IN     *        
135700*    LOCKSTEP - SEE THE NOTE AT PARAGRAPH 205000.                *        
135800******************************************************************        
135900 410000-begn-find-strategy.                                               
136000     SET ws-str-found-sw TO "N"                                           
136100     SEARCH ALL ws-str-entry                                              
136200         WHEN ws-str-id (idx-str) EQUAL drq-strategy-id                   
136300             SET ws-str-found-sw TO "Y"                                   
136400             SET idx-sum     TO idx-str                                   
136500             SET idx-tup-str TO idx-str                                   
136600     END-SEARCH.                                                          
136700 410000-endn-find-strategy.                                               
136800     EXIT.                                                                
136900                                                                          
137000******************************************************************        
137100*    430000  -  COLLECT THE AWARD IDS OF THIS STRATEGY'S DETAIL  *        
137200*    LINES WHOSE SURPLUS STOCK HAS REACHED ZERO - THESE ARE      *        
137300*    EXCLUDED FROM BOTH DRAW ALGORITHMS (CR-0119).  REBUILT      *        
137400*    FRESH FOR EVERY REQUEST RATHER THAN ONCE PER STRATEGY,      *        
137500*    SINCE PARAGRAPH 660000 CAN DEDUCT AN AWARD TO ZERO          *        
137600*    SURPLUS PARTWAY THROUGH A NIGHT'S WORTH OF REQUESTS FOR     *        
137700*    THE SAME STRATEGY.                                         *         
137800******************************************************************        
137900 430000-begn-build-exclude-list.                                          
138000     MOVE ZERO TO ws-excl-count                                           
138100                                                                          
138200*            A STRATEGY WITH NO DETAIL LINES AT ALL SIMPLY                
138300*            GETS AN EMPTY EXCLUDE LIST - THE VARYING LOOP                
138400*            BELOW IS SKIPPED ENTIRELY RATHER THAN LEFT TO                
138500*            COMPUTE A BOUNDS ERROR AGAINST A ZERO-LENGTH RANGE.          
138600     IF ws-str-det-count (idx-str) IS GREATER THAN ZERO                   
138700         COMPUTE ws-det-upper-idx =                                       
138800                 ws-str-det-start-idx (idx-str)                           
138900               + ws-str-det-count (idx-str) - 1                           
139000                                                                          
139100         PERFORM 435000-begn-check-one-detail-line                        
139200            THRU 435000-endn-check-one-detail-line                        
139300         VARYING idx-sdt                                                  
139400            FROM ws-str-det-start-idx (idx-str) BY 1                      
139500           UNTIL idx-sdt IS GREATER THAN ws-det-upper-idx                 
139600     END-IF.                                                              
139700 430000-endn-build-exclude-list.                                          
139800     EXIT.                                                                
139900                                                                          
140000******************************************************************        
140100*    435000  -  A SURPLUS OF EXACTLY ZERO MEANS EVERY UNIT OF    *        
140200*    THIS AWARD WAS ALREADY GRANTED TO SOME EARLIER REQUEST      *        
140300*    (OR STARTED THE NIGHT AT ZERO) - IT GOES ON THE EXCLUDE     *        
140400*    LIST SO NEITHER DRAW ALGORITHM CAN OFFER IT AGAIN.  A       *        
140500*    NEGATIVE SURPLUS SHOULD NEVER OCCUR - PARAGRAPH 660000      *        
140600*    NEVER DEDUCTS PAST ZERO - SO ONLY THE EQUAL-ZERO CASE IS    *        
140700*    TESTED HERE, NOT LESS-THAN-OR-EQUAL.                        *        
140800******************************************************************        
140900 435000-begn-check-one-detail-line.                                       
141000     IF ws-sdt-award-surplus (idx-sdt) EQUAL ZERO                         
141100         ADD ws-cte-01 TO ws-excl-count                                   
141200         SET idx-excl TO ws-excl-count                                    
141300         MOVE ws-sdt-award-id (idx-sdt)                                   
141400           TO ws-excl-award-id (idx-excl)                                 
141500     END-IF.                                                              
141600 435000-endn-check-one-detail-line.                                       
141700     EXIT.                                                                
141800                                                                          
141900******************************************************************        
142000*    600000  -  DISPATCH TO THE DRAW ALGORITHM FOR THIS          *        
142100*    STRATEGY'S MODE.  MODE 1 = GUARANTEED-WIN RE-NORMALIZED     *        
142200*    DRAW, MODE 2 = SINGLE-ITEM TUPLE-LOOKUP DRAW.  ON RETURN    *        
142300*    WS-WIN-AWARD-ID HOLDS THE WINNING AWARD OR SPACES.          *        
142400*                                                                *        
142500*    THE TWO MODES EXIST BECAUSE TWO DIFFERENT BUSINESS RULES    *        
142600*    NEED TWO DIFFERENT SHAPES OF ANSWER.  A MODE-1 STRATEGY     *        
142700*    PROMISES A WINNER EVERY TIME AS LONG AS ANY AWARD SURVIVES  *        
142800*    THE EXCLUDE LIST, SO ITS ALGORITHM (620000) RE-NORMALIZES   *        
142900*    THE SURVIVORS' RATES TO ALWAYS SUM TO A FULL 100%.  A       *        
143000*    MODE-2 STRATEGY MAKES NO SUCH PROMISE - ITS RATE TUPLE WAS  *        
143100*    BUILT ONCE, OVERNIGHT, BY RTBLBLD AGAINST THE FULL AWARD    *        
143200*    LIST, SO AN AWARD THAT RUNS OUT OF STOCK DURING THE NIGHT   *        
143300*    JUST LEAVES ITS SHARE OF THE RANGE AS A NO-WIN UNTIL        *        
143400*    RTBLBLD REBUILDS THE TUPLE ON THE NEXT OVERNIGHT RUN.       *        
143500******************************************************************        
143600 600000-begn-run-draw-algorithm.                                          
143700*            RESET TO SPACES ON EVERY REQUEST - A LEFTOVER                
143800*            VALUE FROM THE PRIOR REQUEST WOULD OTHERWISE LOOK            
143900*            LIKE A WIN THAT WAS NEVER ACTUALLY DRAWN.                    
144000     MOVE SPACES TO ws-win-award-id                                       
144100                                                                          
144200*            WS-STR-MODE-OVERALL/SINGLE ARE 88-LEVELS ON                  
144300*            WS-STR-MODE (IDX-STR) - THE STRATEGY CURRENTLY               
144400*            LOADED BY PARAGRAPH 410000.                                  
144500     EVALUATE TRUE                                                        
144600         WHEN ws-str-mode-overall (idx-str)                               
144700             PERFORM 620000-begn-mode1-draw                               
144800                THRU 620000-endn-mode1-draw                               
144900         WHEN ws-str-mode-single (idx-str)                                
145000             PERFORM 630000-begn-mode2-draw                               
145100                THRU 630000-endn-mode2-draw                               
145200         WHEN OTHER                                                       
145300             IF ws-diag-enabled                                           
145400                 DISPLAY "LOTDRAW - STRATEGY "                            
145500                         ws-str-id (idx-str)                              
145600                         " HAS AN INVALID DRAW MODE - NO-WIN."            
145700             END-IF                                                       
145800     END-EVALUATE.                                                        
145900 600000-endn-run-draw-algorithm.                                          
146000     EXIT.                                                                
146100                                                                          
146200******************************************************************        
146300*    620000  -  MODE 1 - GUARANTEED-WIN RE-NORMALIZED DRAW.      *        
146400*    BUILD THE SURVIVING (NOT EXCLUDED) AWARD/RATE LIST; ZERO    *        
146500*    SURVIVORS IS A NO-WIN, EXACTLY ONE SURVIVOR WINS OUTRIGHT,  *        
146600*    OTHERWISE RE-NORMALIZE EACH SURVIVOR'S SHARE OF THE TOTAL   *        
146700*    RATE AND WALK THE CUMULATIVE INTERVALS AGAINST A RANDOM     *        
146800*    DRAW 1-100.                                                 *        
146900******************************************************************        
147000 620000-begn-mode1-draw.                                                  
147100     PERFORM 621000-begn-build-filtered-work-list                         
147200        THRU 621000-endn-build-filtered-work-list                         
147300                                                                          
147400*            ZERO SURVIVORS - EVERY AWARD IS OUT OF STOCK, SO             
147500*            WS-WIN-AWARD-ID IS LEFT AT SPACES (A NO-WIN) EVEN            
147600*            THOUGH THE STRATEGY IS SUPPOSED TO GUARANTEE ONE.            
147700*            EXACTLY ONE SURVIVOR - IT WINS OUTRIGHT, NO RANDOM           
147800*            DRAW NEEDED, SINCE ITS SHARE OF THE RANGE IS 100%.           
147900     EVALUATE TRUE                                                        
148000         WHEN ws-rate-work-count EQUAL ZERO                               
148100             CONTINUE                                                     
148200         WHEN ws-rate-work-count EQUAL 1                                  
148300             SET idx-rate-work TO 1                                       
148400             MOVE ws-rw-award-id (idx-rate-work)                          
148500               TO ws-win-award-id                                         
148600         WHEN OTHER                                                       
148700             PERFORM 622000-begn-sum-rates                                
148800                THRU 622000-endn-sum-rates                                
148900                                                                          
149000             PERFORM 390000-begn-germinate-random                         
149100                THRU 390000-endn-germinate-random                         
149200                                                                          
149300             PERFORM 510000-begn-sort-rate-work-list                      
149400                THRU 510000-endn-sort-rate-work-list                      
149500                                                                          
149600             MOVE ZERO TO ws-draw-cursor                                  
149700                                                                          
149800             PERFORM 624000-begn-walk-one-interval                        
149900                THRU 624000-endn-walk-one-interval                        
150000             VARYING idx-rate-work FROM 1 BY 1                            
150100               UNTIL idx-rate-work IS GREATER THAN                        
150200                     ws-rate-work-count                                   
150300                  OR ws-win-award-id NOT EQUAL SPACES                     
150400     END-EVALUATE.                                                        
150500 620000-endn-mode1-draw.                                                  
150600     EXIT.                                                                
150700                                                                          
150800******************************************************************        
150900*    621000  -  COPY THIS STRATEGY'S DETAIL LINES INTO THE       *        
151000*    WORK LIST, SKIPPING ANY AWARD ID THAT APPEARS ON THE        *        
151100*    EXCLUDE LIST BUILT BY PARAGRAPH 430000.                     *        
151200******************************************************************        
151300 621000-begn-build-filtered-work-list.                                    
151400     MOVE ZERO TO ws-rate-work-count                                      
151500                                                                          
151600     IF ws-str-det-count (idx-str) IS GREATER THAN ZERO                   
151700         COMPUTE ws-det-upper-idx =                                       
151800                 ws-str-det-start-idx (idx-str)                           
151900               + ws-str-det-count (idx-str) - 1                           
152000                                                                          
152100         PERFORM 621500-begn-copy-if-not-excluded                         
152200            THRU 621500-endn-copy-if-not-excluded                         
152300         VARYING idx-sdt                                                  
152400            FROM ws-str-det-start-idx (idx-str) BY 1                      
152500           UNTIL idx-sdt IS GREATER THAN ws-det-upper-idx                 
152600     END-IF.                                                              
152700 621000-endn-build-filtered-work-list.                                    
152800     EXIT.                                                                
152900                                                                          
153000******************************************************************        
153100*    621500  -  ONE DETAIL LINE, ONE EXCLUDE-LIST CHECK.  AN     *        
153200*    EXCLUDED AWARD SIMPLY IS NOT COPIED INTO THE WORK LIST -    *        
153300*    ITS RATE TAKES NO SHARE OF THE 1-100 DRAW RANGE AT ALL,     *        
153400*    RATHER THAN BEING COPIED AND THEN VETOED AT DRAW TIME.      *        
153500*    THIS IS WHAT MAKES MODE 1 A "GUARANTEED" DRAW - REMOVING    *        
153600*    AN OUT-OF-STOCK AWARD BEFORE THE RATES ARE RE-NORMALIZED    *        
153700*    LETS THE SURVIVORS' SHARES GROW TO FILL THE FULL RANGE.     *        
153800******************************************************************        
153900 621500-begn-copy-if-not-excluded.                                        
154000     MOVE ws-sdt-award-id (idx-sdt) TO ws-excl-check-id                   
154100                                                                          
154200     PERFORM 670000-begn-check-excluded                                   
154300        THRU 670000-endn-check-excluded                                   
154400                                                                          
154500     IF NOT ws-excl-was-found                                             
154600         ADD ws-cte-01 TO ws-rate-work-count                              
154700         SET idx-rate-work TO ws-rate-work-count                          
154800         MOVE ws-sdt-award-id (idx-sdt)                                   
154900           TO ws-rw-award-id (idx-rate-work)                              
155000         MOVE ws-sdt-award-rate (idx-sdt)                                 
155100           TO ws-rw-award-rate (idx-rate-work)                            
155200     END-IF.                                                              
155300 621500-endn-copy-if-not-excluded.                                        
155400     EXIT.                                                                
155500                                                                          
155600******************************************************************        
155700*    622000  -  SUM THE SURVIVING AWARDS' RATES INTO             *        
155800*    WS-TOTAL-RATE.                                              *        
155900******************************************************************        
156000 622000-begn-sum-rates.                                                   
156100     MOVE ZERO TO ws-total-rate                                           
156200                                                                          
156300     PERFORM 622500-begn-add-one-rate                                     
156400        THRU 622500-endn-add-one-rate                                     
156500     VARYING idx-rate-work FROM 1 BY 1                                    
156600       UNTIL idx-rate-work IS GREATER THAN ws-rate-work-count.            
156700 622000-endn-sum-rates.                                                   
156800     EXIT.                                                                
156900                                                                          
157000*    622500  -  ADD ONE SURVIVOR'S RATE TO THE RUNNING TOTAL,             
157100*    CALLED ONCE PER ROW OF WS-RATE-WORK-LIST BY THE VARYING              
157200*    LOOP AT 622000 - THE TOTAL FEEDS PARAGRAPH 623000'S                  
157300*    CEILING-PERCENTAGE COMPUTATION FOR EVERY SURVIVOR IN TURN.           
157400 622500-begn-add-one-rate.                                                
157500     ADD ws-rw-award-rate (idx-rate-work) TO ws-total-rate.               
157600 622500-endn-add-one-rate.                                                
157700     EXIT.                                                                
157800                                                                          
157900******************************************************************        
158000*    510000  -  INSERTION SORT OF WS-RATE-WORK-LIST, ASCENDING  *         
158100*    BY AWARD-RATE, SO THE CUMULATIVE-INTERVAL WALK IN 624000    *        
158200*    CAN ASSIGN THE SMALLEST SHARES FIRST.  SAME SHAPE AS THE    *        
158300*    SORT RTBLBLD RUNS WHEN IT BUILDS A STRATEGY'S RATE TUPLE -  *        
158400*    CR-0846 COPIED IT HERE RATHER THAN LEAVE THE DRAW ENGINE    *        
158500*    DEPENDING ON A PARAGRAPH IN THE OTHER JOB STEP'S PROGRAM.   *        
158600******************************************************************        
158700 510000-begn-sort-rate-work-list.                                         
158800     PERFORM 515000-begn-insert-one-entry                                 
158900        THRU 515000-endn-insert-one-entry                                 
159000     VARYING idx-rate-work FROM 2 BY 1                                    
159100       UNTIL idx-rate-work IS GREATER THAN ws-rate-work-count.            
159200 510000-endn-sort-rate-work-list.                                         
159300     EXIT.                                                                
159400                                                                          
159500******************************************************************        
159600*    515000  -  LIFT THE ENTRY AT IDX-RATE-WORK OUT INTO THE     *        
159700*    AUX HOLD AREA, THEN WALK BACKWARD SHIFTING EVERY LARGER-    *        
159800*    OR-EQUAL-RATE ENTRY UP ONE SLOT UNTIL THE RIGHT HOME FOR    *        
159900*    THE LIFTED ENTRY IS FOUND, THEN DROP IT IN.  STANDARD       *        
160000*    TEXTBOOK INSERTION SORT, JUST WRITTEN OUT PARAGRAPH-BY-     *        
160100*    PARAGRAPH IN THE SHOP'S USUAL STYLE.  A WORK LIST THIS      *        
160200*    SHORT (AT MOST TEN SURVIVING AWARDS PER STRATEGY) NEVER     *        
160300*    JUSTIFIED A FASTER SORT - CR-0846'S COPY OF RTBLBLD'S       *        
160400*    SORT KEPT THE SAME ALGORITHM RATHER THAN INTRODUCE A NEW    *        
160500*    ONE JUST FOR THIS PROGRAM.                                  *        
160600******************************************************************        
160700 515000-begn-insert-one-entry.                                            
160800     MOVE ws-rw-award-id   (idx-rate-work) TO ws-rw-aux-award-id          
160900     MOVE ws-rw-award-rate (idx-rate-work)                                
161000       TO ws-rw-aux-award-rate                                            
161100                                                                          
161200     SET idx-rate-work DOWN BY ws-cte-01                                  
161300                                                                          
161400     PERFORM 517000-begn-shift-one-up                                     
161500        THRU 517000-endn-shift-one-up                                     
161600     UNTIL idx-rate-work IS LESS THAN 1                                   
161700        OR ws-rw-award-rate (idx-rate-work)                               
161800           IS NOT GREATER THAN ws-rw-aux-award-rate                       
161900                                                                          
162000*            THE LOOP ABOVE LEFT IDX-RATE-WORK ONE SLOT BELOW             
162100*            WHERE THE LIFTED ENTRY BELONGS - IDX-RATE-WORK-DEST          
162200*            IS THAT SLOT, ONE UP FROM IDX-RATE-WORK.                     
162300     SET idx-rate-work-dest TO idx-rate-work                              
162400     SET idx-rate-work-dest UP BY ws-cte-01                               
162500     MOVE ws-rw-aux-award-id                                              
162600       TO ws-rw-award-id (idx-rate-work-dest)                             
162700     MOVE ws-rw-aux-award-rate                                            
162800       TO ws-rw-award-rate (idx-rate-work-dest).                          
162900 515000-endn-insert-one-entry.                                            
163000     EXIT.                                                                
163100                                                                          
163200******************************************************************        
163300*    517000  -  SLIDE ONE ENTRY UP A SLOT TO MAKE ROOM, THEN     *        
163400*    STEP THE SCAN ONE POSITION FURTHER BACK TOWARD THE FRONT    *        
163500*    OF THE LIST.  PERFORMED UNTIL 515000'S UNTIL CONDITION      *        
163600*    FINDS EITHER THE FRONT OF THE LIST OR AN ENTRY THAT IS      *        
163700*    ALREADY NO LARGER THAN THE ONE BEING INSERTED.              *        
163800******************************************************************        
163900 517000-begn-shift-one-up.                                                
164000     SET idx-rate-work-dest TO idx-rate-work                              
164100     SET idx-rate-work-dest UP BY ws-cte-01                               
164200     MOVE ws-rw-award-id (idx-rate-work)                                  
164300       TO ws-rw-award-id (idx-rate-work-dest)                             
164400     MOVE ws-rw-award-rate (idx-rate-work)                                
164500       TO ws-rw-award-rate (idx-rate-work-dest)                           
164600     SET idx-rate-work DOWN BY ws-cte-01.                                 
164700 517000-endn-shift-one-up.                                                
164800     EXIT.                                                                
164900                                                                          
165000******************************************************************        
165100*    624000  -  ONE STEP OF THE CUMULATIVE-INTERVAL WALK.  THE   *        
165200*    LIST IS SORTED ASCENDING BY RATE (510000).  RATEVAL IS THE  *        
165300*    AWARD'S SHARE OF THE TOTAL RATE, ROUNDED UP TO 2 DECIMALS   *        
165400*    THEN EXPRESSED AS A WHOLE PERCENT (SEE 623000).  IF THE     *        
165500*    DRAW FALLS WITHIN CURSOR+1..CURSOR+RATEVAL THIS AWARD WINS. *        
165600******************************************************************        
165700 624000-begn-walk-one-interval.                                           
165800     PERFORM 623000-begn-compute-rate-val                                 
165900        THRU 623000-endn-compute-rate-val                                 
166000                                                                          
166100     IF ws-rnd-draw-value IS NOT GREATER THAN                             
166200        ws-draw-cursor + ws-draw-rate-val                                 
166300         MOVE ws-rw-award-id (idx-rate-work) TO ws-win-award-id           
166400     ELSE                                                                 
166500         ADD ws-draw-rate-val TO ws-draw-cursor                           
166600     END-IF.                                                              
166700 624000-endn-walk-one-interval.                                           
166800     EXIT.                                                                
166900                                                                          
167000******************************************************************        
167100*    623000  -  RATEVAL = CEILING((AWARD-RATE / TOTAL-RATE) *    *        
167200*    100), EXPRESSED WITHOUT FLOATING-POINT OR ROUNDED MODE:     *        
167300*    NUMER = AWARD-RATE * 10000, DENOM = TOTAL-RATE * 100 (BOTH  *        
167400*    EXACT INTEGERS SINCE EACH RATE HAS ONLY 2 DECIMAL PLACES),  *        
167500*    THEN A DIVIDE-WITH-REMAINDER BUMPS THE QUOTIENT UP BY 1     *        
167600*    WHENEVER THE DIVISION DOES NOT COME OUT EVEN.               *        
167700******************************************************************        
167800 623000-begn-compute-rate-val.                                            
167900     COMPUTE ws-rate-numer =                                              
168000             ws-rw-award-rate (idx-rate-work) * 10000                     
168100     COMPUTE ws-rate-denom = ws-total-rate * 100                          
168200                                                                          
168300     DIVIDE ws-rate-numer BY ws-rate-denom                                
168400            GIVING ws-rate-quot REMAINDER ws-rate-rem                     
168500                                                                          
168600     IF ws-rate-rem IS GREATER THAN ZERO                                  
168700         ADD 1 TO ws-rate-quot                                            
168800     END-IF                                                               
168900                                                                          
169000     MOVE ws-rate-quot TO ws-draw-rate-val.                               
169100 623000-endn-compute-rate-val.                                            
169200     EXIT.                                                                
169300                                                                          
169400******************************************************************        
169500*    630000  -  MODE 2 - SINGLE-ITEM TUPLE-LOOKUP DRAW.  ONE     *        
169600*    RANDOM DRAW 1-100 IS HASHED INTO A SLOT 0-127 OF THE        *        
169700*    STRATEGY'S PRECOMPUTED RATE TUPLE (BUILT BY RTBLBLD).  AN   *        
169800*    EMPTY SLOT OR AN EXCLUDED AWARD IS A NO-WIN.                *        
169900******************************************************************        
170000 630000-begn-mode2-draw.                                                  
170100     PERFORM 390000-begn-germinate-random                                 
170200        THRU 390000-endn-germinate-random                                 
170300                                                                          
170400     MOVE ws-rnd-draw-value TO ws-hash-i                                  
170500                                                                          
170600     PERFORM 680000-begn-compute-hash-index                               
170700        THRU 680000-endn-compute-hash-index                               
170800                                                                          
170900*            WS-SLOT-INDEX ARRIVES 0-127 FROM PARAGRAPH 680000;           
171000*            IDX-SLOT RUNS 1-128 IN WORKING-STORAGE.                      
171100     SET idx-slot TO ws-slot-index                                        
171200     SET idx-slot UP BY ws-cte-01                                         
171300                                                                          
171400*            SPACES IN THE SLOT MEANS RTBLBLD NEVER FILLED IT -           
171500*            THAT PERCENTAGE OF THE STRATEGY'S TUPLE IS SIMPLY            
171600*            UNUSED RANGE AND FALLS THROUGH AS A NO-WIN.                  
171700     IF ws-tuple-slot (idx-tup-str, idx-slot) NOT EQUAL SPACES            
171800         MOVE ws-tuple-slot (idx-tup-str, idx-slot)                       
171900           TO ws-excl-check-id                                            
172000                                                                          
172100         PERFORM 670000-begn-check-excluded                               
172200            THRU 670000-endn-check-excluded                               
172300                                                                          
172400*                    AN OTHERWISE-WINNING SLOT WHOSE AWARD IS             
172500*                    OUT OF STOCK TONIGHT STILL FALLS THROUGH             
172600*                    AS A NO-WIN - THE STRATEGY IS NOT                    
172700*                    RE-DRAWN AGAINST A DIFFERENT SLOT.                   
172800         IF NOT ws-excl-was-found                                         
172900             MOVE ws-tuple-slot (idx-tup-str, idx-slot)                   
173000               TO ws-win-award-id                                         
173100         END-IF                                                           
173200     END-IF.                                                              
173300 630000-endn-mode2-draw.                                                  
173400     EXIT.                                                                
173500                                                                          
173600******************************************************************        
173700*    670000  -  CHECK WHETHER WS-EXCL-CHECK-ID (SET BY THE       *        
173800*    CALLER) APPEARS ON THIS REQUEST'S NO-STOCK EXCLUDE LIST.    *        
173900*    THE EXCLUDE LIST IS SHORT AND UNORDERED SO A PLAIN LINEAR   *        
174000*    SEARCH IS USED RATHER THAN SEARCH ALL.                      *        
174100******************************************************************        
174200 670000-begn-check-excluded.                                              
174300     SET ws-excl-found-sw TO "N"                                          
174400                                                                          
174500     IF ws-excl-count IS GREATER THAN ZERO                                
174600         SET idx-excl TO 1                                                
174700         SEARCH ws-excl-entry                                             
174800             AT END                                                       
174900                 SET ws-excl-found-sw TO "N"                              
175000             WHEN ws-excl-award-id (idx-excl)                             
175100                      EQUAL ws-excl-check-id                              
175200                 SET ws-excl-was-found TO TRUE                            
175300         END-SEARCH                                                       
175400     END-IF.                                                              
175500 670000-endn-check-excluded.                                              
175600     EXIT.                                                                
175700                                                                          
175800******************************************************************        
175900*    680000  -  COMPUTE-HASH-INDEX.  SAME FIBONACCI HASH AS      *        
176000*    RTBLBLD PARAGRAPH 530000 (SEE CR-0562 ABOVE) - GIVEN A DRAW *        
176100*    VALUE 1-100 IN WS-HASH-I, RETURNS A SLOT 0-127 IN           *        
176200*    WS-SLOT-INDEX BY RAISING (I TIMES THE HASH INCREMENT) BY    *        
176300*    THE HASH INCREMENT AGAIN AND FOLDING THE RESULT DOWN TO     *        
176400*    0-127.  WS-HASH-RAW IS DECLARED WIDE ENOUGH THAT THE RAISE  *        
176500*    CANNOT OVERFLOW IT, SO THE FIRST DIVIDE BELOW FOLDS THE     *        
176600*    TRUE PRODUCT DOWN TO THE LOW-ORDER 32 BITS BY HAND (DIVIDE  *        
176700*    BY 2 RAISED TO THE 32ND, 4294967296) AND THE SIGN TEST      *        
176800*    RE-EXPRESSES A REMAINDER OF 2147483648 OR ABOVE AS THE      *        
176900*    NEGATIVE VALUE A 32-BIT TWO'S-COMPLEMENT REGISTER WOULD     *        
177000*    CARRY FOR IT - THE SAME ANSWER A NATIVE BINARY FIELD USED   *        
177100*    TO GIVE US FOR FREE ON OVERFLOW, JUST WORKED OUT BY HAND.   *        
177200******************************************************************        
177300 680000-begn-compute-hash-index.                                          
177400     COMPUTE ws-hash-raw =                                                
177500             (ws-hash-i * ws-hash-increment) + ws-hash-increment          
177600                                                                          
177700     DIVIDE ws-hash-raw BY 4294967296                                     
177800            GIVING ws-hash-wrap-quot REMAINDER ws-hash-wrap-rem           
177900                                                                          
178000     IF ws-hash-wrap-rem IS NOT LESS THAN 2147483648                      
178100         SUBTRACT 4294967296 FROM ws-hash-wrap-rem                        
178200     END-IF                                                               
178300                                                                          
178400     DIVIDE ws-hash-wrap-rem BY ws-tuple-length                           
178500            GIVING ws-hash-quot REMAINDER ws-hash-rem                     
178600                                                                          
178700     IF ws-hash-rem IS LESS THAN ZERO                                     
178800         ADD ws-tuple-length TO ws-hash-rem                               
178900     END-IF                                                               
179000                                                                          
179100     MOVE ws-hash-rem TO ws-slot-index.                                   
179200 680000-endn-compute-hash-index.                                          
179300     EXIT.                                                                
179400                                                                          
179500******************************************************************        
179600*    640000  -  BUILD-DRAW-RESULT.  WS-WIN-AWARD-ID IS SPACES    *        
179700*    FOR A NO-WIN, OR AN AWARD ID FOR A CANDIDATE WIN.  A        *        
179800*    CANDIDATE WIN STILL BECOMES A NO-WIN IF STOCK DEDUCTION     *        
179900*    FAILS (CR-0119).  WRITES ONE DRAW-RESULT AND UPDATES THIS   *        
180000*    STRATEGY'S SUMMARY COUNTERS.                                *        
180100******************************************************************        
180200 640000-begn-build-draw-result.                                           
180300     MOVE drq-user-id                TO drs-user-id                       
180400     MOVE drq-strategy-id            TO drs-strategy-id                   
180500                                                                          
180600*            A CANDIDATE WIN MUST STILL CLEAR THE STOCK                   
180700*            DEDUCTION BEFORE IT BECOMES A FINAL WIN - SEE                
180800*            THE BANNER ABOVE PARAGRAPH 660000 (CR-0119).                 
180900     IF ws-win-award-id EQUAL SPACES                                      
181000         PERFORM 642000-begn-finalize-no-win                              
181100            THRU 642000-endn-finalize-no-win                              
181200     ELSE                                                                 
181300         PERFORM 660000-begn-deduct-stock                                 
181400            THRU 660000-endn-deduct-stock                                 
181500                                                                          
181600         IF ws-deduct-succeeded                                           
181700             PERFORM 644000-begn-finalize-win                             
181800                THRU 644000-endn-finalize-win                             
181900         ELSE                                                             
182000             PERFORM 642000-begn-finalize-no-win                          
182100                THRU 642000-endn-finalize-no-win                          
182200         END-IF                                                           
182300     END-IF                                                               
182400                                                                          
182500*            ONE DRAW-RESULT RECORD PER REQUEST, WIN OR                   
182600*            NO-WIN ALIKE.                                                
182700     WRITE drs-draw-result-record.                                        
182800 640000-endn-build-draw-result.                                           
182900     EXIT.                                                                
183000                                                                          
183100******************************************************************        
183200*    642000  -  FINALIZE-NO-WIN.  COVERS BOTH A GENUINE NO-WIN   *        
183300*    FROM THE DRAW ALGORITHM AND A CANDIDATE WIN THAT LOST ITS   *        
183400*    STOCK RACE IN PARAGRAPH 660000 - EITHER WAY THE RESULT      *        
183500*    RECORD AND THE SUMMARY COUNTERS END UP IDENTICAL.  THE      *        
183600*    CALLER (640000) IS THE ONLY PLACE THAT KNOWS WHICH OF THE   *        
183700*    TWO CASES ACTUALLY HAPPENED, SO NO DISTINCTION IS MADE      *        
183800*    HERE - DRS-DRAW-RESULT-RECORD CARRIES NO "WHY" FIELD, ONLY  *        
183900*    WIN OR NO-WIN.                                              *        
184000******************************************************************        
184100 642000-begn-finalize-no-win.                                             
184200     SET drs-state-no-win TO TRUE                                         
184300     MOVE SPACES TO drs-award-id                                          
184400     MOVE SPACES TO drs-award-name                                        
184500     ADD 1 TO ws-grand-nowins                                             
184600     ADD 1 TO ws-sum-nowins (idx-sum).                                    
184700 642000-endn-finalize-no-win.                                             
184800     EXIT.                                                                
184900                                                                          
185000******************************************************************        
185100*    644000  -  FINALIZE-WIN.  STOCK HAS ALREADY BEEN DEDUCTED   *        
185200*    BY THE TIME THIS PARAGRAPH RUNS - ITS ONLY JOB IS TO LOOK   *        
185300*    UP THE AWARD'S DISPLAY NAME FOR THE RESULT RECORD.  A       *        
185400*    MISSING AWARD-MASTER ROW (SHOULD NEVER HAPPEN, SINCE        *        
185500*    650000 SEARCHES THE SAME TABLE 660000 JUST DEDUCTED         *        
185600*    AGAINST) STILL WRITES THE WIN, JUST WITH A BLANK NAME -     *        
185700*    THIS PROGRAM NEVER BACKS A WIN OUT ONCE STOCK HAS BEEN      *        
185800*    DEDUCTED FOR IT, EVEN IF THE NAME LOOKUP THAT FOLLOWS       *        
185900*    FAILS.                                                     *         
186000******************************************************************        
186100 644000-begn-finalize-win.                                                
186200     MOVE ws-win-award-id TO ws-awd-check-id                              
186300                                                                          
186400     PERFORM 650000-begn-find-award                                       
186500        THRU 650000-endn-find-award                                       
186600                                                                          
186700     SET drs-state-win TO TRUE                                            
186800     MOVE ws-win-award-id TO drs-award-id                                 
186900                                                                          
187000     IF ws-awd-was-found                                                  
187100         MOVE ws-awd-name (idx-awd) TO drs-award-name                     
187200     ELSE                                                                 
187300         MOVE SPACES TO drs-award-name                                    
187400     END-IF                                                               
187500                                                                          
187600     ADD 1 TO ws-grand-wins                                               
187700     ADD 1 TO ws-sum-wins (idx-sum).                                      
187800 644000-endn-finalize-win.                                                
187900     EXIT.                                                                
188000                                                                          
188100******************************************************************        
188200*    645000  -  WRITE A NO-WIN RESULT FOR A DRAW-REQUEST WHOSE   *        
188300*    STRATEGY ID IS NOT ON FILE.  COUNTED ONLY TOWARD THE GRAND  *        
188400*    TOTALS - THERE IS NO WS-SUM-TABLE ROW TO CHARGE IT TO.      *        
188500******************************************************************        
188600 645000-begn-write-unknown-result.                                        
188700*            NO STRATEGY ROW EXISTS FOR THIS REQUEST, SO THERE            
188800*            IS NO IDX-SUM SUBSCRIPT TO CHARGE A PER-STRATEGY             
188900*            COUNT AGAINST - ONLY THE GRAND TOTAL MOVES.                  
189000     MOVE drq-user-id     TO drs-user-id                                  
189100     MOVE drq-strategy-id TO drs-strategy-id                              
189200     SET drs-state-no-win TO TRUE                                         
189300     MOVE SPACES TO drs-award-id                                          
189400     MOVE SPACES TO drs-award-name                                        
189500     ADD 1 TO ws-grand-nowins                                             
189600                                                                          
189700     WRITE drs-draw-result-record.                                        
189800 645000-endn-write-unknown-result.                                        
189900     EXIT.                                                                
190000                                                                          
190100******************************************************************        
190200*    650000  -  FIND-AWARD.  LOCATE WS-AWD-CHECK-ID IN THE       *        
190300*    AWARD MASTER TABLE BY BINARY SEARCH.  CALLED ONLY ON A      *        
190400*    CONFIRMED WIN (PARAGRAPH 644000), AFTER STOCK HAS ALREADY   *        
190500*    BEEN DEDUCTED - IT EXISTS PURELY TO PICK UP THE AWARD'S     *        
190600*    DISPLAY NAME FOR THE RESULT RECORD, NOT TO VALIDATE         *        
190700*    ANYTHING.                                                   *        
190800******************************************************************        
190900 650000-begn-find-award.                                                  
191000*            IDX-AWD IS RESET TO 1 EVEN THOUGH SEARCH ALL DOES            
191100*            NOT NEED A STARTING POSITION - THIS SHOP'S HABIT             
191200*            IS TO LEAVE EVERY SEARCH INDEX IN A KNOWN STATE              
191300*            ON ENTRY, NOT JUST THE ONES THAT NEED IT.                    
191400     SET ws-awd-found-sw TO "N"                                           
191500     SET idx-awd TO 1                                                     
191600                                                                          
191700     SEARCH ALL ws-awd-entry                                              
191800         AT END                                                           
191900             SET ws-awd-found-sw TO "N"                                   
192000         WHEN ws-awd-id (idx-awd) EQUAL ws-awd-check-id                   
192100             SET ws-awd-was-found TO TRUE                                 
192200     END-SEARCH.                                                          
192300 650000-endn-find-award.                                                  
192400     EXIT.                                                                
192500                                                                          
192600******************************************************************        
192700*    660000  -  DEDUCT-STOCK.  LOCATE THE STRATEGY-DETAIL LINE   *        
192800*    FOR THIS STRATEGY/AWARD PAIR AND, IF SURPLUS-COUNT IS       *        
192900*    GREATER THAN ZERO, DEDUCT ONE UNIT.  A ZERO SURPLUS FAILS   *        
193000*    THE DEDUCTION (CR-0119) - THE CALLER TREATS THIS AS A       *        
193100*    NO-WIN EVEN THOUGH THE DRAW ALGORITHM PICKED A WINNER.      *        
193200*                                                                *        
193300*    THIS IS THE ONLY PLACE IN THE WHOLE PROGRAM THAT WRITES     *        
193400*    BACK INTO WS-SDT-TABLE AFTER PARAGRAPH 215000 LOADS IT -    *        
193500*    EVERY OTHER PARAGRAPH ONLY READS SURPLUS-COUNT.  BECAUSE    *        
193600*    STRDTMS ITSELF IS NEVER RE-WRITTEN, THE DEDUCTION ONLY      *        
193700*    LIVES FOR THE DURATION OF THIS RUN - TOMORROW'S OVERNIGHT   *        
193800*    EXTRACT REBUILDS STRDTMS FROM THE SYSTEM OF RECORD, WHICH   *        
193900*    IS WHERE THE PERMANENT DEDUCTION ACTUALLY HAPPENS.          *        
194000******************************************************************        
194100 660000-begn-deduct-stock.                                                
194200*            WS-SDT-KEY-ALT REDEFINES THE SAME BYTES AS                   
194300*            WS-SDT-KEY BUT GROUPS THEM AS ONE COMPARABLE                 
194400*            FIELD, SO THE STRATEGY-ID/AWARD-ID PAIR CAN BE               
194500*            MATCHED IN A SINGLE COMPARISON BELOW.                        
194600     SET ws-deduct-ok-sw TO "N"                                           
194700     MOVE drq-strategy-id TO ws-sdt-check-str-id                          
194800     MOVE ws-win-award-id TO ws-sdt-check-award-id                        
194900     SET idx-sdt TO 1                                                     
195000                                                                          
195100     SEARCH ALL ws-sdt-entry                                              
195200         AT END                                                           
195300             SET ws-deduct-ok-sw TO "N"                                   
195400         WHEN ws-sdt-key-alt (idx-sdt) EQUAL                              
195500              ws-sdt-check-key                                            
195600             IF ws-sdt-award-surplus (idx-sdt)                            
195700                IS GREATER THAN ZERO                                      
195800                 SUBTRACT 1 FROM                                          
195900                         ws-sdt-award-surplus (idx-sdt)                   
196000                 SET ws-deduct-succeeded TO TRUE                          
196100             ELSE                                                         
196200                 SET ws-deduct-ok-sw TO "N"                               
196300             END-IF                                                       
196400     END-SEARCH.                                                          
196500 660000-endn-deduct-stock.                                                
196600     EXIT.                                                                
196700                                                                          
196800******************************************************************        
196900*    900000  -  PRINT-SUMMARY.  ONE HEADING LINE, ONE DETAIL     *        
197000*    LINE PER STRATEGY THAT RECEIVED AT LEAST ONE REQUEST, AND   *        
197100*    ONE GRAND-TOTAL LINE.  STRATEGIES WITH NO TRAFFIC ARE       *        
197200*    OMITTED - RUNNING THE FULL STRATEGY MASTER THROUGH A        *        
197300*    QUIET NIGHT PRODUCED A REPORT NOBODY COULD READ.            *        
197400******************************************************************        
197500 900000-begn-print-summary.                                               
197600     MOVE SPACES TO sr-summary-line                                       
197700     MOVE sr-heading-line TO sr-summary-line                              
197800     WRITE sr-summary-line                                                
197900                                                                          
198000     IF ws-str-count IS GREATER THAN ZERO                                 
198100         PERFORM 910000-begn-print-one-detail-line                        
198200            THRU 910000-endn-print-one-detail-line                        
198300         VARYING idx-sum FROM 1 BY 1                                      
198400           UNTIL idx-sum IS GREATER THAN ws-str-count                     
198500     END-IF                                                               
198600                                                                          
198700     PERFORM 920000-begn-print-grand-total                                
198800        THRU 920000-endn-print-grand-total.                               
198900 900000-endn-print-summary.                                               
199000     EXIT.                                                                
199100                                                                          
199200*    910000  -  ONE STRATEGY'S DETAIL LINE, SKIPPED ENTIRELY              
199300*    WHEN THE STRATEGY RECEIVED NO REQUESTS TONIGHT (SEE THE              
199400*    BANNER AT 900000 FOR WHY QUIET STRATEGIES ARE OMITTED).              
199500*    IDX-SUM WALKS THE SAME 1-THRU-WS-STR-COUNT RANGE AS                  
199600*    IDX-STR, SINCE WS-SUM-TABLE IS KEPT IN LOCKSTEP WITH                 
199700*    WS-STR-TABLE - SEE THE NOTE AHEAD OF WS-STR-TABLE-CONTROL.           
199800 910000-begn-print-one-detail-line.                                       
199900     IF ws-sum-requests (idx-sum) IS GREATER THAN ZERO                    
200000         MOVE ws-str-id (idx-sum)       TO sr-det-strategy-id             
200100         MOVE ws-sum-requests (idx-sum) TO sr-det-requests                
200200         MOVE ws-sum-wins (idx-sum)     TO sr-det-wins                    
200300         MOVE ws-sum-nowins (idx-sum)   TO sr-det-nowins                  
200400         MOVE SPACES TO sr-summary-line                                   
200500         MOVE sr-detail-line TO sr-summary-line                           
200600         WRITE sr-summary-line                                            
200700     END-IF.                                                              
200800 910000-endn-print-one-detail-line.                                       
200900     EXIT.                                                                
201000                                                                          
201100******************************************************************        
201200*    920000  -  GRAND-TOTAL LINE.  UNLIKE THE DETAIL LINE THIS   *        
201300*    ONE ALWAYS PRINTS, EVEN ON A ZERO-TRAFFIC NIGHT, SO THE     *        
201400*    OPERATOR CAN TELL A QUIET NIGHT FROM A REPORT THAT NEVER    *        
201500*    RAN AT ALL.  THE THREE GRAND COUNTERS ARE MAINTAINED        *        
201600*    THROUGHOUT THE RUN BY PARAGRAPHS 642000, 644000 AND         *        
201700*    645000, NOT RECOMPUTED HERE FROM THE PER-STRATEGY TABLE -   *        
201800*    THAT WAY AN UNKNOWN-STRATEGY REQUEST (WHICH HAS NO WS-SUM-  *        
201900*    TABLE ROW OF ITS OWN) STILL COUNTS TOWARD THE TOTAL.        *        
202000******************************************************************        
202100 920000-begn-print-grand-total.                                           
202200     MOVE ws-grand-requests TO sr-tot-requests                            
202300     MOVE ws-grand-wins     TO sr-tot-wins                                
202400     MOVE ws-grand-nowins   TO sr-tot-nowins                              
202500     MOVE SPACES TO sr-summary-line                                       
202600     MOVE sr-total-line TO sr-summary-line                                
202700     WRITE sr-summary-line.                                               
202800 920000-endn-print-grand-total.                                           
202900     EXIT.                                                                
203000                                                                          
203100******************************************************************        
203200*    990000  -  FINISH.  CLOSE EVERYTHING AND DISPLAY THE RUN    *        
203300*    COUNTS FOR THE OPERATOR LOG.                                *        
203400******************************************************************        
203500 990000-begn-finish.                                                      
203600*            CLOSE EVERY FILE OPENED AT 100000, INPUT AND                 
203700*            OUTPUT ALIKE, IN ONE STATEMENT - THE SHOP'S USUAL            
203800*            HABIT RATHER THAN SEVEN SEPARATE CLOSE VERBS.                
203900     CLOSE STRATMS STRDTMS AWARDMS RATETUP                                
204000           DRAWREQ DRAWRES SUMMRPT                                        
204100                                                                          
204200*            OPERATOR LOG COUNTS - REQUESTS-READ COMES FROM               
204300*            400000, THE WIN/NO-WIN SPLIT FROM WHICHEVER OF               
204400*            642000/644000/645000 EACH REQUEST LANDED IN.                 
204500     DISPLAY "LOTDRAW - REQUESTS READ    = " ws-requests-read             
204600     DISPLAY "LOTDRAW - WINS AWARDED     = " ws-grand-wins                
204700     DISPLAY "LOTDRAW - NO-WINS AWARDED  = " ws-grand-nowins              
204800     DISPLAY "LOTDRAW - END OF RUN.".                                     
204900 990000-endn-finish.                                                      
205000     EXIT.                                                                
