000100******************************************************************        
000200*                                                                *        
000300*   R T B L B L D  -  P R I Z E   D R A W   R A T E   T A B L E  *        
000400*                      B U I L D E R                             *        
000500*                                                                *        
000600******************************************************************        
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID.     RTBLBLD.                                                 
000900 AUTHOR.         R. DELACROIX.                                            
001000 INSTALLATION.   GALAXY MERCHANDISING CORP - DATA CENTER.                 
001100 DATE-WRITTEN.   06/14/89.                                                
001200 DATE-COMPILED.                                                           
001300 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY - DATA                  
001400                  PROCESSING DEPT - GALAXY MERCHANDISING CORP.            
001500******************************************************************        
001600*  PURPOSE.                                                     *         
001700*  THIS IS RUN STEP 1 OF THE PRIZE DRAW SUBSYSTEM.  IT LOADS    *         
001800*  THE STRATEGY MASTER AND ITS AWARD DETAIL LINES AND, FOR      *         
001900*  EVERY STRATEGY THAT USES THE SINGLE-ITEM (MODE 2) DRAW,      *         
002000*  BUILDS THE 128-SLOT PROBABILITY RATE TUPLE THAT RUN STEP 2   *         
002100*  (LOTDRAW) DRAWS AGAINST.  A STRATEGY'S TUPLE IS BUILT ONCE -  *        
002200*  THIS STEP IS RUN AHEAD OF LOTDRAW EACH NIGHT, NOT INSIDE IT,  *        
002300*  SO THE BUILD IS NEVER REPEATED FOR A STRATEGY WITHIN A DAY'S  *        
002400*  DRAW VOLUME (SAME EFFECT AS "BUILD ON FIRST USE, ONLY ONCE"). *        
002500******************************************************************        
002600*  MAINTENANCE HISTORY.                                         *         
002700*  ------------------------------------------------------------ *         
002800*  DATE      BY   REQUEST    DESCRIPTION                        *         
002900*  --------  ---  ---------  ------------------------------     *         
003000*  06/14/89  RVD  ---------  ORIGINAL PROGRAM.  SPLIT OUT OF     *        
003100*                            THE OLD MONOLITHIC DRAW PROGRAM SO  *        
003200*                            THE FIBONACCI HASH BUILD RUNS ONCE  *        
003300*                            A NIGHT INSTEAD OF ON EVERY DRAW.   *        
003400*  02/09/93  RVD  CR-0118    ADDED STRATEGY-DETAIL SURPLUS-COUNT *        
003500*                            FIELDS TO THE IN-MEMORY TABLE (NOT  *        
003600*                            USED HERE, KEPT FOR SYMMETRY WITH   *        
003700*                            LOTDRAW'S COPY OF THE SAME LAYOUT). *        
003800*  09/17/96  DLB  CR-0287    AWARD-RATE WIDENED TO 9V99 - RATE   *        
003900*                            VALUES OF 100 NOW LEGAL, TUPLE      *        
004000*                            LENGTH CONSTANT LEFT AT 128.        *        
004100*  11/03/98  TJO  CR-0402    Y2K REVIEW - GRANT-DATE ON STRATMS  *        
004200*                            ALREADY CCYYMMDD, NO CHANGE MADE.   *        
004300*                            CONFIRMED RUN-DATE STAMP BELOW IS   *        
004400*                            4-DIGIT YEAR.                      *         
004500*  07/22/04  MKW  CR-0561    REWORKED HASH INDEX PARAGRAPH TO    *        
004600*                            NORMALISE THE REMAINDER INSTEAD OF  *        
004700*                            RELYING ON THE COMPILER'S MOD - A   *        
004800*                            NEGATIVE HASH WAS LANDING OUTSIDE   *        
004900*                            0-127 ON STRATEGY 0000004417.       *        
005000*  03/02/09  MKW  CR-0699    RAISED WS-STR-TABLE AND WS-SDT-     *        
005100*                            TABLE CEILINGS FOR THE SPRING       *        
005200*                            CATALOG LAUNCH (MORE STRATEGIES     *        
005300*                            THAN THE TABLE HAD ROOM FOR).       *        
005400*  08/16/11  PXK  CR-0744    PORTABILITY REVIEW - THE HASH-      *        
005500*                            INDEX ARITHMETIC IN PARAGRAPH       *        
005600*                            530000 RELIED ON A COMPILER-        *        
005700*                            SPECIFIC NATIVE-BINARY OVERFLOW     *        
005800*                            WRAP THAT DID NOT SURVIVE THE       *        
005900*                            VENDOR'S LATEST COMPILER UPGRADE    *        
006000*                            WITHOUT A RECOMPILE FLAG.  REWORKED *        
006100*                            TO FOLD THE PRODUCT TO 32 BITS BY   *        
006200*                            HAND, WITH ORDINARY DECLARED-       *        
006300*                            PRECISION BINARY FIELDS, SO THE     *        
006400*                            RESULT NO LONGER DEPENDS ON HOW     *        
006500*                            ANY GIVEN COMPILER TREATS OVERFLOW. *        
006600*  02/11/16  DLB  CR-0891    INTERNAL AUDIT FOLLOW-UP TO         *        
006700*                            CR-0744 ASKED FOR MORE IN-LINE      *        
006800*                            DOCUMENTATION OF THE TABLE AND      *        
006900*                            ARITHMETIC DESIGN THROUGHOUT THE    *        
007000*                            PRIZE DRAW SUBSYSTEM.  NO LOGIC     *        
007100*                            CHANGED - COMMENTS ONLY.  SAME      *        
007200*                            REQUEST NUMBER APPLIED TO LOTDRAW.  *        
007300******************************************************************        
007400                                                                          
007500 ENVIRONMENT DIVISION.                                                    
007600 CONFIGURATION SECTION.                                                   
007700 SPECIAL-NAMES.                                                           
007800     C01 IS TOP-OF-FORM                                                   
007900     CLASS ws-valid-draw-mode-class IS "1" THRU "2"                       
008000     UPSI-0 ON  STATUS IS ws-diag-suppressed                              
008100            OFF STATUS IS ws-diag-enabled.                                
008200                                                                          
008300******************************************************************        
008400*    INPUT-OUTPUT SECTION.  THREE FILES, ALL LINE SEQUENTIAL,    *        
008500*    ALL READ OR WRITTEN ONCE STRAIGHT THROUGH - STRATMS AND     *        
008600*    STRDTMS ARE INPUT ONLY, RATETUP IS OUTPUT ONLY.  THIS       *        
008700*    PROGRAM NEVER OPENS A FILE FOR I-O, SO THERE IS NO NEED     *        
008800*    FOR RELATIVE OR INDEXED ORGANISATION HERE THE WAY THE       *        
008900*    STRATMS/STRDTMS MASTER FILES THEMSELVES MAY BE MAINTAINED   *        
009000*    ELSEWHERE IN THE SUBSYSTEM.                                 *        
009100******************************************************************        
009200 INPUT-OUTPUT SECTION.                                                    
009300 FILE-CONTROL.                                                            
009400*        STRATEGY MASTER - INPUT.                                         
009500     SELECT STRATMS   ASSIGN TO "STRATMS"                                 
009600            ORGANIZATION IS LINE SEQUENTIAL                               
009700            FILE STATUS  IS fs-STRATMS.                                   
009800                                                                          
009900*        STRATEGY-DETAIL (AWARD/RATE PAIRS) - INPUT.                      
010000     SELECT STRDTMS   ASSIGN TO "STRDTMS"                                 
010100            ORGANIZATION IS LINE SEQUENTIAL                               
010200            FILE STATUS  IS fs-STRDTMS.                                   
010300                                                                          
010400*        FLATTENED RATE TUPLE - OUTPUT.                                   
010500     SELECT RATETUP   ASSIGN TO "RATETUP"                                 
010600            ORGANIZATION IS LINE SEQUENTIAL                               
010700            FILE STATUS  IS fs-RATETUP.                                   
010800                                                                          
010900 DATA DIVISION.                                                           
011000 FILE SECTION.                                                            
011100******************************************************************        
011200*    STRATMS - STRATEGY MASTER, ONE ROW PER PRIZE-DRAW STRATEGY. *        
011300*    LAYOUT IS COPYBOOK STRATREC, SHARED WITH LOTDRAW SO THE     *        
011400*    TWO PROGRAMS NEVER DISAGREE ON WHAT A STRATEGY ROW LOOKS    *        
011500*    LIKE.                                                       *        
011600******************************************************************        
011700 FD  STRATMS                                                              
011800     RECORD CONTAINS 50 CHARACTERS                                        
011900     RECORDING MODE IS F.                                                 
012000 COPY STRATREC.                                                           
012100                                                                          
012200******************************************************************        
012300*    STRDTMS - STRATEGY-DETAIL, ONE ROW PER AWARD/RATE PAIR      *        
012400*    UNDER A MODE-2 (SINGLE-ITEM) STRATEGY.  SORTED ASCENDING    *        
012500*    STRATEGY-ID/AWARD-ID BY THE UPSTREAM EXTRACT THAT PRODUCES  *        
012600*    IT - THIS PROGRAM RELIES ON THAT ORDER AND DOES NOT SORT    *        
012700*    IT AGAIN.                                                   *        
012800******************************************************************        
012900 FD  STRDTMS                                                              
013000     RECORD CONTAINS 51 CHARACTERS                                        
013100     RECORDING MODE IS F.                                                 
013200 COPY STRDTREC.                                                           
013300                                                                          
013400******************************************************************        
013500*    RATETUP - THIS PROGRAM'S OUTPUT, THE FLATTENED RATE TUPLE  *         
013600*    LOTDRAW HASHES A DRAW VALUE AGAINST.  ONE ROW PER OCCUPIED  *        
013700*    SLOT (0-127) OF EVERY MODE-2 STRATEGY - EMPTY SLOTS ARE     *        
013800*    NOT WRITTEN AT ALL, SEE PARAGRAPH 529000.                   *        
013900******************************************************************        
014000 FD  RATETUP                                                              
014100     RECORD CONTAINS 25 CHARACTERS                                        
014200     RECORDING MODE IS F.                                                 
014300 COPY RATETUP.                                                            
014400                                                                          
014500******************************************************************        
014600*    WORKING-STORAGE SECTION.                                   *         
014700******************************************************************        
014800 WORKING-STORAGE SECTION.                                                 
014900******************************************************************        
015000*    FILE STATUS / END-OF-FILE SWITCHES.  THE FS- FIELDS ARE     *        
015100*    WHAT THE DECLARATIVE ABOVE READS WHEN IT DISPLAYS A FILE    *        
015200*    ERROR - THEY ARE NOT TESTED ANYWHERE ELSE IN THIS PROGRAM,  *        
015300*    SINCE THE ONLY STATUS THE MAIN LINE CARES ABOUT DAY TO DAY  *        
015400*    IS END-OF-FILE, WHICH THE WS- SWITCHES BELOW HANDLE.        *        
015500******************************************************************        
015600 77  fs-STRATMS                  PIC X(02) VALUE "00".                    
015700 77  fs-STRDTMS                  PIC X(02) VALUE "00".                    
015800 77  fs-RATETUP                  PIC X(02) VALUE "00".                    
015900                                                                          
016000 77  ws-STRATMS-sw               PIC A(01) VALUE "N".                     
016100     88  ws-STRATMS-EOF                     VALUE "Y".                    
016200 77  ws-STRDTMS-sw               PIC A(01) VALUE "N".                     
016300     88  ws-STRDTMS-EOF                     VALUE "Y".                    
016400                                                                          
016500******************************************************************        
016600*    FIBONACCI HASH CONSTANTS - SEE PARAGRAPH 530000.  THE      *         
016700*    MULTIPLIER IS THE USUAL GOLDEN-RATIO CONSTANT THIS SHOP'S  *         
016800*    TABLE-HOUSEKEEPING PROGRAMS HAVE USED FOR SLOT-SCATTER     *         
016900*    SINCE THE IDXFILE WORK - IT NEEDS 10 DIGITS TO HOLD, NOT   *         
017000*    9, SO IT IS DECLARED S9(10) RATHER THAN LEFT TO A          *         
017100*    NATIVE-BINARY FIELD TO CARRY THE HIGH-ORDER DIGIT FOR US.  *         
017200******************************************************************        
017300 01  ws-hash-constants.                                                   
017400     05  ws-hash-increment       PIC S9(10) COMP                          
017500                                  VALUE 1640531527.                       
017600     05  ws-tuple-length         PIC 9(03) COMP                           
017700                                  VALUE 128.                              
017800     05  FILLER                  PIC X(01) VALUE SPACES.                  
017900                                                                          
018000******************************************************************        
018100*    IN-MEMORY STRATEGY MASTER TABLE (STRATEGY-RICH HEADER).    *         
018200*    ONE ROW PER STRATMS RECORD, PLUS THE START/COUNT POINTER   *         
018300*    INTO WS-SDT-TABLE FOR THAT STRATEGY'S DETAIL LINES,        *         
018400*    RESOLVED WHILE STRDTMS IS BEING LOADED (PARAGRAPH 210000). *         
018500******************************************************************        
018600 01  ws-str-table-control.                                                
018700     05  ws-str-count            PIC 9(05) COMP VALUE ZERO.               
018800     05  FILLER                  PIC X(01) VALUE SPACES.                  
018900*    CEILING RAISED TO 500 ENTRIES BY CR-0699 (SEE MAINTENANCE   *        
019000*    HISTORY) - THE OLD 200-ENTRY CEILING RAN OUT DURING THE     *        
019100*    SPRING CATALOG LAUNCH.                                     *         
019200 01  ws-str-table.                                                        
019300     05  ws-str-entry OCCURS 1 TO 00500 TIMES                             
019400                      DEPENDING ON ws-str-count                           
019500                      ASCENDING KEY IS ws-str-id                          
019600                      INDEXED BY idx-str.                                 
019700*            STRATEGY-ID, THE SEARCH ALL KEY.                             
019800         10  ws-str-id           PIC 9(10).                               
019900*            FREE-TEXT DESCRIPTION, DISPLAY/REPORT USE ONLY.              
020000         10  ws-str-desc         PIC X(30).                               
020100*            1 = OVERALL RATE, 2 = SINGLE-ITEM (TUPLE-DRIVEN).            
020200         10  ws-str-mode         PIC 9(01).                               
020300             88  ws-str-mode-overall     VALUE 1.                         
020400             88  ws-str-mode-single      VALUE 2.                         
020500*            GRANT-TYPE CODE, CARRIED THROUGH FROM STRATMS BUT            
020600*            NOT INTERPRETED BY THIS PROGRAM.                             
020700         10  ws-str-grant-type   PIC 9(01).                               
020800         10  ws-str-grant-date   PIC X(08).                               
020900*            SUBSCRIPT INTO WS-SDT-TABLE WHERE THIS STRATEGY'S            
021000*            DETAIL LINES START, SET BY PARAGRAPH 215000.                 
021100         10  ws-str-det-start-idx                                         
021200                                 PIC 9(05) COMP VALUE ZERO.               
021300*            HOW MANY WS-SDT-TABLE ROWS BELONG TO THIS STRATEGY.          
021400         10  ws-str-det-count    PIC 9(05) COMP VALUE ZERO.               
021500*            "Y" ONCE PARAGRAPH 500000 HAS BUILT THIS STRATEGY'S          
021600*            TUPLE - GUARDS AGAINST BUILDING IT TWICE.                    
021700         10  ws-str-tuple-built  PIC A(01) VALUE "N".                     
021800             88  ws-str-tuple-is-built   VALUE "Y".                       
021900         10  FILLER              PIC X(09) VALUE SPACES.                  
022000                                                                          
022100******************************************************************        
022200*    IN-MEMORY STRATEGY-DETAIL TABLE (AWARD RATE LIST), IN THE  *         
022300*    SAME ASCENDING STRATEGY-ID / AWARD-ID ORDER AS THE MASTER  *         
022400*    FILE.  WS-SDT-KEY-ALT REDEFINES THE COMPOUND KEY SO A      *         
022500*    SEARCH ALL CAN COMPARE STRATEGY-ID+AWARD-ID IN ONE TEST.   *         
022600******************************************************************        
022700 01  ws-sdt-table-control.                                                
022800     05  ws-sdt-count            PIC 9(05) COMP VALUE ZERO.               
022900     05  FILLER                  PIC X(01) VALUE SPACES.                  
023000*    CEILING RAISED TO 5000 ENTRIES ALONGSIDE WS-STR-TABLE'S OWN *        
023100*    CR-0699 INCREASE - DETAIL LINES OUTNUMBER STRATEGIES BY    *         
023200*    ROUGHLY TEN TO ONE.                                        *         
023300 01  ws-sdt-table.                                                        
023400     05  ws-sdt-entry OCCURS 1 TO 05000 TIMES                             
023500                      DEPENDING ON ws-sdt-count                           
023600                      ASCENDING KEY IS ws-sdt-key-alt                     
023700                      INDEXED BY idx-sdt.                                 
023800*            COMPOUND KEY, STRATEGY-ID + AWARD-ID.                        
023900         10  ws-sdt-key.                                                  
024000             15  ws-sdt-str-id   PIC 9(10).                               
024100             15  ws-sdt-award-id PIC X(06).                               
024200*            SAME 16 BYTES AS WS-SDT-KEY, REDEFINED AS ONE                
024300*            ALPHANUMERIC FIELD SO SEARCH ALL CAN COMPARE THE             
024400*            WHOLE KEY IN ONE TEST INSTEAD OF TWO.                        
024500         10  ws-sdt-key-alt REDEFINES ws-sdt-key                          
024600                                 PIC X(16).                               
024700         10  ws-sdt-award-name   PIC X(20).                               
024800*            HOW MANY OF THIS AWARD WERE GRANTED FOR THE                  
024900*            STRATEGY, CARRIED THROUGH BUT NOT USED HERE.                 
025000         10  ws-sdt-award-count  PIC 9(06).                               
025100*            SURPLUS COUNT ADDED BY CR-0118 - KEPT FOR SYMMETRY           
025200*            WITH LOTDRAW'S COPY OF THIS SAME LAYOUT, NOT                 
025300*            REFERENCED BY THIS PROGRAM'S OWN LOGIC.                      
025400         10  ws-sdt-award-surplus                                         
025500                                 PIC 9(06).                               
025600*            THIS AWARD'S SHARE OF THE STRATEGY, 0.00-1.00,               
025700*            WIDENED TO 9V99 BY CR-0287 SO A RATE OF 100 (I.E.            
025800*            1.00) IS LEGAL.                                              
025900         10  ws-sdt-award-rate   PIC 9V99.                                
026000         10  FILLER              PIC X(09) VALUE SPACES.                  
026100                                                                          
026200******************************************************************        
026300*    PER-STRATEGY SORT WORK LIST - THE AWARD/RATE PAIRS OF THE  *         
026400*    STRATEGY CURRENTLY BEING BUILT, COPIED OUT OF WS-SDT-TABLE *         
026500*    AND RE-SORTED ASCENDING BY RATE (INSERTION SORT, SAME      *         
026600*    SHAPE AS THE ONE THIS SHOP USES FOR ITS TABLE-HOUSEKEEPING *         
026700*    PROGRAMS).                                                *          
026800******************************************************************        
026900 01  ws-rate-work-control.                                                
027000     05  ws-rate-work-count      PIC 9(05) COMP VALUE ZERO.               
027100     05  FILLER                  PIC X(01) VALUE SPACES.                  
027200*    TWO INDEXES ARE DECLARED ON THIS TABLE - IDX-RATE-WORK      *        
027300*    WALKS IT DURING THE SORT AND THE DISTRIBUTE STEP, IDX-      *        
027400*    RATE-WORK-DEST IS THE INSERTION SORT'S DESTINATION          *        
027500*    SUBSCRIPT WHEN SHIFTING ENTRIES (PARAGRAPH 517000).         *        
027600 01  ws-rate-work-list.                                                   
027700     05  ws-rate-work-entry OCCURS 1 TO 05000 TIMES                       
027800                      DEPENDING ON ws-rate-work-count                     
027900                      INDEXED BY idx-rate-work                            
028000                                 idx-rate-work-dest.                      
028100         10  ws-rw-award-id      PIC X(06).                               
028200         10  ws-rw-award-rate    PIC 9V99.                                
028300         10  FILLER              PIC X(01) VALUE SPACES.                  
028400*    HOLD AREA FOR THE ENTRY BEING INSERTED BY PARAGRAPH 515000, *        
028500*    LIFTED OUT OF THE LIST WHILE ENTRIES TO ITS LEFT SLIDE UP.  *        
028600 01  ws-rate-work-aux.                                                    
028700     05  ws-rw-aux-award-id      PIC X(06).                               
028800     05  ws-rw-aux-award-rate    PIC 9V99.                                
028900     05  FILLER                  PIC X(01) VALUE SPACES.                  
029000                                                                          
029100******************************************************************        
029200*    128-SLOT RATE TUPLE FOR THE STRATEGY CURRENTLY BEING       *         
029300*    BUILT.  WS-RATE-TUPLE-CHECK REDEFINES THE WHOLE TABLE AS   *         
029400*    ONE STRING SO IT CAN BE CLEARED TO SPACES IN ONE MOVE      *         
029500*    BEFORE EACH STRATEGY'S BUILD.                              *         
029600******************************************************************        
029700*    SPACES IN WS-SLOT-AWARD-ID MEANS THE SLOT WAS NEVER         *        
029800*    STAMPED BY PARAGRAPH 525000 AND WILL NOT BE WRITTEN TO      *        
029900*    RATETUP BY PARAGRAPH 529000.                                *        
030000 01  ws-rate-tuple-table.                                                 
030100     05  ws-slot-entry OCCURS 128 TIMES INDEXED BY idx-slot.              
030200         10  ws-slot-award-id    PIC X(06) VALUE SPACES.                  
030300         10  FILLER              PIC X(01) VALUE SPACES.                  
030400*    128 SLOTS AT 7 BYTES EACH (6-BYTE AWARD-ID PLUS 1-BYTE      *        
030500*    FILLER) IS 896 BYTES - CHECKED HERE SO A FUTURE CHANGE TO   *        
030600*    EITHER FIELD WIDTH IS FORCED TO REVISIT THIS PICTURE TOO.   *        
030700 01  ws-rate-tuple-check REDEFINES ws-rate-tuple-table                    
030800                                 PIC X(896).                              
030900                                                                          
031000******************************************************************        
031100*    HASH WORK AREA - SEE PARAGRAPH 530000-COMPUTE-HASH-INDEX.  *         
031200*    NONE OF THESE ARE AUTO-WRAPPING NATIVE-BINARY FIELDS - THIS *        
031300*    SHOP'S COMPILER TRUNCATES A COMP FIELD TO ITS DECLARED      *        
031400*    PICTURE, IT DOES NOT SILENTLY WRAP THE WAY A HARDWARE      *         
031500*    REGISTER DOES, SO WS-HASH-RAW IS DECLARED WIDE ENOUGH TO    *        
031600*    HOLD THE UNTRUNCATED PRODUCT AND PARAGRAPH 530000 FOLDS    *         
031700*    IT DOWN TO A 32-BIT TWO'S COMPLEMENT EQUIVALENT BY HAND,    *        
031800*    ONE DIVIDE AND ONE SIGN TEST, BEFORE THE FINAL MOD-128      *        
031900*    STEP THAT PICKS THE SLOT.                                  *         
032000******************************************************************        
032100 01  ws-hash-work-area.                                                   
032200     05  ws-hash-i               PIC S9(9)  COMP VALUE ZERO.              
032300     05  ws-hash-raw             PIC S9(18) COMP VALUE ZERO.              
032400     05  ws-hash-wrap-quot       PIC S9(9)  COMP VALUE ZERO.              
032500     05  ws-hash-wrap-rem        PIC S9(10) COMP VALUE ZERO.              
032600     05  ws-hash-quot            PIC S9(9)  COMP VALUE ZERO.              
032700     05  ws-hash-rem             PIC S9(9)  COMP VALUE ZERO.              
032800     05  ws-slot-index           PIC 9(03)  COMP VALUE ZERO.              
032900     05  FILLER                  PIC X(01) VALUE SPACES.                  
033000                                                                          
033100******************************************************************        
033200*    MISCELLANEOUS COUNTERS AND WORK FIELDS.  WS-CTE-01 IS THE   *        
033300*    SHOP'S USUAL "CONSTANT ONE" FIELD, USED IN ADD/SET          *        
033400*    STATEMENTS IN PLACE OF THE LITERAL 1 SO EVERY INCREMENT IN  *        
033500*    THIS PROGRAM GOES THROUGH ONE DECLARED WORKING-STORAGE      *        
033600*    ITEM RATHER THAN A SCATTERING OF NUMERIC LITERALS.  WS-     *        
033700*    CURSOR AND WS-CURSOR-UPPER TOGETHER TRACK THE SLOT-RANGE    *        
033800*    BOUNDARY AS PARAGRAPH 500100 DISTRIBUTES ONE STRATEGY'S     *        
033900*    AWARDS ACROSS THE 128 SLOTS, ASCENDING-RATE ORDER.  THE     *        
034000*    FOUR "READ"/"BUILT"/"WRITTEN" COUNTERS EXIST PURELY FOR     *        
034100*    THE END-OF-RUN STATISTICS PARAGRAPH 900000 DISPLAYS.        *        
034200******************************************************************        
034300 01  ws-work-counters.                                                    
034400     05  ws-cte-01               PIC 9(01) COMP VALUE 1.                  
034500     05  ws-cursor               PIC 9(05) COMP VALUE ZERO.               
034600     05  ws-rate-val             PIC 9(05) COMP VALUE ZERO.               
034700     05  ws-cursor-upper         PIC 9(05) COMP VALUE ZERO.               
034800     05  ws-strategies-read      PIC 9(05) COMP VALUE ZERO.               
034900     05  ws-details-read         PIC 9(05) COMP VALUE ZERO.               
035000     05  ws-tuples-built         PIC 9(05) COMP VALUE ZERO.               
035100     05  ws-slots-written        PIC 9(05) COMP VALUE ZERO.               
035200     05  ws-match-found-sw       PIC A(01) VALUE "N".                     
035300         88  ws-match-was-found       VALUE "Y".                          
035400     05  FILLER                  PIC X(01) VALUE SPACES.                  
035500                                                                          
035600******************************************************************        
035700*    RUN DATE, PULLED FROM THE SYSTEM CLOCK IN PARAGRAPH 100000  *        
035800*    AND USED ONLY FOR THE STARTUP BANNER DISPLAY - NOTHING IN   *        
035900*    THIS PROGRAM'S ARITHMETIC DEPENDS ON THE CALENDAR.          *        
036000******************************************************************        
036100 01  ws-today.                                                            
036200     05  ws-today-ccyymmdd       PIC 9(08) VALUE ZEROES.                  
036300     05  FILLER                  PIC X(01) VALUE SPACES.                  
036400                                                                          
036500******************************************************************        
036600*    PROCEDURE DIVISION.                                        *         
036700*                                                                *        
036800*    THIS PROGRAM HAS NO OPERATOR INTERACTION - IT IS SCHEDULED *         
036900*    AHEAD OF LOTDRAW IN THE OVERNIGHT STREAM AND MUST RUN       *        
037000*    CLEAN OR NOT AT ALL, SINCE A BAD OR MISSING RATE TUPLE      *        
037100*    WOULD LET LOTDRAW HASH A DRAW VALUE INTO A SLOT THAT WAS    *        
037200*    NEVER WRITTEN.  THAT IS WHY THE DECLARATIVES SECTION BELOW  *        
037300*    STOPS THE RUN COLD ON ANY OF THE THREE FILES RATHER THAN    *        
037400*    TRYING TO LIMP ALONG - A PARTIAL RATE TABLE IS WORSE THAN   *        
037500*    NO RATE TABLE, BECAUSE NO RATE TABLE AT LEAST FAILS LOUD.   *        
037600******************************************************************        
037700 DECLARATIVES.                                                            
037800******************************************************************        
037900*    FILE-ERROR-HANDLING SECTION.  STANDARD USE-AFTER-ERROR      *        
038000*    DECLARATIVE, SAME SHAPE THIS SHOP HAS USED SINCE THE        *        
038100*    INDEXED-FILE WORK - ANY NON-ZERO FILE STATUS ON ANY OF THE  *        
038200*    THREE FILES BELOW COMES HERE INSTEAD OF FALLING THROUGH TO  *        
038300*    THE CALLING PARAGRAPH'S NEXT SENTENCE, SO NO PARAGRAPH IN   *        
038400*    THE MAIN LINE HAS TO CHECK FS-STRATMS/FS-STRDTMS/FS-RATETUP *        
038500*    ITSELF AFTER EVERY READ OR WRITE.                           *        
038600******************************************************************        
038700 file-error-handling SECTION.                                             
038800     USE AFTER STANDARD ERROR PROCEDURE ON                                
038900               STRATMS STRDTMS RATETUP.                                   
039000******************************************************************        
039100*    999000  -  DISPLAY THE FAILING FILE'S STATUS CODES AND      *        
039200*    STOP THE RUN.  DELIBERATELY UNCONDITIONAL - THERE IS NO     *        
039300*    RECOVERY THAT MAKES SENSE FOR A RATE-TABLE BUILD THAT       *        
039400*    CANNOT READ ITS OWN INPUT OR WRITE ITS OWN OUTPUT.          *        
039500******************************************************************        
039600 999000-begn-file-error.                                                  
039700*        ALL THREE STATUSES ARE SHOWN EVEN THOUGH ONLY ONE OF             
039800*        THEM IS LIKELY TO BE BAD - CHEAPER FOR THE OPERATOR              
039900*        TO SCAN THREE "00" LINES THAN TO GUESS WHICH FILE.               
040000     DISPLAY " "                                                          
040100     DISPLAY "+---+----+---+----+---+----+---+"                           
040200     DISPLAY "|   RTBLBLD FILE ERROR.        |"                           
040300     DISPLAY "+---+----+---+----+---+----+---+"                           
040400     DISPLAY "| STRATMS STATUS : [" fs-STRATMS "]."                       
040500     DISPLAY "| STRDTMS STATUS : [" fs-STRDTMS "]."                       
040600     DISPLAY "| RATETUP STATUS : [" fs-RATETUP "]."                       
040700     DISPLAY "+---+----+---+----+---+----+---+"                           
040800*        RUN ENDS HERE WITH A NON-ZERO CONDITION - THIS SHOP'S            
040900*        SCHEDULER TREATS STOP RUN OUT OF A DECLARATIVE AS A              
041000*        FAILED STEP AND WILL NOT LET LOTDRAW START.                      
041100     STOP RUN.                                                            
041200 999000-endn-file-error.                                                  
041300     EXIT.                                                                
041400 END DECLARATIVES.                                                        
041500                                                                          
041600******************************************************************        
041700*    MAIN-PARAGRAPH.  FOUR STEPS, RUN ONCE, IN ORDER - LOAD THE  *        
041800*    STRATEGY MASTER, LOAD THE STRATEGY-DETAIL (AWARD/RATE)      *        
041900*    LINES, BUILD A 128-SLOT RATE TUPLE FOR EVERY MODE-2         *        
042000*    STRATEGY THAT HAS DETAIL LINES, THEN CLOSE UP AND REPORT.   *        
042100*    STRDTMS MUST BE LOADED BEFORE THE BUILD LOOP RUNS BECAUSE   *        
042200*    PARAGRAPH 210000 IS WHAT SETS EACH STRATEGY'S DETAIL-START  *        
042300*    INDEX AND DETAIL-COUNT INTO WS-STR-TABLE - THE BUILD LOOP   *        
042400*    HAS NOTHING TO WORK FROM UNTIL THAT IS DONE.                *        
042500******************************************************************        
042600 main-paragraph.                                                          
042700*        OPEN FILES, PULL THE RUN DATE, SHOW THE BANNER.                  
042800     PERFORM 100000-begn-initialize                                       
042900        THRU 100000-endn-initialize                                       
043000                                                                          
043100*        LOAD EVERY STRATMS ROW INTO WS-STR-TABLE FIRST.                  
043200     PERFORM 200000-begn-load-strategy-master                             
043300        THRU 200000-endn-load-strategy-master                             
043400       UNTIL ws-STRATMS-EOF                                               
043500                                                                          
043600*        THEN LOAD STRDTMS, MATCHING EACH ROW BACK TO ITS                 
043700*        OWNING STRATEGY VIA SEARCH ALL.                                  
043800     PERFORM 210000-begn-load-strategy-detail                             
043900        THRU 210000-endn-load-strategy-detail                             
044000       UNTIL ws-STRDTMS-EOF                                               
044100                                                                          
044200*        ONE PASS OVER WS-STR-TABLE, BUILDING A TUPLE FOR EVERY           
044300*        MODE-2 STRATEGY THAT HAS DETAIL LINES AND HAS NOT                
044400*        ALREADY BEEN BUILT.  RUNS ASCENDING BY STRATEGY-ID,              
044500*        THE SAME ORDER THE TABLE WAS LOADED IN.                          
044600     PERFORM 500000-begn-build-all-tuples                                 
044700        THRU 500000-endn-build-all-tuples                                 
044800     VARYING idx-str FROM 1 BY 1                                          
044900       UNTIL idx-str IS GREATER THAN ws-str-count                         
045000                                                                          
045100*        CLOSE FILES AND REPORT THE RUN COUNTS.                           
045200     PERFORM 900000-begn-finish                                           
045300        THRU 900000-endn-finish                                           
045400                                                                          
045500     STOP RUN.                                                            
045600                                                                          
045700******************************************************************        
045800*    100000  -  OPEN FILES, DISPLAY STARTUP BANNER.  THE RUN     *        
045900*    DATE IS PULLED FROM THE SYSTEM CLOCK, NOT FROM A PARAMETER  *        
046000*    CARD OR A DATE FILE - THIS PROGRAM IS PURE TABLE-BUILDING   *        
046100*    ARITHMETIC AND HAS NO BUSINESS RULE THAT DEPENDS ON WHAT    *        
046200*    THE DATE ACTUALLY IS, THE BANNER LINE IS FOR THE OPERATOR   *        
046300*    LOG ONLY.  WS-DIAG-ENABLED GATES ALL OF THE "NICE TO HAVE"  *        
046400*    DISPLAY TRAFFIC IN THIS PROGRAM SO A PRODUCTION RUN CAN BE  *        
046500*    QUIET WHILE A TEST RUN CAN BE CHATTY, WITHOUT TWO COPIES OF *        
046600*    THE SOURCE.                                                 *        
046700******************************************************************        
046800 100000-begn-initialize.                                                  
046900     ACCEPT ws-today-ccyymmdd FROM DATE YYYYMMDD                          
047000                                                                          
047100     IF ws-diag-enabled                                                   
047200         DISPLAY " "                                                      
047300         DISPLAY "+---+----+---+----+---+----+---+----+"                  
047400         DISPLAY "|  RTBLBLD - PRIZE DRAW RATE TABLE   |"                 
047500         DISPLAY "|            BUILDER.                |"                 
047600         DISPLAY "+---+----+---+----+---+----+---+----+"                  
047700         DISPLAY "| RUN DATE : [" ws-today-ccyymmdd "]."                  
047800         DISPLAY "+---+----+---+----+---+----+---+----+"                  
047900     END-IF                                                               
048000                                                                          
048100*        STRATMS/STRDTMS OPEN FOR INPUT, RATETUP OPEN FOR                 
048200*        OUTPUT - THIS RUN NEVER OPENS A FILE FOR I-O.                    
048300     OPEN INPUT  STRATMS                                                  
048400          INPUT  STRDTMS                                                  
048500          OUTPUT RATETUP.                                                 
048600 100000-endn-initialize.                                                  
048700     EXIT.                                                                
048800                                                                          
048900******************************************************************        
049000*    200000  -  LOAD STRATMS INTO WS-STR-TABLE, ASCENDING BY    *         
049100*    STRATEGY-ID (THE MASTER FILE IS ALREADY IN THAT ORDER).    *         
049200******************************************************************        
049300 200000-begn-load-strategy-master.                                        
049400*        FILE STATUS IS CHECKED BY THE STRATMS DECLARATIVE, SO            
049500*        THE ONLY OUTCOMES THIS READ SEES ARE "GOOD" AND "EOF".           
049600     READ STRATMS RECORD                                                  
049700         AT END                                                           
049800             SET ws-STRATMS-EOF TO TRUE                                   
049900         NOT AT END                                                       
050000             PERFORM 205000-begn-store-strategy                           
050100                THRU 205000-endn-store-strategy                           
050200     END-READ.                                                            
050300 200000-endn-load-strategy-master.                                        
050400     EXIT.                                                                
050500                                                                          
050600******************************************************************        
050700*    205000  -  APPEND ONE STRATMS ROW TO WS-STR-TABLE.  THE     *        
050800*    TABLE IS BUILT IN THE SAME ASCENDING STRATEGY-ID ORDER THE  *        
050900*    FILE ARRIVES IN, WHICH IS WHAT LETS PARAGRAPH 215000 USE A  *        
051000*    SEARCH ALL (BINARY SEARCH) AGAINST IT RATHER THAN A LINEAR  *        
051100*    SCAN OF UP TO 500 ENTRIES PER DETAIL ROW.  DETAIL-START-IDX *        
051200*    AND DETAIL-COUNT ARE ZEROED HERE AND FILLED IN LATER, AS    *        
051300*    STRDTMS DETAIL LINES FOR THIS STRATEGY ARE MATCHED.         *        
051400******************************************************************        
051500 205000-begn-store-strategy.                                              
051600*        BUMP THE COUNT FIRST, THEN POINT IDX-STR AT THE NEW              
051700*        LAST ENTRY - THE OCCURS DEPENDING ON CLAUSE MEANS                
051800*        WS-STR-COUNT IS THIS TABLE'S CURRENT SIZE.                       
051900     ADD ws-cte-01 TO ws-str-count                                        
052000     SET idx-str TO ws-str-count                                          
052100                                                                          
052200*        CARRY THE STRATMS ROW STRAIGHT ACROSS FIELD FOR                  
052300*        FIELD - NO EDITING OR RE-FORMATTING HAPPENS HERE.                
052400     MOVE str-strategy-id       TO ws-str-id (idx-str)                    
052500     MOVE str-strategy-desc     TO ws-str-desc (idx-str)                  
052600     MOVE str-strategy-mode     TO ws-str-mode (idx-str)                  
052700     MOVE str-grant-type        TO ws-str-grant-type (idx-str)            
052800     MOVE str-grant-date        TO ws-str-grant-date (idx-str)            
052900                                                                          
053000*        THESE TWO GET FILLED IN LATER, AS STRDTMS ROWS FOR               
053100*        THIS STRATEGY ARE MATCHED IN PARAGRAPH 215000.                   
053200     MOVE ZERO                  TO ws-str-det-start-idx (idx-str)         
053300     MOVE ZERO                  TO ws-str-det-count (idx-str)             
053400     MOVE "N"                   TO ws-str-tuple-built (idx-str)           
053500                                                                          
053600     ADD ws-cte-01 TO ws-strategies-read.                                 
053700 205000-endn-store-strategy.                                              
053800     EXIT.                                                                
053900                                                                          
054000******************************************************************        
054100*    210000  -  LOAD STRDTMS INTO WS-SDT-TABLE.  STRDTMS IS     *         
054200*    SORTED STRATEGY-ID/AWARD-ID ASCENDING, SO A RUNNING        *         
054300*    CONTROL BREAK ON STRATEGY-ID LETS US SET EACH STRATEGY'S   *         
054400*    DETAIL-START-IDX/DETAIL-COUNT AS THE ROWS GO BY.           *         
054500******************************************************************        
054600 210000-begn-load-strategy-detail.                                        
054700*        SAME PATTERN AS PARAGRAPH 200000 - THE STRDTMS                   
054800*        DECLARATIVE ABOVE HANDLES ANY STATUS OTHER THAN                  
054900*        "GOOD" OR "EOF" BEFORE CONTROL EVER GETS HERE.                   
055000     READ STRDTMS RECORD                                                  
055100         AT END                                                           
055200             SET ws-STRDTMS-EOF TO TRUE                                   
055300         NOT AT END                                                       
055400             PERFORM 215000-begn-store-detail                             
055500                THRU 215000-endn-store-detail                             
055600     END-READ.                                                            
055700 210000-endn-load-strategy-detail.                                        
055800     EXIT.                                                                
055900                                                                          
056000******************************************************************        
056100*    215000  -  APPEND ONE STRDTMS ROW TO WS-SDT-TABLE AND       *        
056200*    MATCH IT BACK TO ITS OWNING STRATEGY IN WS-STR-TABLE VIA    *        
056300*    SEARCH ALL (WS-STR-TABLE IS ASCENDING BY STRATEGY-ID, SO A  *        
056400*    BINARY SEARCH APPLIES).  THE FIRST DETAIL ROW SEEN FOR A    *        
056500*    GIVEN STRATEGY STAMPS ITS DETAIL-START-IDX; EVERY ROW AFTER *        
056600*    THAT JUST BUMPS DETAIL-COUNT.  A DETAIL ROW WHOSE STRATEGY  *        
056700*    ID DOES NOT MATCH ANYTHING IN THE MASTER TABLE IS AN ORPHAN *        
056800*    RECORD - LOGGED WHEN DIAGNOSTICS ARE ON, IGNORED OTHERWISE, *        
056900*    BUT NEVER FATAL, SINCE A STALE STRDTMS LINE FOR A STRATEGY  *        
057000*    THAT HAS SINCE BEEN DROPPED FROM STRATMS SHOULD NOT STOP    *        
057100*    THE WHOLE OVERNIGHT BUILD.                                  *        
057200******************************************************************        
057300 215000-begn-store-detail.                                                
057400     ADD ws-cte-01 TO ws-sdt-count                                        
057500     SET idx-sdt TO ws-sdt-count                                          
057600                                                                          
057700     MOVE sdt-strategy-id    TO ws-sdt-str-id (idx-sdt)                   
057800     MOVE sdt-award-id       TO ws-sdt-award-id (idx-sdt)                 
057900     MOVE sdt-award-name     TO ws-sdt-award-name (idx-sdt)               
058000     MOVE sdt-award-count    TO ws-sdt-award-count (idx-sdt)              
058100     MOVE sdt-award-surplus-count                                         
058200                             TO ws-sdt-award-surplus (idx-sdt)            
058300     MOVE sdt-award-rate     TO ws-sdt-award-rate (idx-sdt)               
058400                                                                          
058500*        SEARCH ALL LEAVES IDX-STR POINTING AT THE MATCHING               
058600*        STRATEGY WHEN FOUND - THAT IS THE SAME IDX-STR THE               
058700*        REST OF THIS PARAGRAPH'S WHEN CLAUSE USES BELOW.                 
058800     SET ws-match-found-sw TO "N"                                         
058900     SEARCH ALL ws-str-entry                                              
059000         WHEN ws-str-id (idx-str) EQUAL sdt-strategy-id                   
059100             SET ws-match-found-sw TO "Y"                                 
059200             IF ws-str-det-count (idx-str) EQUAL ZERO                     
059300                 MOVE ws-sdt-count                                        
059400                   TO ws-str-det-start-idx (idx-str)                      
059500             END-IF                                                       
059600             ADD ws-cte-01 TO ws-str-det-count (idx-str)                  
059700     END-SEARCH                                                           
059800                                                                          
059900*        AN ORPHANED DETAIL ROW IS LOGGED, NOT FATAL - SEE THE            
060000*        PARAGRAPH BANNER ABOVE FOR WHY THIS SHOP TREATS A                
060100*        STALE STRDTMS LINE AS A WARNING, NOT A STOPPED RUN.              
060200     IF ws-match-found-sw NOT EQUAL "Y"                                   
060300         IF ws-diag-enabled                                               
060400             DISPLAY "RTBLBLD - STRDTMS ROW FOR UNKNOWN "                 
060500                     "STRATEGY " sdt-strategy-id " IGNORED."              
060600         END-IF                                                           
060700     END-IF                                                               
060800                                                                          
060900     ADD ws-cte-01 TO ws-details-read.                                    
061000 215000-endn-store-detail.                                                
061100     EXIT.                                                                
061200                                                                          
061300******************************************************************        
061400*    500000  -  FOR EACH MODE-2 STRATEGY THAT HAS AT LEAST ONE  *         
061500*    DETAIL LINE, BUILD ITS 128-SLOT RATE TUPLE AND WRITE THE   *         
061600*    OCCUPIED SLOTS TO RATETUP.  MODE-1 STRATEGIES NEVER NEED   *         
061700*    A TUPLE - AN OVERALL-RATE STRATEGY PAYS OUT AGAINST THE    *         
061800*    WHOLE VOLUME OF REQUESTS, NOT A PER-SLOT ODDS TABLE, SO    *         
061900*    THERE IS NOTHING FOR THIS STEP TO BUILD FOR IT.            *         
062000******************************************************************        
062100 500000-begn-build-all-tuples.                                            
062200*        MODE-1 (OVERALL RATE) STRATEGIES AND STRATEGIES WITH             
062300*        NO DETAIL LINES YET ARE SKIPPED - NOTHING TO BUILD.              
062400*        THE WS-STR-TUPLE-IS-BUILT TEST GUARDS AGAINST A                  
062500*        SECOND PASS EVER RE-BUILDING A TUPLE THAT IS ALREADY             
062600*        DONE, THOUGH THIS PROGRAM ONLY EVER MAKES ONE PASS.              
062700     IF ws-str-mode-single (idx-str)                                      
062800        AND ws-str-det-count (idx-str) IS GREATER THAN ZERO               
062900        AND NOT ws-str-tuple-is-built (idx-str)                           
063000             PERFORM 500100-begn-build-one-tuple                          
063100                THRU 500100-endn-build-one-tuple                          
063200             SET ws-str-tuple-is-built (idx-str) TO TRUE                  
063300             ADD ws-cte-01 TO ws-tuples-built                             
063400     END-IF.                                                              
063500 500000-endn-build-all-tuples.                                            
063600     EXIT.                                                                
063700                                                                          
063800******************************************************************        
063900*    500100  -  BUILD ONE STRATEGY'S RATE TUPLE, START TO        *        
064000*    FINISH - COPY ITS AWARD/RATE LINES OUT OF WS-SDT-TABLE,     *        
064100*    RE-SORT THEM ASCENDING BY RATE, CLEAR THE 128-SLOT WORK     *        
064200*    TABLE TO SPACES, WALK THE SORTED LIST DISTRIBUTING EACH     *        
064300*    AWARD ACROSS ITS SHARE OF THE 128 SLOTS, THEN WRITE OUT     *        
064400*    WHATEVER SLOTS ENDED UP OCCUPIED.  WS-CURSOR TRACKS THE     *        
064500*    RUNNING SLOT-RANGE BOUNDARY AS AWARDS ARE DISTRIBUTED IN    *        
064600*    ASCENDING-RATE ORDER, LOWEST RATE FIRST.                    *        
064700******************************************************************        
064800 500100-begn-build-one-tuple.                                             
064900*        STEP 1 - COPY THIS STRATEGY'S SLICE OF WS-SDT-TABLE.             
065000     PERFORM 505000-begn-copy-rate-work-list                              
065100        THRU 505000-endn-copy-rate-work-list                              
065200                                                                          
065300*        STEP 2 - RE-SORT THE COPY ASCENDING BY RATE.                     
065400     PERFORM 510000-begn-sort-rate-work-list                              
065500        THRU 510000-endn-sort-rate-work-list                              
065600                                                                          
065700*        STEP 3 - CLEAR THE WORK TABLE AND RESET THE CURSOR               
065800*        BEFORE DISTRIBUTING ANY AWARDS INTO IT.                          
065900     MOVE SPACES TO ws-rate-tuple-check                                   
066000     MOVE ZERO   TO ws-cursor                                             
066100                                                                          
066200*        STEP 4 - WALK THE SORTED LIST, LOWEST RATE FIRST.                
066300     PERFORM 520000-begn-distribute-one-award                             
066400        THRU 520000-endn-distribute-one-award                             
066500     VARYING idx-rate-work FROM 1 BY 1                                    
066600       UNTIL idx-rate-work IS GREATER THAN ws-rate-work-count             
066700                                                                          
066800     PERFORM 528000-begn-write-tuple-records                              
066900        THRU 528000-endn-write-tuple-records.                             
067000 500100-endn-build-one-tuple.                                             
067100     EXIT.                                                                
067200                                                                          
067300******************************************************************        
067400*    505000  -  COPY THE CURRENT STRATEGY'S SLICE OF THE SORTED *         
067500*    STRDTMS TABLE INTO THE WORK LIST THAT WILL BE RE-SORTED    *         
067600*    BY RATE.                                                  *          
067700******************************************************************        
067800 505000-begn-copy-rate-work-list.                                         
067900*        WS-CURSOR-UPPER IS BORROWED HERE PURELY AS A RUNNING             
068000*        SUBSCRIPT INTO WS-SDT-TABLE - IT IS RESET TO ITS                 
068100*        "SLOT-RANGE BOUNDARY" MEANING BEFORE 520000 RUNS.                
068200     MOVE ws-str-det-count (idx-str) TO ws-rate-work-count                
068300     MOVE ws-str-det-start-idx (idx-str) TO ws-cursor-upper               
068400                                                                          
068500     PERFORM 507000-begn-copy-one-entry                                   
068600        THRU 507000-endn-copy-one-entry                                   
068700     VARYING idx-rate-work FROM 1 BY 1                                    
068800       UNTIL idx-rate-work IS GREATER THAN ws-rate-work-count.            
068900 505000-endn-copy-rate-work-list.                                         
069000     EXIT.                                                                
069100                                                                          
069200******************************************************************        
069300*    507000  -  COPY ONE WS-SDT-TABLE ROW INTO THE PER-STRATEGY *         
069400*    WORK LIST.  WS-CURSOR-UPPER IS BEING RE-USED HERE AS A      *        
069500*    RUNNING SUBSCRIPT INTO WS-SDT-TABLE FOR THE DURATION OF     *        
069600*    THIS COPY LOOP ONLY - IT GOES BACK TO MEANING "SLOT-RANGE   *        
069700*    BOUNDARY" ONCE PARAGRAPH 520000 STARTS DISTRIBUTING AWARDS. *        
069800******************************************************************        
069900*        ONE ROW COPIED PER CALL, THEN THE CURSOR ADVANCES.               
070000 507000-begn-copy-one-entry.                                              
070100     SET idx-sdt TO ws-cursor-upper                                       
070200     MOVE ws-sdt-award-id (idx-sdt)                                       
070300       TO ws-rw-award-id (idx-rate-work)                                  
070400     MOVE ws-sdt-award-rate (idx-sdt)                                     
070500       TO ws-rw-award-rate (idx-rate-work)                                
070600     ADD ws-cte-01 TO ws-cursor-upper.                                    
070700 507000-endn-copy-one-entry.                                              
070800     EXIT.                                                                
070900                                                                          
071000******************************************************************        
071100*    510000  -  INSERTION SORT OF WS-RATE-WORK-LIST, ASCENDING  *         
071200*    BY AWARD-RATE, PER THE BUILDER'S "SORT THE STRATEGY'S      *         
071300*    AWARD RATE LIST ASCENDING BY AWARD-RATE" RULE.             *         
071400******************************************************************        
071500 510000-begn-sort-rate-work-list.                                         
071600*        STARTS AT ENTRY 2 - A ONE-ENTRY LIST IS ALREADY                  
071700*        SORTED, NOTHING TO INSERT AGAINST YET.                           
071800     PERFORM 515000-begn-insert-one-entry                                 
071900        THRU 515000-endn-insert-one-entry                                 
072000     VARYING idx-rate-work FROM 2 BY 1                                    
072100       UNTIL idx-rate-work IS GREATER THAN ws-rate-work-count.            
072200 510000-endn-sort-rate-work-list.                                         
072300     EXIT.                                                                
072400                                                                          
072500******************************************************************        
072600*    515000  -  INSERT ONE ENTRY INTO ITS SORTED POSITION.       *        
072700*    CLASSIC INSERTION SORT - LIFT THE ENTRY AT IDX-RATE-WORK    *        
072800*    INTO THE AUX HOLD AREA, SLIDE EVERYTHING TO ITS LEFT THAT   *        
072900*    SORTS AFTER IT UP ONE SLOT (PARAGRAPH 517000), THEN DROP    *        
073000*    THE HELD ENTRY INTO THE GAP THAT OPENED UP.  THIS TABLE     *        
073100*    NEVER HOLDS MORE THAN A HANDFUL OF AWARD LINES PER          *        
073200*    STRATEGY, SO THE O(N SQUARED) COST OF INSERTION SORT NEVER  *        
073300*    MATTERS - THE SAME SHAPE THIS SHOP USES FOR ANY SMALL       *        
073400*    TABLE-HOUSEKEEPING SORT WHERE PULLING IN THE SORT VERB      *        
073500*    WOULD BE OVERKILL.                                          *        
073600******************************************************************        
073700*        LIFT THE ENTRY AT IDX-RATE-WORK ASIDE FIRST.                     
073800 515000-begn-insert-one-entry.                                            
073900     MOVE ws-rw-award-id   (idx-rate-work) TO ws-rw-aux-award-id          
074000     MOVE ws-rw-award-rate (idx-rate-work)                                
074100       TO ws-rw-aux-award-rate                                            
074200                                                                          
074300     SET idx-rate-work DOWN BY ws-cte-01                                  
074400                                                                          
074500     PERFORM 517000-begn-shift-one-up                                     
074600        THRU 517000-endn-shift-one-up                                     
074700     UNTIL idx-rate-work IS LESS THAN 1                                   
074800        OR ws-rw-award-rate (idx-rate-work)                               
074900           IS NOT GREATER THAN ws-rw-aux-award-rate                       
075000                                                                          
075100     SET idx-rate-work-dest TO idx-rate-work                              
075200     SET idx-rate-work-dest UP BY ws-cte-01                               
075300     MOVE ws-rw-aux-award-id                                              
075400       TO ws-rw-award-id (idx-rate-work-dest)                             
075500     MOVE ws-rw-aux-award-rate                                            
075600       TO ws-rw-award-rate (idx-rate-work-dest).                          
075700 515000-endn-insert-one-entry.                                            
075800     EXIT.                                                                
075900                                                                          
076000******************************************************************        
076100*    517000  -  SLIDE ONE TABLE ENTRY UP ONE SUBSCRIPT TO OPEN   *        
076200*    A GAP FOR THE ENTRY PARAGRAPH 515000 IS INSERTING.  CALLED  *        
076300*    ONCE PER ENTRY THAT SORTS AFTER THE HELD-ASIDE ONE, WORKING *        
076400*    BACKWARDS FROM WHERE IT STARTED TOWARD THE FRONT OF THE     *        
076500*    LIST.                                                       *        
076600******************************************************************        
076700*        SLIDE THE ENTRY UP ONE SLOT TO OPEN THE GAP.                     
076800 517000-begn-shift-one-up.                                                
076900     SET idx-rate-work-dest TO idx-rate-work                              
077000     SET idx-rate-work-dest UP BY ws-cte-01                               
077100     MOVE ws-rw-award-id (idx-rate-work)                                  
077200       TO ws-rw-award-id (idx-rate-work-dest)                             
077300     MOVE ws-rw-award-rate (idx-rate-work)                                
077400       TO ws-rw-award-rate (idx-rate-work-dest)                           
077500     SET idx-rate-work DOWN BY ws-cte-01.                                 
077600 517000-endn-shift-one-up.                                                
077700     EXIT.                                                                
077800                                                                          
077900******************************************************************        
078000*    520000  -  DISTRIBUTE ONE AWARD ACROSS ITS SHARE OF THE    *         
078100*    128 SLOTS.  RATE-VAL = INTEGER PART OF (RATE * 100),       *         
078200*    TRUNCATED.  SLOTS CURSOR+1 THRU CURSOR+RATE-VAL ARE HASHED *         
078300*    AND STAMPED WITH THIS AWARD - A LATER AWARD'S HASH CAN     *         
078400*    OVERWRITE AN EARLIER ONE ON A COLLISION, WHICH IS BY       *         
078500*    DESIGN (SEE BUSINESS RULES - "LATER WRITES OVERWRITE").    *         
078600******************************************************************        
078700 520000-begn-distribute-one-award.                                        
078800*        CALLED ONCE PER ENTRY IN WS-RATE-WORK-LIST, LOWEST               
078900*        RATE FIRST, BY THE PERFORM VARYING IN PARAGRAPH                  
079000*        500100 THAT DRIVES THIS PARAGRAPH.                               
079100*        WS-RATE-VAL IS THE INTEGER SLOT COUNT THIS AWARD OWNS -          
079200*        E.G. A RATE OF 0.25 OWNS 25 SLOTS OUT OF 128.                    
079300     COMPUTE ws-rate-val =                                                
079400             ws-rw-award-rate (idx-rate-work) * 100                       
079500                                                                          
079600*        THE SLOT RANGE FOR THIS AWARD RUNS FROM THE CURRENT              
079700*        CURSOR UP TO (BUT NOT INCLUDING) CURSOR-UPPER.                   
079800     MOVE ws-cursor TO ws-cursor-upper                                    
079900     ADD ws-rate-val TO ws-cursor-upper                                   
080000                                                                          
080100*        STAMP EVERY SLOT IN THAT RANGE.  WS-HASH-I IS ONE SHORT          
080200*        OF THE SLOT SUBSCRIPT NEEDED ON EACH PASS - PARAGRAPH            
080300*        525000 BUMPS IT BEFORE HASHING.                                  
080400     PERFORM 525000-begn-stamp-one-slot                                   
080500        THRU 525000-endn-stamp-one-slot                                   
080600     VARYING ws-hash-i FROM ws-cursor BY 1                                
080700       UNTIL ws-hash-i IS NOT LESS THAN ws-cursor-upper                   
080800                                                                          
080900*        ADVANCE THE CURSOR PAST THIS AWARD'S RANGE FOR THE               
081000*        NEXT AWARD IN ASCENDING-RATE ORDER.                              
081100     ADD ws-rate-val TO ws-cursor.                                        
081200 520000-endn-distribute-one-award.                                        
081300     EXIT.                                                                
081400                                                                          
081500******************************************************************        
081600*    525000  -  STAMP ONE SLOT WITH THE CURRENT AWARD.  BUMPS    *        
081700*    WS-HASH-I FIRST (THE PERFORM VARYING IN PARAGRAPH 520000    *        
081800*    LEAVES IT ONE SHORT OF THE SLOT SUBSCRIPT IT NEEDS TO HASH  *        
081900*    ON THIS PASS), HASHES IT DOWN TO A 0-127 SLOT NUMBER VIA    *        
082000*    PARAGRAPH 530000, THEN STAMPS THAT SLOT WITH THIS AWARD'S   *        
082100*    ID - OVERWRITING WHATEVER WAS THERE BEFORE IF TWO AWARDS'   *        
082200*    SHARES HASH TO THE SAME SLOT.  IDX-SLOT IS 1-BASED WHILE    *        
082300*    WS-SLOT-INDEX FROM THE HASH COMES BACK 0-BASED (0-127), SO  *        
082400*    THE SET ... UP BY 1 CONVERTS BETWEEN THE TWO.               *        
082500******************************************************************        
082600*        BUMP, HASH, STAMP - IN THAT ORDER.                               
082700 525000-begn-stamp-one-slot.                                              
082800     COMPUTE ws-hash-i = ws-hash-i + 1                                    
082900     PERFORM 530000-begn-compute-hash-index                               
083000        THRU 530000-endn-compute-hash-index                               
083100                                                                          
083200     SET idx-slot TO ws-slot-index                                        
083300     SET idx-slot UP BY ws-cte-01                                         
083400     MOVE ws-rw-award-id (idx-rate-work)                                  
083500       TO ws-slot-award-id (idx-slot).                                    
083600 525000-endn-stamp-one-slot.                                              
083700     EXIT.                                                                
083800                                                                          
083900******************************************************************        
084000*    528000  -  WRITE ONE RATETUP RECORD FOR EVERY OCCUPIED     *         
084100*    SLOT OF THE STRATEGY JUST BUILT, ASCENDING BY SLOT.        *         
084200******************************************************************        
084300 528000-begn-write-tuple-records.                                         
084400*        ONE PASS, ASCENDING BY SLOT NUMBER - THE ORDER                   
084500*        RATETUP ROWS LAND IN THE FILE FOR A GIVEN STRATEGY.              
084600     PERFORM 529000-begn-write-one-slot                                   
084700        THRU 529000-endn-write-one-slot                                   
084800     VARYING idx-slot FROM 1 BY 1                                         
084900       UNTIL idx-slot IS GREATER THAN ws-tuple-length.                    
085000 528000-endn-write-tuple-records.                                         
085100     EXIT.                                                                
085200                                                                          
085300******************************************************************        
085400*    529000  -  WRITE ONE RATETUP RECORD, SKIPPING ANY SLOT      *        
085500*    WHOSE AWARD-ID IS STILL SPACES - A STRATEGY WHOSE AWARDS    *        
085600*    DO NOT ADD UP TO 100% CAN LEAVE SOME HIGH-NUMBERED SLOTS    *        
085700*    UNTOUCHED, AND THOSE ARE SIMPLY NOT WRITTEN, RATHER THAN    *        
085800*    WRITTEN WITH A BLANK AWARD-ID THAT LOTDRAW WOULD HAVE TO    *        
085900*    SPECIAL-CASE.  RTT-SLOT-INDEX IS WRITTEN 0-BASED (IDX-SLOT  *        
086000*    MINUS 1) SO IT LINES UP WITH WHAT WS-HASH-REM PRODUCES.     *        
086100******************************************************************        
086200 529000-begn-write-one-slot.                                              
086300*        A SPACES AWARD-ID MEANS PARAGRAPH 525000 NEVER                   
086400*        STAMPED THIS SLOT - SKIP IT RATHER THAN WRITE A                  
086500*        BLANK-AWARD RATETUP ROW LOTDRAW WOULD HAVE TO                    
086600*        SPECIAL-CASE ON THE DRAW SIDE.                                   
086700     IF ws-slot-award-id (idx-slot) NOT EQUAL SPACES                      
086800         MOVE ws-str-id (idx-str)    TO rtt-strategy-id                   
086900         COMPUTE rtt-slot-index = idx-slot - 1                            
087000         MOVE ws-slot-award-id (idx-slot) TO rtt-award-id                 
087100         MOVE SPACES                 TO FILLER OF RATETUP                 
087200         WRITE rtt-rate-tuple-record                                      
087300         ADD ws-cte-01 TO ws-slots-written                                
087400     END-IF.                                                              
087500 529000-endn-write-one-slot.                                              
087600     EXIT.                                                                
087700                                                                          
087800******************************************************************        
087900*    530000  -  FOR SLOT SUBSCRIPT I, RAISE (I TIMES THE HASH   *         
088000*    INCREMENT) BY THE HASH INCREMENT AGAIN, THEN FOLD THE      *         
088100*    RESULT DOWN TO A 0-127 SLOT NUMBER.  THE RAISE IS DONE IN  *         
088200*    WS-HASH-RAW, WHICH IS DECLARED WIDE ENOUGH (S9(18)) THAT   *         
088300*    THE MULTIPLY CANNOT OVERFLOW IT, SO WE GET THE TRUE,       *         
088400*    UNTRUNCATED PRODUCT TO WORK FROM.  THE FIRST DIVIDE BELOW  *         
088500*    THEN FOLDS THAT PRODUCT DOWN TO THE LOW-ORDER 32 BITS BY   *         
088600*    HAND (DIVIDE BY 2 RAISED TO THE 32ND, WHICH IS             *         
088700*    4294967296) AND THE SIGN TEST THAT FOLLOWS RE-EXPRESSES A  *         
088800*    REMAINDER OF 2147483648 OR ABOVE AS THE NEGATIVE VALUE A   *         
088900*    32-BIT TWO'S-COMPLEMENT REGISTER WOULD HOLD FOR IT - THE   *         
089000*    SAME ANSWER THE OLD NATIVE-BINARY FIELD USED TO GIVE US    *         
089100*    FOR FREE ON OVERFLOW, JUST WORKED OUT ONE STEP AT A TIME.  *         
089200*    THE SECOND FOLD IS THE ORIGINAL DIVIDE-BY-128-AND-         *         
089300*    NORMALISE: A TRUNCATING REMAINDER CARRIES THE SIGN OF THE  *         
089400*    DIVIDEND, SO A NEGATIVE WRAPPED VALUE GIVES A REMAINDER IN *         
089500*    (-128,0] - 128 IS ADDED BACK TO LAND ON THE SAME 0-127     *         
089600*    SLOT THE OLD MOD-127 LOGIC WOULD HAVE PICKED (CR-0561      *         
089700*    FIX).                                                      *         
089800******************************************************************        
089900 530000-begn-compute-hash-index.                                          
090000     COMPUTE ws-hash-raw =                                                
090100             (ws-hash-i * ws-hash-increment) + ws-hash-increment          
090200                                                                          
090300     DIVIDE ws-hash-raw BY 4294967296                                     
090400            GIVING ws-hash-wrap-quot REMAINDER ws-hash-wrap-rem           
090500                                                                          
090600     IF ws-hash-wrap-rem IS NOT LESS THAN 2147483648                      
090700         SUBTRACT 4294967296 FROM ws-hash-wrap-rem                        
090800     END-IF                                                               
090900                                                                          
091000     DIVIDE ws-hash-wrap-rem BY 128                                       
091100            GIVING ws-hash-quot REMAINDER ws-hash-rem                     
091200                                                                          
091300     IF ws-hash-rem IS LESS THAN ZERO                                     
091400         ADD 128 TO ws-hash-rem                                           
091500     END-IF                                                               
091600                                                                          
091700     MOVE ws-hash-rem TO ws-slot-index.                                   
091800 530000-endn-compute-hash-index.                                          
091900     EXIT.                                                                
092000                                                                          
092100******************************************************************        
092200*    900000  -  CLOSE FILES, DISPLAY RUN STATISTICS.  THE FOUR  *         
092300*    COUNTS BELOW GO STRAIGHT TO THE OPERATOR LOG WHEN           *        
092400*    DIAGNOSTICS ARE ON - STRATEGIES READ AND DETAIL LINES READ  *        
092500*    ARE A CHEAP SANITY CHECK AGAINST THE RECORD COUNTS ON THE   *        
092600*    STRATMS/STRDTMS JOB-CONTROL LISTINGS, AND TUPLES BUILT      *        
092700*    VERSUS SLOTS WRITTEN TELLS THE OPERATOR AT A GLANCE WHETHER *        
092800*    ANY MODE-2 STRATEGY CAME OUT WITH SUSPICIOUSLY FEW          *        
092900*    OCCUPIED SLOTS.                                             *        
093000******************************************************************        
093100 900000-begn-finish.                                                      
093200*        CLOSE IN THE SAME ORDER THE FILES WERE OPENED IN                 
093300*        PARAGRAPH 100000 - TWO INPUT, ONE OUTPUT.  THE                   
093400*        DECLARATIVE ABOVE IS STILL ARMED DURING THIS CLOSE,              
093500*        SO A BAD CLOSE STATUS STILL STOPS THE RUN LOUD.                  
093600     CLOSE STRATMS                                                        
093700           STRDTMS                                                        
093800           RATETUP                                                        
093900                                                                          
094000*        SUPPRESSED BY UPSI-0 ON A QUIET PRODUCTION RUN - SEE             
094100*        THE SPECIAL-NAMES PARAGRAPH ABOVE MAIN-PARAGRAPH.                
094200     IF ws-diag-enabled                                                   
094300         DISPLAY " "                                                      
094400         DISPLAY "RTBLBLD - RUN COMPLETE."                                
094500         DISPLAY "STRATEGIES READ    : " ws-strategies-read               
094600         DISPLAY "DETAIL LINES READ  : " ws-details-read                  
094700         DISPLAY "TUPLES BUILT       : " ws-tuples-built                  
094800         DISPLAY "SLOTS WRITTEN      : " ws-slots-written                 
094900     END-IF.                                                              
095000 900000-endn-finish.                                                      
095100     EXIT.                                                                
095200                                                                          
095300 END PROGRAM RTBLBLD.                                                     
