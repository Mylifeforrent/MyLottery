000100******************************************************************        
000200*   R A T E T U P   -   R A T E   T U P L E   E X T R A C T     *         
000300******************************************************************        
000400*  COPYBOOK    : RATETUP                                       *          
000500*  DESCRIBES   : ONE OCCUPIED SLOT OF A MODE-2 STRATEGY'S       *         
000600*                128-SLOT RATE TUPLE, ON THE RATETUP FILE.      *         
000700*                BUILT ONCE BY RTBLBLD (PARAGRAPH 500000, THE   *         
000800*                FIBONACCI-HASH RATE-TABLE BUILDER) AND READ    *         
000900*                BY LOTDRAW AT STARTUP FOR MODE-2 DRAWS.  ONLY  *         
001000*                OCCUPIED SLOTS ARE WRITTEN - AN EMPTY SLOT IS  *         
001100*                SIMPLY ABSENT FROM THIS FILE.                 *          
001200*  RECORD LEN  : 25 BYTES, FIXED, LINE SEQUENTIAL.              *         
001300*  KEY / ORDER : STRATEGY-ID, SLOT-INDEX, ASCENDING - RTBLBLD   *         
001400*                WRITES THEM IN THIS ORDER SO LOTDRAW CAN LOAD  *         
001500*                THEM STRAIGHT INTO A SEARCH ALL TABLE.        *          
001600******************************************************************        
001700*  MAINTENANCE HISTORY                                         *          
001800*  --------------------------------------------------------    *          
001900*  DATE      BY   REQUEST    DESCRIPTION                       *          
002000*  --------  ---  ---------  -----------------------------     *          
002100*  02/09/93  RVD  CR-0118    ORIGINAL LAYOUT - CARVED OUT OF    *         
002200*                            THE OLD IN-LINE MODE-2 TABLE WHEN  *         
002300*                            THE RATE-TABLE BUILDER WAS SPLIT   *         
002400*                            INTO ITS OWN RUN STEP.            *          
002500******************************************************************        
002600 01  rtt-rate-tuple-record.                                               
002700*    --------------------------------------------------------             
002800*    STRATEGY THIS SLOT BELONGS TO.                                       
002900*    --------------------------------------------------------             
003000     05  rtt-strategy-id             PIC 9(10).                           
003100*    --------------------------------------------------------             
003200*    SLOT NUMBER, 000-127, RESULT OF THE FIBONACCI HASH.                  
003300*    --------------------------------------------------------             
003400     05  rtt-slot-index              PIC 9(03).                           
003500*    --------------------------------------------------------             
003600*    AWARD ID STORED IN THIS SLOT (LATEST HASH WRITE WINS ON              
003700*    A COLLISION - SEE RTBLBLD PARAGRAPH 520000).                         
003800*    --------------------------------------------------------             
003900     05  rtt-award-id                PIC X(06).                           
004000     05  FILLER                      PIC X(06) VALUE SPACES.              
