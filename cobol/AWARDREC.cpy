000100******************************************************************        
000200*                                                                *        
000300*   A W A R D R E C   -   A W A R D   M A S T E R                *        
000400*                                                                *        
000500******************************************************************        
000600*  COPYBOOK    : AWARDREC                                       *         
000700*  DESCRIBES   : ONE AWARD (PRIZE) DEFINITION ON THE AWARDMS     *        
000800*                MASTER FILE.  ONE AWARD MAY BE OFFERED BY MANY  *        
000900*                STRATEGIES (SEE STRDTREC), BUT ITS FULFILMENT   *        
001000*                CONTENT AND TYPE ARE DEFINED HERE ONCE.         *        
001100*  RECORD LEN  : 57 BYTES, FIXED, LINE SEQUENTIAL.               *        
001200*  KEY / ORDER : AWD-AWARD-ID, ASCENDING, ONE ROW PER AWARD.     *        
001300******************************************************************        
001400*  MAINTENANCE HISTORY                                          *         
001500*  ---------------------------------------------------------    *         
001600*  DATE      BY   REQUEST    DESCRIPTION                        *         
001700*  --------  ---  ---------  ------------------------------     *         
001800*  06/14/89  RVD  ---------  ORIGINAL LAYOUT.                    *        
001900*  02/09/93  RVD  CR-0118    ADDED AWARD-CONTENT FOR FULFILMENT  *        
002000*                            HOUSE HAND-OFF FILE (DOWNSTREAM,    *        
002100*                            NOT PART OF THIS SUBSYSTEM).       *         
002200*  07/22/04  MKW  CR-0561    ADDED 88-LEVELS FOR AWARD-TYPE.     *        
002300******************************************************************        
002400 01  awd-award-record.                                                    
002500*    ---------------------------------------------------------            
002600*    AWARD IDENTIFIER - KEY OF THE AWARDMS MASTER.                        
002700*    ---------------------------------------------------------            
002800     05  awd-award-id                PIC X(06).                           
002900*    ---------------------------------------------------------            
003000*    AWARD TYPE - INFORMATIONAL, NOT INTERPRETED BY THE DRAW              
003100*    ENGINE.  USED DOWNSTREAM BY THE FULFILMENT HOUSE HAND-OFF.           
003200*    ---------------------------------------------------------            
003300     05  awd-award-type              PIC 9(01).                           
003400         88  awd-type-merchandise        VALUE 1.                         
003500         88  awd-type-cash               VALUE 2.                         
003600         88  awd-type-voucher            VALUE 3.                         
003700*    ---------------------------------------------------------            
003800*    AWARD NAME AS PRINTED ON THE DRAW-RESULT RECORD WHEN THIS            
003900*    AWARD IS WON.                                                        
004000*    ---------------------------------------------------------            
004100     05  awd-award-name              PIC X(20).                           
004200*    ---------------------------------------------------------            
004300*    FULFILMENT CONTENT - COUPON CODE, SKU, OR VOUCHER TEXT               
004400*    HANDED TO THE FULFILMENT HOUSE.  NOT USED BY THE DRAW                
004500*    ENGINE ITSELF; CARRIED HERE SO THE MASTER STAYS THE ONE              
004600*    SOURCE OF TRUTH FOR AN AWARD'S DEFINITION.                           
004700*    ---------------------------------------------------------            
004800     05  awd-award-content           PIC X(30).                           
004900*    ---------------------------------------------------------            
005000*    NOTE - 6+1+20+30 = 57, THE FULL DISK WIDTH.  NO SLACK                
005100*    REMAINS ON THIS RECORD FOR A TRAILING FILLER.                        
005200*    ---------------------------------------------------------            
