000100******************************************************************        
000200*                                                                *        
000300*   S T R D T R E C   -   S T R A T E G Y   D E T A I L          *        
000400*                                                                *        
000500******************************************************************        
000600*  COPYBOOK    : STRDTREC                                       *         
000700*  DESCRIBES   : ONE AWARD LINE OF A PRIZE-DRAW STRATEGY, ON     *        
000800*                THE STRDTMS MASTER FILE.  A STRATEGY HAS ONE    *        
000900*                OR MORE OF THESE - THIS IS THE "AWARD RATE      *        
001000*                LIST" THE RATE-TABLE BUILDER AND THE DRAW       *        
001100*                ALGORITHMS WORK FROM.                          *         
001200*  RECORD LEN  : 51 BYTES, FIXED, LINE SEQUENTIAL.               *        
001300*  KEY / ORDER : STR-DETAIL-ID (STRATEGY-ID + AWARD-ID),         *        
001400*                ASCENDING, ONE ROW PER STRATEGY/AWARD PAIR.     *        
001500******************************************************************        
001600*  MAINTENANCE HISTORY                                          *         
001700*  ---------------------------------------------------------    *         
001800*  DATE      BY   REQUEST    DESCRIPTION                        *         
001900*  --------  ---  ---------  ------------------------------     *         
002000*  06/14/89  RVD  ---------  ORIGINAL LAYOUT.                    *        
002100*  02/09/93  RVD  CR-0118    ADDED AWARD-SURPLUS-COUNT SO STOCK  *        
002200*                            COULD BE TRACKED SEPARATELY FROM    *        
002300*                            THE ORIGINAL AWARD-COUNT ALLOTMENT. *        
002400*  09/17/96  DLB  CR-0287    AWARD-RATE WIDENED FROM 9V9 TO 9V99 *        
002500*                            TO MATCH THE 2-DECIMAL ODDS TABLES  *        
002600*                            THE PROMOTIONS DEPT NOW SUPPLIES.   *        
002700*  07/22/04  MKW  CR-0561    ADDED SDT-DETAIL-KEY-ALT REDEFINES  *        
002800*                            SO THE DRAW PROGRAMS CAN COMPARE    *        
002900*                            STRATEGY-ID + AWARD-ID IN ONE SHOT  *        
003000*                            WHEN SEARCHING THE SORTED TABLE.    *        
003100******************************************************************        
003200 01  sdt-strategy-detail-record.                                          
003300*    ---------------------------------------------------------            
003400*    COMPOUND KEY - STRATEGY-ID FOLLOWED BY AWARD-ID.  GROUPED            
003500*    SO IT CAN BE REDEFINED BELOW AS A SINGLE COMPARISON FIELD.           
003600*    ---------------------------------------------------------            
003700     05  sdt-detail-key.                                                  
003800         10  sdt-strategy-id         PIC 9(10).                           
003900         10  sdt-award-id            PIC X(06).                           
004000     05  sdt-detail-key-alt REDEFINES sdt-detail-key                      
004100                                     PIC X(16).                           
004200*    ---------------------------------------------------------            
004300*    AWARD NAME, CARRIED REDUNDANTLY ON THE DETAIL LINE SO THE            
004400*    DRAW RESULT CAN BE WRITTEN WITHOUT A SEPARATE LOOK-UP OF             
004500*    THE AWARD MASTER (SEE PARAGRAPH 640000 IN LOTDRAW).                  
004600*    ---------------------------------------------------------            
004700     05  sdt-award-name              PIC X(20).                           
004800*    ---------------------------------------------------------            
004900*    STOCK COUNTERS.                                                      
005000*    AWARD-COUNT         - ORIGINAL ALLOTMENT WHEN THE STRATEGY           
005100*                          WAS LOADED (INFORMATIONAL - NOT                
005200*                          DECREMENTED BY A DRAW).                        
005300*    AWARD-SURPLUS-COUNT - UNITS STILL AVAILABLE TO BE WON.               
005400*                          DEDUCTED ONE-FOR-ONE BY PARAGRAPH              
005500*                          660000-DEDUCT-STOCK IN LOTDRAW.  A             
005600*                          ZERO SURPLUS TAKES THE AWARD OUT OF            
005700*                          THE DRAW (EXCLUDE LIST).                       
005800*    ---------------------------------------------------------            
005900     05  sdt-award-count             PIC 9(06).                           
006000     05  sdt-award-surplus-count     PIC 9(06).                           
006100*    ---------------------------------------------------------            
006200*    WIN PROBABILITY, EXPRESSED AS A FRACTION OF 1.00 (E.G.               
006300*    0.20 = 20 PERCENT).  TWO DECIMAL PLACES, IMPLIED POINT.              
006400*    ---------------------------------------------------------            
006500     05  sdt-award-rate              PIC 9V99.                            
006600*    ---------------------------------------------------------            
006700*    NOTE - 16+20+6+6+3 = 51, THE FULL DISK WIDTH.  NO SLACK              
006800*    REMAINS FOR A TRAILING FILLER ON THIS RECORD; SEE THE                
006900*    WS-SDT-TABLE ENTRY IN WORKING-STORAGE FOR THE PADDED                 
007000*    IN-MEMORY COUNTERPART.                                               
007100*    ---------------------------------------------------------            
