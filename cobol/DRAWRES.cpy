000100******************************************************************        
000200*   D R A W R E S   -   D R A W   R E S U L T   ( O U T P U T ) *         
000300******************************************************************        
000400*  COPYBOOK    : DRAWRES                                       *          
000500*  DESCRIBES   : ONE OUTBOUND DRAW RESULT ON THE DRAWRES FILE - *         
000600*                WRITTEN ONE-FOR-ONE WITH EACH DRAWREQ RECORD   *         
000700*                READ, IN REQUEST ORDER.                       *          
000800*  RECORD LEN  : 47 BYTES, FIXED, LINE SEQUENTIAL.              *         
000900******************************************************************        
001000*  MAINTENANCE HISTORY                                         *          
001100*  --------------------------------------------------------    *          
001200*  DATE      BY   REQUEST    DESCRIPTION                       *          
001300*  --------  ---  ---------  -----------------------------     *          
001400*  06/14/89  RVD  ---------  ORIGINAL LAYOUT.                  *          
001500*  02/09/93  RVD  CR-0118    ADDED 88-LEVELS FOR DRAW-STATE.   *          
001600******************************************************************        
001700 01  drs-draw-result-record.                                              
001800     05  drs-user-id                 PIC X(10).                           
001900     05  drs-strategy-id             PIC 9(10).                           
002000*    --------------------------------------------------------             
002100*    1 = SUCCESS (WIN), 2 = FAIL (NO WIN).  SEE PARAGRAPH                 
002200*    640000-BUILD-DRAW-RESULT IN LOTDRAW.                                 
002300*    --------------------------------------------------------             
002400     05  drs-draw-state              PIC 9(01).                           
002500         88  drs-state-win               VALUE 1.                         
002600         88  drs-state-no-win            VALUE 2.                         
002700*    --------------------------------------------------------             
002800*    WINNING AWARD ID / NAME.  SPACES WHEN DRS-STATE-NO-WIN.              
002900*    --------------------------------------------------------             
003000     05  drs-award-id                PIC X(06).                           
003100     05  drs-award-name              PIC X(20).                           
003200*    --------------------------------------------------------             
003300*    NOTE - 10+10+1+6+20 = 47, THE FULL DISK WIDTH.  NO SLACK             
003400*    REMAINS ON THIS RECORD FOR A TRAILING FILLER.                        
003500*    --------------------------------------------------------             
